000010*****************************************************************         
000020*                                                                *        
000030*              Request Date / Season Resolution                 *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification   division.                                               
000080*========================                                                 
000090*                                                                         
000100*                                                                         
000110      program-id.        crdate0.                                         
000120*                                                                         
000130      author.             S R Kale, For Maharashtra State Agri            
000140                           Advisory Unit.                                 
000150*                                                                         
000160      installation.       ADAO Batch Systems, Pune.                       
000170*                                                                         
000180      date-written.       11/02/1994.                                     
000190*                                                                         
000200      date-compiled.                                                      
000210*                                                                         
000220      security.           Restricted - State Agriculture Dept             
000230                           Internal Use Only.                             
000240*                                                                         
000250*    Remarks.            Validates the Yyyy-Mm-Dd request date,           
000260*                         resolves the effective season when the          
000270*                         request leaves Rq-Season blank, and             
000280*                         flags the end-of-season transition              
000290*                         window per the Adao season table.               
000300*                                                                         
000310*                         Season boundaries follow the Adao crop          
000320*                         calendar (Jun-Oct/Nov-Mar/Apr-May), not         
000330*                         the Met Dept official monsoon dates.            
000340*                                                                         
000350*                         Called by Crrcmd0 para 1200-Validate-           
000360*                         Request, once per request record.               
000370*                                                                         
000380*    Called Modules.     None.                                            
000390*                                                                         
000400*    Functions Used.     None - all date work done by table               
000410*                         lookup and 99-level comparison, no              
000420*                         intrinsic Functions per house standard.         
000430*                                                                         
000440*    Files Used.           None - purely a date/season utility,           
000450*                         all data passed via Cd-Parm-Area.               
000460*                                                                         
000470* changes:                                                                
000480* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000490* 17/02/26 srk - Added Cd-Valid-Date-Flag, bad dates from the             
000500*             Rq file were falling through to season detect               
000510*             with garbage month values (CAD-015).                        
000520* 26/02/26 mnj - Transition window widened to whole final month           
000530*             of season per Extension Officer request, was a              
000540*             single day only (CAD-020).                                  
000550* 02/03/26 apd - Year 2000 note: Cd-Yyyy-N is 4 digits already,           
000560*             no century windowing needed in this program.                
000570* 05/03/26 apd - Cycle table search now uses Sc-Idx throughout,           
000580*             was mixing a 77-level subscript (CAD-024).                  
000590* 10/03/26 srk - Author/Installation/Date-Written/Date-Compiled/          
000600*             Security put back as real Id-Division paragraphs,           
000610*             audit found them typed as comments only (CAD-027).          
000620*                                                                         
000630 environment      division.                                               
000640*========================                                                 
000650*                                                                         
000660 configuration    section.                                                
000670 special-names.                                                           
000680     class    season-letter  is  "K" "R" "Z".                             
000690*    Class Test Not Currently Called From Procedure Division,             
000700*        Kept For The Report Program To Validate Rq-Season                
000710*        Before It Ever Reaches This Module                               
000720*                                                                         
000730 input-output     section.                                                
000740*-----------------------                                                  
000750*                                                                         
000760 data             division.                                               
000770*========================                                                 
000780 working-storage  section.                                                
000790*-----------------------                                                  
000800*                                                                         
000810 01  ws-work-fields.                                                      
000820     03  ws-dash-count        pic 9      comp.                            
000830     03  ws-mm-n              pic 99.                                     
000840     03  ws-dd-n              pic 99.                                     
000850     03  ws-yyyy-n            pic 9(4).                                   
000860*                                                                         
000870*    Ws-Work-Fields Holds The Numeric Views Used By 0300/0400,            
000880*        Kept Separate From Cd-Parm-Area Since Callers Never              
000890*        Need To See The Broken-Out Month/Day/Year Themselves             
000900*                                                                         
000910*****************************************************************         
000920*                                                                *        
000930*    Season Cycle Table - Order Is The Order Crops Move In      *         
000940*        Kharif To Rabi To Zaid And Back To Kharif              *         
000950*                                                                *        
000960*****************************************************************         
000970*                                                                         
000980 01  season-cycle-values.                                                 
000990     03  filler    pic x(6)   value "KHARIF".                             
001000     03  filler    pic x(6)   value "RABI".                               
001010     03  filler    pic x(6)   value "ZAID".                               
001020*                                                                         
001030 01  season-cycle-table redefines season-cycle-values.                    
001040     03  sc-entry  pic x(6)  occurs 3 times indexed by sc-idx.            
001050*                                                                         
001060*    Redefinition, Not A Separate 01, So The Three-Value List             
001070*        Above And The Occurs Table Below Always Stay In Step             
001080*                                                                         
001090 linkage          section.                                                
001100*-----------------------                                                  
001110*                                                                         
001120*********                                                                 
001130* crdate0 *                                                               
001140*********                                                                 
001150*                                                                         
001160*    Single Group Passed By Reference - Crrcmd0 Moves Rq-Date/            
001170*        Rq-Season In Before The Call And Reads Effective/Next            
001180*        Season Plus The Two Flags Back Out After                         
001190*                                                                         
001200 01  cd-parm-area.                                                        
001210     03  cd-request-date      pic x(10).                                  
001220     03  cd-date-breakdown redefines cd-request-date.                     
001230         05  cd-yyyy          pic x(4).                                   
001240         05  filler           pic x.                                      
001250         05  cd-mm            pic xx.                                     
001260         05  cd-mm-n redefines cd-mm     pic 99.                          
001270         05  filler           pic x.                                      
001280         05  cd-dd            pic xx.                                     
001290         05  cd-dd-n redefines cd-dd     pic 99.                          
001300     03  cd-season-in         pic x(6).                                   
001310     03  cd-effective-season  pic x(6).                                   
001320     03  cd-next-season       pic x(6).                                   
001330     03  cd-transition-flag   pic x.                                      
001340         88  cd-in-transition        value "Y".                           
001350     03  cd-valid-date-flag   pic x.                                      
001360         88  cd-date-is-valid         value "Y".                          
001370*                                                                         
001380 procedure        division using cd-parm-area.                            
001390*=============================================                            
001400*                                                                         
001410*****************************************************************         
001420*    0100 - Main-Line - Validate The Date First, So A Bad Date  *         
001430*        Never Reaches The Season Or Transition Logic Below     *         
001440*****************************************************************         
001450 0100-main-line.                                                          
001460*                                                                         
001470     move     "Y" to cd-valid-date-flag.                                  
001480     move     spaces to cd-effective-season                               
001490                        cd-next-season.                                   
001500     move     "N" to cd-transition-flag.                                  
001510*                                                                         
001520     perform  0200-validate-date thru 0200-exit.                          
001530     if       not cd-date-is-valid                                        
001540              go to 0100-exit.                                            
001550*                                                                         
001560     perform  0300-resolve-season thru 0300-exit.                         
001570     perform  0400-check-transition thru 0400-exit.                       
001580*                                                                         
001590 0100-exit.                                                               
001600     exit     program.                                                    
001610*                                                                         
001620*****************************************************************         
001630*    0200 - Basic Format Check On The Yyyy-Mm-Dd Request Date   *         
001640*****************************************************************         
001650*                                                                         
001660 0200-validate-date.                                                      
001670*                                                                         
001680     if       cd-yyyy not numeric                                         
001690              or cd-mm not numeric                                        
001700              or cd-dd not numeric                                        
001710              move "N" to cd-valid-date-flag                              
001720              go to 0200-exit.                                            
001730*                                                                         
001740     if       cd-mm-n < 01 or cd-mm-n > 12                                
001750              move "N" to cd-valid-date-flag                              
001760              go to 0200-exit.                                            
001770*                                                                         
001780     if       cd-dd-n < 01 or cd-dd-n > 31                                
001790              move "N" to cd-valid-date-flag                              
001800              go to 0200-exit.                                            
001810*                                                                         
001820     move     cd-yyyy to ws-yyyy-n.                                       
001830     move     cd-mm-n to ws-mm-n.                                         
001840     move     cd-dd-n to ws-dd-n.                                         
001850*                                                                         
001860*    Note - 31 Is Accepted For Every Month, Calendar-Day Cross            
001870*        Check Is Not Done Here, Upstream Feed Already Screens            
001880*        For Real Dates - This Guards Only Against Garbled Feeds          
001890*                                                                         
001900 0200-exit.                                                               
001910     exit.                                                                
001920*                                                                         
001930*****************************************************************         
001940*    0300 - Effective Season - User-Supplied Wins, Else The     *         
001950*        Calendar Month Decides (Months 6-10 Kharif, 11-3       *         
001960*        Rabi, 4-5 Zaid)                                        *         
001970*****************************************************************         
001980*                                                                         
001990 0300-resolve-season.                                                     
002000*                                                                         
002010     if       cd-season-in not = spaces                                   
002020              move cd-season-in to cd-effective-season                    
002030              go to 0300-exit.                                            
002040*                                                                         
002050*    Fixed Calendar Bands Below Mirror The Adao Crop Calendar,            
002060*        Kept As Literals Rather Than A Table Since They Never            
002070*        Change Independently Of The Season-Cycle-Table Above             
002080*                                                                         
002090     evaluate true                                                        
002100         when ws-mm-n >= 06 and ws-mm-n <= 10                             
002110              move "KHARIF" to cd-effective-season                        
002120         when ws-mm-n = 11 or ws-mm-n = 12                                
002130              move "RABI"   to cd-effective-season                        
002140         when ws-mm-n >= 01 and ws-mm-n <= 03                             
002150              move "RABI"   to cd-effective-season                        
002160         when ws-mm-n = 04 or ws-mm-n = 05                                
002170              move "ZAID"   to cd-effective-season                        
002180     end-evaluate.                                                        
002190*                                                                         
002200 0300-exit.                                                               
002210     exit.                                                                
002220*                                                                         
002230*****************************************************************         
002240*    0400 - Transition Window - Last Calendar Month Of Season   *         
002250*        Flags Y And Reports The Season That Follows It         *         
002260*****************************************************************         
002270*                                                                         
002280 0400-check-transition.                                                   
002290*                                                                         
002300     set      sc-idx to 1.                                                
002310*    Sc-Idx Points At The Effective Season After The Search,              
002320*        The If Below Wraps Kharif/Rabi/Zaid Back Round To Entry          
002330*        1 Instead Of Falling Off The End Of The 3-Row Table              
002340*                                                                         
002350     search    sc-entry                                                   
002360              at end go to 0400-not-found                                 
002370              when sc-entry (sc-idx) = cd-effective-season                
002380                   continue                                               
002390     end-search.                                                          
002400*                                                                         
002410     if       sc-idx = 3                                                  
002420              set sc-idx to 1                                             
002430     else                                                                 
002440              set sc-idx up by 1                                          
002450     end-if.                                                              
002460     move     sc-entry (sc-idx) to cd-next-season.                        
002470*                                                                         
002480     evaluate true                                                        
002490         when cd-effective-season = "KHARIF" and ws-mm-n = 10             
002500              move "Y" to cd-transition-flag                              
002510         when cd-effective-season = "RABI"   and ws-mm-n = 03             
002520              move "Y" to cd-transition-flag                              
002530         when cd-effective-season = "ZAID"   and ws-mm-n = 05             
002540              move "Y" to cd-transition-flag                              
002550         when other                                                       
002560              move "N" to cd-transition-flag                              
002570     end-evaluate.                                                        
002580     go       to 0400-exit.                                               
002590*                                                                         
002600 0400-not-found.                                                          
002610*    Reached Only If Cd-Effective-Season Was Not One Of The               
002620*        Three Recognised Values, Defaults To Kharif/Not-In-              
002630*        Transition So A Bad Season Never Blocks The Report               
002640     move     "KHARIF" to cd-next-season.                                 
002650     move     "N" to cd-transition-flag.                                  
002660*                                                                         
002670 0400-exit.                                                               
002680     exit.                                                                
