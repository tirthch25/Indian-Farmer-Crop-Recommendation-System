000010*****************************************************************         
000020*                                                                *        
000030*         Crop Recommendation - Main Advisory Batch Run         *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification   division.                                               
000080*========================                                                 
000090*                                                                         
000100     program-id.        crrcmd0.                                          
000110*                                                                         
000120     author.             S R Kale, For Maharashtra State Agri             
000130                          Advisory Unit.                                  
000140*                                                                         
000150     installation.       ADAO Batch Systems, Pune.                        
000160*                                                                         
000170     date-written.       12/02/1994.                                      
000180*                                                                         
000190     date-compiled.                                                       
000200*                                                                         
000210     security.           Restricted - State Agriculture Dept              
000220                          Internal Use Only.                              
000230*                                                                         
000240*    Remarks.            Reads the Weather forecast file and one          
000250*                         or more Request records, builds the             
000260*                         medium-range outlook, filters the crop          
000270*                         knowledge base by season, region and            
000280*                         soil, scores every surviving crop and           
000290*                         writes the ranked Recommd file plus the         
000300*                         printed Advisory Report - one section           
000310*                         per request, page break per request.            
000320*                                                                         
000330*    Called Modules.     Crdate0  - season / date resolution.             
000340*                         Crsoil0  - soil score / amendments.             
000350*                                                                         
000360*    Files Used.         Weather  - Daily forecast, input.                
000370*                         Request  - Advisory requests, input.            
000380*                         Recommd  - Ranked output, output.               
000390*                         Report   - Print image, output.                 
000400*                                                                         
000410*    Error Messages Used. See Ws-Err-Tab, Wscrwork.Cob, 5 msgs.           
000420*                                                                         
000430* changes:                                                                
000440* 12/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000450* 19/02/26 srk - Weather table pass split into 2100/2150 so the           
000460*             forecast calc no longer re-reads the file (CAD-016).        
000470* 24/02/26 mnj - Amendment section added for the No 1 ranked              
000480*             crop, Extension Officers wanted the lime/sulfur             
000490*             advice on the printed copy, not just on request             
000500*             (CAD-019).                                                  
000510* 01/03/26 apd - Stable exchange sort replaced the original               
000520*             unstable one, tied scores were changing crop                
000530*             order between runs (CAD-022).                               
000540* 06/03/26 apd - Plan days now defaulted to 090 before the                
000550*             70-120 edit when the Request record left it at              
000560*             zero (CAD-025).                                             
000570* 09/03/26 mnj - Year 2000 note - all dates handled as text               
000580*             Yyyy-Mm-Dd throughout, no century arithmetic used.          
000590* 10/03/26 srk - Author/Installation/Date-Written/Date-Compiled/          
000600*             Security put back as real Id-Division paragraphs,           
000610*             audit found them typed as comments only (CAD-027).          
000620* 10/03/26 srk - Trailer line now also prints crops filtered out          
000630*             by season/region/soil, Extension Officers could not         
000640*             tell a clean run from one where the table dropped           
000650*             everything (CAD-028).                                       
000660*                                                                         
000670 environment      division.                                               
000680*========================                                                 
000690*                                                                         
000700 configuration    section.                                                
000710 special-names.                                                           
000720     C01  is  TOP-OF-FORM.                                                
000730*                                                                         
000740 input-output     section.                                                
000750 file-control.                                                            
000760     copy   "selcrwthr.cob".                                              
000770     copy   "selcrreq.cob".                                               
000780     copy   "selcrrcmd.cob".                                              
000790     copy   "selcrprnt.cob".                                              
000800*                                                                         
000810 data             division.                                               
000820*========================                                                 
000830*                                                                         
000840 file             section.                                                
000850*                                                                         
000860     copy   "fdcrwthr.cob".                                               
000870     copy   "fdcrreq.cob".                                                
000880     copy   "fdcrrcmd.cob".                                               
000890     copy   "fdcrprnt.cob".                                               
000900*                                                                         
000910 working-storage  section.                                                
000920*-----------------------                                                  
000930*                                                                         
000940     copy   "wscrwthr.cob".                                               
000950     copy   "wscrreq.cob".                                                
000960     copy   "wscrcrop.cob".                                               
000970     copy   "wscrregn.cob".                                               
000980     copy   "wscrrcmd.cob".                                               
000990     copy   "wscrwork.cob".                                               
001000*                                                                         
001010*****************************************************************         
001020*    Program-Own Working Storage - Not Shared With Crdate0 /    *         
001030*        Crsoil0, Which Carry Their Own Ws-Work-Fields          *         
001040*****************************************************************         
001050*                                                                         
001060 01  ws-file-status.                                                      
001070     03  ws-weather-status       pic xx     value "00".                   
001080     03  ws-request-status       pic xx     value "00".                   
001090     03  ws-recommd-status       pic xx     value "00".                   
001100     03  ws-print-status         pic xx     value "00".                   
001110*                                                                         
001120 01  ws-local-work.                                                       
001130     03  ws-region-idx           pic 9(2)   comp.                         
001140     03  ws-win-start            pic 9(3)   comp.                         
001150     03  ws-win-idx              pic 9(3)   comp.                         
001160     03  ws-roll-sum             pic 9(4)v99.                             
001170     03  ws-reg-ok-sw            pic x      value "N".                    
001180         88  ws-reg-ok                  value "Y".                        
001190     03  ws-soil-ok-sw           pic x      value "N".                    
001200         88  ws-soil-ok                 value "Y".                        
001210     03  ws-soil-score-raw       pic s9(3)v99.                            
001220     03  ws-drought-suit-pct     pic 9(3)v99.                             
001230     03  ws-sr-sub               pic 9      comp.                         
001240     03  ws-tx-sub               pic 9      comp.                         
001250     03  ws-season-mult          pic 9v99.                                
001260     03  ws-adj-water-req        pic 9(4)v9.                              
001270     03  ws-water-avail          pic 9(4)v9.                              
001280     03  ws-ratio                pic 9v9999.                              
001290     03  ws-range                pic s9(3)v9.                             
001300     03  ws-dist                 pic s9(3)v9.                             
001310     03  ws-risk-text-1          pic x(25)  value spaces.                 
001320     03  ws-risk-text-2          pic x(25)  value spaces.                 
001330     03  ws-risk-count           pic 9      comp  value zero.             
001340     03  ws-request-valid-sw     pic x      value "Y".                    
001350         88  ws-request-valid           value "Y".                        
001360     03  ws-swap-sw              pic x      value "N".                    
001370         88  ws-swap-made               value "Y".                        
001380     03  ws-sort-swap            pic x(124).                              
001390     03  ws-top-cr-found-sw      pic x      value "N".                    
001400         88  ws-top-cr-found            value "Y".                        
001410*                                                                         
001420*****************************************************************         
001430*    Call Parameter Areas - Layout Must Match The Linkage       *         
001440*        Section Of The Called Program Exactly                 *          
001450*****************************************************************         
001460*                                                                         
001470 01  ws-cd-parm-area.                                                     
001480     03  ws-cd-request-date      pic x(10).                               
001490     03  ws-cd-season-in         pic x(6).                                
001500     03  ws-cd-effective-season  pic x(6).                                
001510     03  ws-cd-next-season       pic x(6).                                
001520     03  ws-cd-transition-flag   pic x.                                   
001530         88  ws-cd-in-transition        value "Y".                        
001540     03  ws-cd-valid-date-flag   pic x.                                   
001550         88  ws-cd-date-is-valid        value "Y".                        
001560*                                                                         
001570 01  ws-cs-parm-area.                                                     
001580     03  ws-cs-soil-texture      pic x(10).                               
001590     03  ws-cs-soil-ph           pic 9(2)v9.                              
001600     03  ws-cs-soil-organic      pic x(6).                                
001610     03  ws-cs-soil-drainage     pic x(6).                                
001620     03  ws-cs-crop-ph-min       pic 9(2)v9.                              
001630     03  ws-cs-crop-ph-max       pic 9(2)v9.                              
001640     03  ws-cs-crop-textures  occurs 4 times                              
001650                              indexed by ws-cs-tx-idx.                    
001660         05  ws-cs-crop-texture  pic x(10).                               
001670     03  ws-cs-crop-waterlog-tol pic x(8).                                
001680     03  ws-cs-soil-score        pic s9(3)v99.                            
001690     03  ws-cs-amend-table  occurs 4 times                                
001700                            indexed by ws-cs-am-idx.                      
001710         05  ws-cs-amend-text    pic x(40).                               
001720     03  ws-cs-amend-count       pic 9.                                   
001730*                                                                         
001740 procedure        division.                                               
001750*========================                                                 
001760*                                                                         
001770 0000-main-line.                                                          
001780*                                                                         
001790     perform  1000-initialize thru 1000-exit.                             
001800     perform  2000-process-request thru 2000-exit                         
001810              until REQUEST-EOF.                                          
001820     perform  9000-terminate thru 9000-exit.                              
001830     stop     run.                                                        
001840*                                                                         
001850*****************************************************************         
001860*    1000 - Open Files, Load The Weather Table And Derive Its   *         
001870*        Features Once, Prime-Read The First Request Record    *          
001880*****************************************************************         
001890*                                                                         
001900 1000-initialize.                                                         
001910*                                                                         
001920     open     input weather-file.                                         
001930     perform  2100-load-weather-table thru 2100-exit.                     
001940     close    weather-file.                                               
001950     perform  2150-calc-weather-features thru 2150-exit.                  
001960     open     input request-file.                                         
001970     open     output recommd-file.                                        
001980     open     output print-file.                                          
001990     move     zero to ws-page-count.                                      
002000     read     request-file into rq-record                                 
002010              at end move "Y" to ws-request-eof-sw                        
002020     end-read.                                                            
002030*                                                                         
002040 1000-exit.                                                               
002050     exit.                                                                
002060*                                                                         
002070*****************************************************************         
002080*    2100 - Load Every Weather Day Into Wr-Table-Area, In The   *         
002090*        Date Order Presented On The File, Max 120 Days         *         
002100*****************************************************************         
002110*                                                                         
002120 2100-load-weather-table.                                                 
002130*                                                                         
002140     move     zero to wr-table-count.                                     
002150     perform  2110-read-weather thru 2110-exit                            
002160              until WEATHER-EOF.                                          
002170*                                                                         
002180 2100-exit.                                                               
002190     exit.                                                                
002200*                                                                         
002210 2110-read-weather.                                                       
002220*                                                                         
002230     read     weather-file                                                
002240              at end move "Y" to ws-weather-eof-sw                        
002250              go to 2110-exit                                             
002260     end-read.                                                            
002270     if       wr-table-count < 120                                        
002280              add 1 to wr-table-count                                     
002290              set wr-idx to wr-table-count                                
002300              move wr-f-date to wr-t-date (wr-idx)                        
002310              move wr-f-temp-max to wr-t-temp-max (wr-idx)                
002320              move wr-f-temp-min to wr-t-temp-min (wr-idx)                
002330              move wr-f-rainfall to wr-t-rainfall (wr-idx)                
002340     end-if.                                                              
002350*                                                                         
002360 2110-exit.                                                               
002370     exit.                                                                
002380*                                                                         
002390*****************************************************************         
002400*    2150 - Derive Temp-Avg, Gdd, The 7-Day Rolling Rainfall,   *         
002410*        Dry-Day Flag And Dry-Spell Run Length For Every Day,   *         
002420*        Accumulating The Sums The Forecast Pass Needs          *         
002430*****************************************************************         
002440*                                                                         
002450 2150-calc-weather-features.                                              
002460*                                                                         
002470     move     zero to ws-temp-avg-sum ws-rain-sum                         
002480                       ws-max-dry-spell ws-first-5-sum                    
002490                       ws-last-5-sum.                                     
002500     if       wr-table-count > 0                                          
002510              perform 2160-calc-one-day thru 2160-exit                    
002520                 varying wr-idx from 1 by 1                               
002530                 until wr-idx > wr-table-count                            
002540     end-if.                                                              
002550*                                                                         
002560 2150-exit.                                                               
002570     exit.                                                                
002580*                                                                         
002590 2160-calc-one-day.                                                       
002600*                                                                         
002610     compute  wr-t-temp-avg (wr-idx) rounded =                            
002620              (wr-t-temp-max (wr-idx) +                                   
002630               wr-t-temp-min (wr-idx)) / 2.                               
002640     if       wr-t-temp-avg (wr-idx) > 10                                 
002650              compute wr-t-gdd (wr-idx) rounded =                         
002660                      wr-t-temp-avg (wr-idx) - 10                         
002670     else                                                                 
002680              move zero to wr-t-gdd (wr-idx)                              
002690     end-if.                                                              
002700*                                                                         
002710     compute  ws-win-start = wr-idx - 6.                                  
002720     if       ws-win-start < 1                                            
002730              move 1 to ws-win-start                                      
002740     end-if.                                                              
002750     move     zero to ws-roll-sum.                                        
002760     perform  2165-sum-window thru 2165-exit                              
002770              varying ws-win-idx from ws-win-start by 1                   
002780              until ws-win-idx > wr-idx.                                  
002790     move     ws-roll-sum to wr-t-rain-7d (wr-idx).                       
002800*                                                                         
002810     if       wr-t-rainfall (wr-idx) < 2                                  
002820              move "Y" to wr-t-dry-day (wr-idx)                           
002830     else                                                                 
002840              move "N" to wr-t-dry-day (wr-idx)                           
002850     end-if.                                                              
002860*                                                                         
002870     if       wr-idx = 1                                                  
002880              move 1 to wr-t-dry-spell (wr-idx)                           
002890     else                                                                 
002900              if wr-t-dry-day (wr-idx) =                                  
002910                 wr-t-dry-day (wr-idx - 1)                                
002920                 compute wr-t-dry-spell (wr-idx) =                        
002930                         wr-t-dry-spell (wr-idx - 1) + 1                  
002940              else                                                        
002950                 move 1 to wr-t-dry-spell (wr-idx)                        
002960              end-if                                                      
002970     end-if.                                                              
002980*                                                                         
002990     add      wr-t-temp-avg (wr-idx) to ws-temp-avg-sum.                  
003000     add      wr-t-rainfall (wr-idx) to ws-rain-sum.                      
003010     if       wr-t-dry-spell (wr-idx) > ws-max-dry-spell                  
003020              move wr-t-dry-spell (wr-idx) to ws-max-dry-spell            
003030     end-if.                                                              
003040     if       wr-idx <= 5                                                 
003050              add wr-t-temp-avg (wr-idx) to ws-first-5-sum                
003060     end-if.                                                              
003070     compute  ws-sub1 = wr-table-count - wr-idx + 1.                      
003080     if       ws-sub1 <= 5                                                
003090              add wr-t-temp-avg (wr-idx) to ws-last-5-sum                 
003100     end-if.                                                              
003110*                                                                         
003120 2160-exit.                                                               
003130     exit.                                                                
003140*                                                                         
003150 2165-sum-window.                                                         
003160*                                                                         
003170     add      wr-rw-rainfall (ws-win-idx) to ws-roll-sum.                 
003180*                                                                         
003190 2165-exit.                                                               
003200     exit.                                                                
003210*                                                                         
003220*****************************************************************         
003230*    2000 - One Full Advisory Pass Per Request Record - Score  *          
003240*        The Crop Table, Rank The Survivors, Print The Report  *          
003250*****************************************************************         
003260*                                                                         
003270 2000-process-request.                                                    
003280*                                                                         
003290     add      1 to ws-requests-read.                                      
003300     move     "Y" to ws-request-valid-sw.                                 
003310     move     zero to ws-crops-analysed ws-crops-surviving                
003320                       rc-sort-count ws-amend-count.                      
003330     if       rq-plan-days = zero                                         
003340              move 90 to rq-plan-days                                     
003350     end-if.                                                              
003360*                                                                         
003370     perform  1200-validate-request thru 1200-exit.                       
003380     if       ws-request-valid                                            
003390              perform 2600-resolve-soil thru 2600-exit                    
003400              perform 3100-calc-forecast thru 3100-exit                   
003410              perform 4000-filter-crops thru 4000-exit                    
003420              if ws-crops-surviving = zero                                
003430                 set      ws-err-idx to 5                                 
003440                 perform 1290-write-reject thru 1290-exit                 
003450              else                                                        
003460                 perform 5000-rank-crops thru 5000-exit                   
003470                 perform 6000-write-report thru 6000-exit                 
003480              end-if                                                      
003490     end-if.                                                              
003500*                                                                         
003510     read     request-file into rq-record                                 
003520              at end move "Y" to ws-request-eof-sw                        
003530     end-read.                                                            
003540*                                                                         
003550 2000-exit.                                                               
003560     exit.                                                                
003570*                                                                         
003580*****************************************************************         
003590*    1200 - Reject A Request Up Front When Weather Is Missing, *          
003600*        The Region Id Is Unknown, Plan Days Are Out Of Range  *          
003610*        Or The Request Date Will Not Resolve A Season          *         
003620*****************************************************************         
003630*                                                                         
003640 1200-validate-request.                                                   
003650*                                                                         
003660     move     rq-date to ws-cd-request-date.                              
003670     move     rq-season to ws-cd-season-in.                               
003680     call     "crdate0" using ws-cd-parm-area.                            
003690     move     ws-cd-effective-season to ws-effective-season.              
003700     move     ws-cd-next-season to ws-next-season.                        
003710     move     ws-cd-transition-flag to ws-transition-sw.                  
003720*                                                                         
003730     if       wr-table-count = zero                                       
003740              set      ws-err-idx to 1                                    
003750              perform 1290-write-reject thru 1290-exit                    
003760              go to 1200-exit                                             
003770     end-if.                                                              
003780*                                                                         
003790     if       not ws-cd-date-is-valid                                     
003800              set      ws-err-idx to 4                                    
003810              perform 1290-write-reject thru 1290-exit                    
003820              go to 1200-exit                                             
003830     end-if.                                                              
003840*                                                                         
003850     perform  2500-lookup-region thru 2500-exit.                          
003860     if       rq-region-id not = spaces                                   
003870              and not REGION-FOUND                                        
003880              set      ws-err-idx to 2                                    
003890              perform 1290-write-reject thru 1290-exit                    
003900              go to 1200-exit                                             
003910     end-if.                                                              
003920*                                                                         
003930     if       rq-plan-days < 70 or rq-plan-days > 120                     
003940              set      ws-err-idx to 3                                    
003950              perform 1290-write-reject thru 1290-exit                    
003960              go to 1200-exit                                             
003970     end-if.                                                              
003980*                                                                         
003990 1200-exit.                                                               
004000     exit.                                                                
004010*                                                                         
004020 1290-write-reject.                                                       
004030*                                                                         
004040     move     "N" to ws-request-valid-sw.                                 
004050     move     rq-date to ws-err-date.                                     
004060     move     ws-err-text (ws-err-idx) to ws-err-text-out.                
004070     write    pr-file-rec from ws-err-line.                               
004080*                                                                         
004090 1290-exit.                                                               
004100     exit.                                                                
004110*                                                                         
004120*****************************************************************         
004130*    2500 - Direct Region Id Lookup Against Rg-Table - There Is *         
004140*        No Lat/Lon On The Request Record So The Nearest-       *         
004150*        Region Path Is Never Reached In This Release           *         
004160*****************************************************************         
004170*                                                                         
004180 2500-lookup-region.                                                      
004190*                                                                         
004200     move     "N" to ws-region-found-sw.                                  
004210     if       rq-region-id = spaces                                       
004220              go to 2500-exit                                             
004230     end-if.                                                              
004240     set      rg-idx to 1.                                                
004250     search    rg-region-entry                                            
004260              at end continue                                             
004270              when rg-region-id (rg-idx) = rq-region-id                   
004280                   move "Y" to ws-region-found-sw                         
004290                   move rg-idx to ws-region-idx                           
004300     end-search.                                                          
004310*                                                                         
004320 2500-exit.                                                               
004330     exit.                                                                
004340*                                                                         
004350*****************************************************************         
004360*    2600 - Effective Soil Is The Request Values When Given,    *         
004370*        Else The Home Region's Default Soil, Else None At All *          
004380*****************************************************************         
004390*                                                                         
004400 2600-resolve-soil.                                                       
004410*                                                                         
004420     if       rq-soil-texture not = spaces                                
004430              move rq-soil-texture to ws-eff-texture                      
004440              move rq-soil-ph to ws-eff-ph                                
004450              move rq-soil-organic to ws-eff-organic                      
004460              move rq-soil-drainage to ws-eff-drainage                    
004470              move "USER" to ws-soil-source                               
004480     else                                                                 
004490              if REGION-FOUND                                             
004500                 move rg-def-texture (ws-region-idx)                      
004510                      to ws-eff-texture                                   
004520                 move rg-def-ph (ws-region-idx) to ws-eff-ph              
004530                 move rg-def-organic (ws-region-idx)                      
004540                      to ws-eff-organic                                   
004550                 move rg-def-drainage (ws-region-idx)                     
004560                      to ws-eff-drainage                                  
004570                 move "REGION DFLT" to ws-soil-source                     
004580              else                                                        
004590                 move spaces to ws-eff-texture ws-eff-organic             
004600                                ws-eff-drainage                           
004610                 move zero to ws-eff-ph                                   
004620                 move "NONE GIVEN" to ws-soil-source                      
004630              end-if                                                      
004640     end-if.                                                              
004650     if       rq-irrigation = "NONE"                                      
004660              move "N" to ws-irrig-avail-sw                               
004670     else                                                                 
004680              move "Y" to ws-irrig-avail-sw                               
004690     end-if.                                                              
004700*                                                                         
004710 2600-exit.                                                               
004720     exit.                                                                
004730*                                                                         
004740*****************************************************************         
004750*    3100 - Medium-Range Outlook From The Accumulated Weather   *         
004760*        Statistics - Also Feeds The Recommender Water Score   *          
004770*****************************************************************         
004780*                                                                         
004790 3100-calc-forecast.                                                      
004800*                                                                         
004810     compute  ws-mean-temp-avg rounded =                                  
004820              ws-temp-avg-sum / wr-table-count.                           
004830     compute  ws-mean-rainfall rounded =                                  
004840              ws-rain-sum / wr-table-count.                               
004850     compute  ws-mean-first-5 rounded = ws-first-5-sum / 5.               
004860     compute  ws-mean-last-5 rounded = ws-last-5-sum / 5.                 
004870     compute  ws-temp-trend rounded =                                     
004880              ws-mean-last-5 - ws-mean-first-5.                           
004890*                                                                         
004900     evaluate true                                                        
004910         when ws-temp-trend > 0                                           
004920              compute ws-exp-avg-temp rounded =                           
004930                      ws-mean-temp-avg + 1                                
004940         when ws-temp-trend < 0                                           
004950              compute ws-exp-avg-temp rounded =                           
004960                      ws-mean-temp-avg - 1                                
004970         when other                                                       
004980              move ws-mean-temp-avg to ws-exp-avg-temp                    
004990     end-evaluate.                                                        
005000*                                                                         
005010     if       ws-mean-rainfall < 0.5                                      
005020              move 1.5 to ws-mean-rainfall                                
005030     end-if.                                                              
005040     compute  ws-exp-rainfall rounded =                                   
005050              ws-mean-rainfall * rq-plan-days.                            
005060*                                                                         
005070     evaluate true                                                        
005080         when ws-max-dry-spell > 7                                        
005090              move "HIGH" to ws-dry-risk                                  
005100         when ws-max-dry-spell > 4                                        
005110              move "MODERATE" to ws-dry-risk                              
005120         when other                                                       
005130              move "LOW" to ws-dry-risk                                   
005140     end-evaluate.                                                        
005150*                                                                         
005160 3100-exit.                                                               
005170     exit.                                                                
005180*                                                                         
005190*****************************************************************         
005200*    4000 - Walk The 15-Entry Crop Table, Applying The Season, *          
005210*        Region And Soil Filters In Turn Before Scoring         *         
005220*****************************************************************         
005230*                                                                         
005240 4000-filter-crops.                                                       
005250*                                                                         
005260     perform  4010-filter-one-crop thru 4010-exit                         
005270              varying cr-idx from 1 by 1                                  
005280              until cr-idx > cr-table-count.                              
005290*                                                                         
005300 4000-exit.                                                               
005310     exit.                                                                
005320*                                                                         
005330 4010-filter-one-crop.                                                    
005340*                                                                         
005350     add      1 to ws-crops-analysed.                                     
005360     if       ws-effective-season = "KHARIF"                              
005370              and cr-season-kharif (cr-idx) not = "Y"                     
005380              go to 4010-exit                                             
005390     end-if.                                                              
005400     if       ws-effective-season = "RABI"                                
005410              and cr-season-rabi (cr-idx) not = "Y"                       
005420              go to 4010-exit                                             
005430     end-if.                                                              
005440     if       ws-effective-season = "ZAID"                                
005450              and cr-season-zaid (cr-idx) not = "Y"                       
005460              go to 4010-exit                                             
005470     end-if.                                                              
005480*                                                                         
005490     perform  4100-check-region-filter thru 4100-exit.                    
005500     if       not ws-reg-ok                                               
005510              go to 4010-exit                                             
005520     end-if.                                                              
005530*                                                                         
005540     perform  4200-score-soil thru 4200-exit.                             
005550     if       not ws-soil-ok                                              
005560              go to 4010-exit                                             
005570     end-if.                                                              
005580*                                                                         
005590     perform  4300-score-crop thru 4300-exit.                             
005600     perform  4600-add-sort-entry thru 4600-exit.                         
005610     add      1 to ws-crops-surviving.                                    
005620*                                                                         
005630 4010-exit.                                                               
005640     exit.                                                                
005650*                                                                         
005660*****************************************************************         
005670*    4100 - Region Filter - Passes When No Region Was Given,   *          
005680*        Or The Crop Names This Region As A Success Region,    *          
005690*        Or Its Regional Suitability There Is 0.50 Or Better   *          
005700*****************************************************************         
005710*                                                                         
005720 4100-check-region-filter.                                                
005730*                                                                         
005740     move     "Y" to ws-reg-ok-sw.                                        
005750     if       not REGION-FOUND                                            
005760              go to 4100-exit                                             
005770     end-if.                                                              
005780     if       cr-regional-suit (cr-idx, ws-region-idx) >= .50             
005790              go to 4100-exit                                             
005800     end-if.                                                              
005810     move     "N" to ws-reg-ok-sw.                                        
005820     perform  4110-check-one-success-rgn thru 4110-exit                   
005830              varying ws-sr-sub from 1 by 1                               
005840              until ws-sr-sub > 4.                                        
005850*                                                                         
005860 4100-exit.                                                               
005870     exit.                                                                
005880*                                                                         
005890 4110-check-one-success-rgn.                                              
005900*                                                                         
005910     if       cr-success-rgn (cr-idx, ws-sr-sub) = rq-region-id           
005920              move "Y" to ws-reg-ok-sw                                    
005930     end-if.                                                              
005940*                                                                         
005950 4110-exit.                                                               
005960     exit.                                                                
005970*                                                                         
005980*****************************************************************         
005990*    4200 - Soil Score Via Crsoil0 - No Soil Resolved At All   *          
006000*        Scores A Neutral 70 Per The Suitability Formula Note  *          
006010*****************************************************************         
006020*                                                                         
006030 4200-score-soil.                                                         
006040*                                                                         
006050     move     "Y" to ws-soil-ok-sw.                                       
006060     if       ws-eff-texture = spaces                                     
006070              move 70 to ws-soil-suit-pct                                 
006080              go to 4200-exit                                             
006090     end-if.                                                              
006100*                                                                         
006110     move     ws-eff-texture to ws-cs-soil-texture.                       
006120     move     ws-eff-ph to ws-cs-soil-ph.                                 
006130     move     ws-eff-organic to ws-cs-soil-organic.                       
006140     move     ws-eff-drainage to ws-cs-soil-drainage.                     
006150     move     cr-ph-min (cr-idx) to ws-cs-crop-ph-min.                    
006160     move     cr-ph-max (cr-idx) to ws-cs-crop-ph-max.                    
006170     move     cr-waterlog-tol (cr-idx)                                    
006180              to ws-cs-crop-waterlog-tol.                                 
006190     move     zero to ws-cs-amend-count.                                  
006200     perform  4210-copy-one-texture thru 4210-exit                        
006210              varying ws-tx-sub from 1 by 1                               
006220              until ws-tx-sub > 4.                                        
006230*                                                                         
006240     call     "crsoil0" using ws-cs-parm-area.                            
006250     move     ws-cs-soil-score to ws-soil-score-raw.                      
006260     if       ws-soil-score-raw < 40                                      
006270              move "N" to ws-soil-ok-sw                                   
006280     else                                                                 
006290              move ws-soil-score-raw to ws-soil-suit-pct                  
006300     end-if.                                                              
006310*                                                                         
006320 4200-exit.                                                               
006330     exit.                                                                
006340*                                                                         
006350 4210-copy-one-texture.                                                   
006360*                                                                         
006370     move     cr-textures (cr-idx, ws-tx-sub)                             
006380              to ws-cs-crop-texture (ws-tx-sub).                          
006390*                                                                         
006400 4210-exit.                                                               
006410     exit.                                                                
006420*                                                                         
006430*****************************************************************         
006440*    4300 - Six-Part Weighted Suitability Score For The Crop    *         
006450*        Currently Pointed To By Cr-Idx, Capped At 100          *         
006460*****************************************************************         
006470*                                                                         
006480 4300-score-crop.                                                         
006490*                                                                         
006500     perform  4310-temp-score thru 4310-exit.                             
006510     perform  4320-water-score thru 4320-exit.                            
006520     perform  4330-regional-score thru 4330-exit.                         
006530     perform  4350-drought-score thru 4350-exit.                          
006540     compute  ws-combined-score rounded =                                 
006550              (.25 * ws-temp-suit-pct) +                                  
006560              (.25 * ws-water-suit-pct) +                                 
006570              (.15 * ws-soil-suit-pct) +                                  
006580              (.15 * ws-region-suit-pct) +                                
006590              (.10 * 100) +                                               
006600              (.10 * ws-drought-suit-pct).                                
006610     if       ws-combined-score > 100                                     
006620              move 100 to ws-combined-score                               
006630     end-if.                                                              
006640     perform  4400-water-budget thru 4400-exit.                           
006650     perform  4500-build-risk-note thru 4500-exit.                        
006660*                                                                         
006670 4300-exit.                                                               
006680     exit.                                                                
006690*                                                                         
006700*****************************************************************         
006710*    4310 - Temperature Score - 100 In The Optimal Band, Else  *          
006720*        A Straight-Line Decay Out To The Tolerated Extremes    *         
006730*****************************************************************         
006740*                                                                         
006750 4310-temp-score.                                                         
006760*                                                                         
006770     evaluate true                                                        
006780         when ws-mean-temp-avg >= cr-temp-opt-min (cr-idx)                
006790              and ws-mean-temp-avg <= cr-temp-opt-max (cr-idx)            
006800              move 100 to ws-temp-suit-pct                                
006810         when ws-mean-temp-avg >= cr-temp-min (cr-idx)                    
006820              and ws-mean-temp-avg < cr-temp-opt-min (cr-idx)             
006830              compute ws-range =                                          
006840                      cr-temp-opt-min (cr-idx) -                          
006850                      cr-temp-min (cr-idx)                                
006860              compute ws-dist =                                           
006870                      cr-temp-opt-min (cr-idx) -                          
006880                      ws-mean-temp-avg                                    
006890              perform 4315-decay-score thru 4315-exit                     
006900         when ws-mean-temp-avg > cr-temp-opt-max (cr-idx)                 
006910              and ws-mean-temp-avg <= cr-temp-max (cr-idx)                
006920              compute ws-range =                                          
006930                      cr-temp-max (cr-idx) -                              
006940                      cr-temp-opt-max (cr-idx)                            
006950              compute ws-dist =                                           
006960                      ws-mean-temp-avg -                                  
006970                      cr-temp-opt-max (cr-idx)                            
006980              perform 4315-decay-score thru 4315-exit                     
006990         when other                                                       
007000              move zero to ws-temp-suit-pct                               
007010     end-evaluate.                                                        
007020*                                                                         
007030 4310-exit.                                                               
007040     exit.                                                                
007050*                                                                         
007060 4315-decay-score.                                                        
007070*                                                                         
007080     if       ws-range > 0                                                
007090              compute ws-temp-suit-pct rounded =                          
007100                      100 - ((ws-dist / ws-range) * 40)                   
007110     else                                                                 
007120              move 60 to ws-temp-suit-pct                                 
007130     end-if.                                                              
007140*                                                                         
007150 4315-exit.                                                               
007160     exit.                                                                
007170*                                                                         
007180*****************************************************************         
007190*    4320 - Water Score - Compares Water Available (Expected   *          
007200*        Rain Plus Irrigation Buffer) To The Season-Adjusted    *         
007210*        Crop Requirement, Graded By Drought Tolerance          *         
007220*****************************************************************         
007230*                                                                         
007240 4320-water-score.                                                        
007250*                                                                         
007260     evaluate ws-effective-season                                         
007270         when "KHARIF"  move .85 to ws-season-mult                        
007280         when "RABI"    move .95 to ws-season-mult                        
007290         when "ZAID"    move 1.10 to ws-season-mult                       
007300         when other     move 1.00 to ws-season-mult                       
007310     end-evaluate.                                                        
007320     compute  ws-adj-water-req rounded =                                  
007330              cr-water-req (cr-idx) * ws-season-mult.                     
007340*                                                                         
007350     move     zero to ws-water-avail.                                     
007360     move     ws-exp-rainfall to ws-water-avail.                          
007370     if       IRRIGATION-AVAILABLE                                        
007380              add 50 to ws-water-avail                                    
007390     end-if.                                                              
007400*                                                                         
007410     if       ws-adj-water-req <= 0                                       
007420              move 1.0000 to ws-ratio                                     
007430     else                                                                 
007440              compute ws-ratio rounded =                                  
007450                      ws-water-avail / ws-adj-water-req                   
007460     end-if.                                                              
007470*                                                                         
007480     evaluate true                                                        
007490         when ws-ratio >= 1.0000                                          
007500              move 100 to ws-water-suit-pct                               
007510         when ws-ratio >= 0.8000                                          
007520              evaluate cr-drought-tol (cr-idx)                            
007530                  when "HIGH"     move 90 to ws-water-suit-pct            
007540                  when "MODERATE" move 75 to ws-water-suit-pct            
007550                  when other      move 60 to ws-water-suit-pct            
007560              end-evaluate                                                
007570         when ws-ratio >= 0.6000                                          
007580              evaluate cr-drought-tol (cr-idx)                            
007590                  when "HIGH"     move 75 to ws-water-suit-pct            
007600                  when "MODERATE" move 50 to ws-water-suit-pct            
007610                  when other      move 30 to ws-water-suit-pct            
007620              end-evaluate                                                
007630         when other                                                       
007640              if cr-drought-tol (cr-idx) = "HIGH"                         
007650                 move 50 to ws-water-suit-pct                             
007660              else                                                        
007670                 move zero to ws-water-suit-pct                           
007680              end-if                                                      
007690     end-evaluate.                                                        
007700*                                                                         
007710 4320-exit.                                                               
007720     exit.                                                                
007730*                                                                         
007740*****************************************************************         
007750*    4330 - Regional Score - The Table Percentage, Or 50 When  *          
007760*        No Region Was Given Or The Crop Carries No Entry       *         
007770*****************************************************************         
007780*                                                                         
007790 4330-regional-score.                                                     
007800*                                                                         
007810     if       REGION-FOUND                                                
007820              compute ws-region-suit-pct rounded =                        
007830                      cr-regional-suit (cr-idx, ws-region-idx)            
007840                      * 100                                               
007850              move cr-regional-suit (cr-idx, ws-region-idx)               
007860                   to rc-reg-suit                                         
007870     else                                                                 
007880              move 50 to ws-region-suit-pct                               
007890              move .50 to rc-reg-suit                                     
007900     end-if.                                                              
007910     if       ws-region-suit-pct = zero                                   
007920              move 50 to ws-region-suit-pct                               
007930     end-if.                                                              
007940*                                                                         
007950 4330-exit.                                                               
007960     exit.                                                                
007970*                                                                         
007980*****************************************************************         
007990*    4350 - Drought Score - Graded By The Run's Longest Dry    *          
008000*        Spell And The Crop's Own Drought Tolerance Rating      *         
008010*****************************************************************         
008020*                                                                         
008030 4350-drought-score.                                                      
008040*                                                                         
008050     evaluate true                                                        
008060         when ws-max-dry-spell <= 4                                       
008070              move 100 to ws-drought-suit-pct                             
008080         when ws-max-dry-spell <= 7                                       
008090              evaluate cr-drought-tol (cr-idx)                            
008100                  when "HIGH"     move 100 to ws-drought-suit-pct         
008110                  when "MODERATE" move 70 to ws-drought-suit-pct          
008120                  when other      move 40 to ws-drought-suit-pct          
008130              end-evaluate                                                
008140         when other                                                       
008150              evaluate cr-drought-tol (cr-idx)                            
008160                  when "HIGH"     move 80 to ws-drought-suit-pct          
008170                  when "MODERATE" move 40 to ws-drought-suit-pct          
008180                  when other      move zero to ws-drought-suit-pct        
008190              end-evaluate                                                
008200     end-evaluate.                                                        
008210*                                                                         
008220 4350-exit.                                                               
008230     exit.                                                                
008240*                                                                         
008250*****************************************************************         
008260*    4400 - Water Budget For The Report - Irrigation Need Is   *          
008270*        The Shortfall Of Expected Rain Against Raw Water Req  *          
008280*****************************************************************         
008290*                                                                         
008300 4400-water-budget.                                                       
008310*                                                                         
008320     if       cr-water-req (cr-idx) > ws-exp-rainfall                     
008330              compute ws-irrig-need rounded =                             
008340                      cr-water-req (cr-idx) - ws-exp-rainfall             
008350     else                                                                 
008360              move zero to ws-irrig-need                                  
008370     end-if.                                                              
008380*                                                                         
008390 4400-exit.                                                               
008400     exit.                                                                
008410*                                                                         
008420*****************************************************************         
008430*    4500 - Risk Note - Drought Risk From The Dry-Spell Run,   *          
008440*        Water Deficit Risk From The Raw Rain/Requirement       *         
008450*        Ratio, Combined When Both Conditions Are Present       *         
008460*****************************************************************         
008470*                                                                         
008480 4500-build-risk-note.                                                    
008490*                                                                         
008500     move     zero to ws-risk-count.                                      
008510     move     spaces to ws-risk-text-1 ws-risk-text-2.                    
008520*                                                                         
008530     if       ws-max-dry-spell > 7                                        
008540              evaluate cr-drought-tol (cr-idx)                            
008550                  when "LOW"                                              
008560                       move "High drought risk"                           
008570                            to ws-risk-text-1                             
008580                       add 1 to ws-risk-count                             
008590                  when "MODERATE"                                         
008600                       move "Moderate drought risk"                       
008610                            to ws-risk-text-1                             
008620                       add 1 to ws-risk-count                             
008630                  when other                                              
008640                       continue                                           
008650              end-evaluate                                                
008660     end-if.                                                              
008670*                                                                         
008680     if       cr-water-req (cr-idx) <= 0                                  
008690              move 1.0000 to ws-ratio                                     
008700     else                                                                 
008710              compute ws-ratio rounded =                                  
008720                      ws-exp-rainfall / cr-water-req (cr-idx)             
008730     end-if.                                                              
008740     if       ws-ratio < 0.8000                                           
008750              if ws-risk-count = 0                                        
008760                 move "Water deficit risk" to ws-risk-text-1              
008770              else                                                        
008780                 move "Water deficit risk" to ws-risk-text-2              
008790              end-if                                                      
008800              add 1 to ws-risk-count                                      
008810     end-if.                                                              
008820*                                                                         
008830     evaluate ws-risk-count                                               
008840         when 0                                                           
008850              move "Low risk" to rc-risk-note                             
008860         when 1                                                           
008870              move ws-risk-text-1 to rc-risk-note                         
008880         when other                                                       
008890              string "Multiple risks: "  delimited by size                
008900                     ws-risk-text-1      delimited by "  "                
008910                     ", "                delimited by size                
008920                     ws-risk-text-2      delimited by "  "                
008930                into rc-risk-note                                         
008940     end-evaluate.                                                        
008950*                                                                         
008960 4500-exit.                                                               
008970     exit.                                                                
008980*                                                                         
008990*****************************************************************         
009000*    4600 - Append This Crop's Result To The Sort Work Table   *          
009010*****************************************************************         
009020*                                                                         
009030 4600-add-sort-entry.                                                     
009040*                                                                         
009050     add      1 to rc-sort-count.                                         
009060     set      rc-sort-idx to rc-sort-count.                               
009070     move     ws-combined-score to rc-s-score (rc-sort-idx).              
009080     move     cr-crop-id (cr-idx) to rc-s-crop-id (rc-sort-idx).          
009090     move     cr-name (cr-idx) to rc-s-crop-name (rc-sort-idx).           
009100     move     ws-exp-rainfall to rc-s-exp-rain (rc-sort-idx).             
009110     move     cr-water-req (cr-idx) to                                    
009120              rc-s-water-req (rc-sort-idx).                               
009130     move     ws-irrig-need to rc-s-irrig-need (rc-sort-idx).             
009140     move     cr-duration (cr-idx) to                                     
009150              rc-s-duration (rc-sort-idx).                                
009160     move     rc-risk-note to rc-s-risk-note (rc-sort-idx).               
009170     move     cr-drought-tol (cr-idx) to                                  
009180              rc-s-drought-tol (rc-sort-idx).                             
009190     move     rc-reg-suit to rc-s-reg-suit (rc-sort-idx).                 
009200*                                                                         
009210 4600-exit.                                                               
009220     exit.                                                                
009230*                                                                         
009240*****************************************************************         
009250*    5000 - Descending Stable Sort Of The Sort Work Table -    *          
009260*        Exchange Sort, Repeats Until A Clean Pass Is Made      *         
009270*****************************************************************         
009280*                                                                         
009290 5000-rank-crops.                                                         
009300*                                                                         
009310     if       rc-sort-count > 1                                           
009320              move "Y" to ws-swap-sw                                      
009330              perform 5050-outer-pass thru 5050-exit                      
009340                 until not ws-swap-made                                   
009350     end-if.                                                              
009360*                                                                         
009370 5000-exit.                                                               
009380     exit.                                                                
009390*                                                                         
009400 5050-outer-pass.                                                         
009410*                                                                         
009420     move     "N" to ws-swap-sw.                                          
009430     perform  5100-inner-compare thru 5100-exit                           
009440              varying ws-sub1 from 1 by 1                                 
009450              until ws-sub1 >= rc-sort-count.                             
009460*                                                                         
009470 5050-exit.                                                               
009480     exit.                                                                
009490*                                                                         
009500 5100-inner-compare.                                                      
009510*                                                                         
009520     compute  ws-sub2 = ws-sub1 + 1.                                      
009530     if       rc-cmp-score (ws-sub1) < rc-cmp-score (ws-sub2)             
009540              move rc-sort-entry (ws-sub1) to ws-sort-swap                
009550              move rc-sort-entry (ws-sub2)                                
009560                   to rc-sort-entry (ws-sub1)                             
009570              move ws-sort-swap to rc-sort-entry (ws-sub2)                
009580              move "Y" to ws-swap-sw                                      
009590     end-if.                                                              
009600*                                                                         
009610 5100-exit.                                                               
009620     exit.                                                                
009630*                                                                         
009640*****************************************************************         
009650*    6000 - Print The Header, Outlook, Amendment, Detail And   *          
009660*        Trailer Sections For This Request, Write Recommd Too  *          
009670*****************************************************************         
009680*                                                                         
009690 6000-write-report.                                                       
009700*                                                                         
009710     add      1 to ws-page-count.                                         
009720     perform  6100-write-headers thru 6100-exit.                          
009730     perform  6050-build-top-amendments thru 6050-exit.                   
009740     if       ws-amend-count > 0                                          
009750              perform 6070-write-one-amend thru 6070-exit                 
009760                 varying ws-amend-idx from 1 by 1                         
009770                 until ws-amend-idx > ws-amend-count                      
009780     end-if.                                                              
009790     perform  6200-write-detail thru 6200-exit                            
009800              varying rc-sort-idx from 1 by 1                             
009810              until rc-sort-idx > rc-sort-count.                          
009820     perform  6300-write-trailer thru 6300-exit.                          
009830*                                                                         
009840 6000-exit.                                                               
009850     exit.                                                                
009860*                                                                         
009870 6100-write-headers.                                                      
009880*                                                                         
009890     move     rq-date to ws-h1-req-date.                                  
009900     move     ws-page-count to ws-h1-page.                                
009910     write    pr-file-rec from ws-hdg1-line.                              
009920*                                                                         
009930     move     rq-region-id to ws-h2-region-id.                            
009940     if       REGION-FOUND                                                
009950              move rg-name (ws-region-idx) to ws-h2-region-name           
009960     else                                                                 
009970              move "REGION NOT GIVEN" to ws-h2-region-name                
009980     end-if.                                                              
009990     move     ws-effective-season to ws-h2-season.                        
010000     move     spaces to ws-h2-transition.                                 
010010     if       SEASON-TRANSITION                                           
010020              string "TRANSITION TO " delimited by size                   
010030                     ws-next-season   delimited by size                   
010040                     into ws-h2-transition                                
010050     end-if.                                                              
010060     write    pr-file-rec from ws-hdg2-line.                              
010070*                                                                         
010080     move     ws-eff-texture to ws-h3-texture.                            
010090     move     ws-eff-ph to ws-h3-ph.                                      
010100     move     ws-eff-organic to ws-h3-organic.                            
010110     move     ws-eff-drainage to ws-h3-drainage.                          
010120     move     ws-soil-source to ws-h3-source.                             
010130     move     rq-irrigation to ws-h3-irrig.                               
010140     write    pr-file-rec from ws-hdg3-line.                              
010150*                                                                         
010160     move     ws-exp-avg-temp to ws-o-temp.                               
010170     move     ws-exp-rainfall to ws-o-rain.                               
010180     move     ws-dry-risk to ws-o-risk.                                   
010190     write    pr-file-rec from ws-outlook-line.                           
010200*                                                                         
010210 6100-exit.                                                               
010220     exit.                                                                
010230*                                                                         
010240*****************************************************************         
010250*    6050 - Rebuild The No 1 Ranked Crop's Amendment Table By  *          
010260*        Calling Crsoil0 A Second Time - Print Section Only     *         
010270*****************************************************************         
010280*                                                                         
010290 6050-build-top-amendments.                                               
010300*                                                                         
010310     move     "N" to ws-top-cr-found-sw.                                  
010320     move     zero to ws-amend-count.                                     
010330     if       rc-sort-count = 0 or ws-eff-texture = spaces                
010340              go to 6050-exit                                             
010350     end-if.                                                              
010360     set      cr-idx to 1.                                                
010370     search    cr-crop-entry                                              
010380              at end continue                                             
010390              when cr-crop-id (cr-idx) = rc-s-crop-id (1)                 
010400                   move "Y" to ws-top-cr-found-sw                         
010410     end-search.                                                          
010420     if       not ws-top-cr-found                                         
010430              go to 6050-exit                                             
010440     end-if.                                                              
010450*                                                                         
010460     move     ws-eff-texture to ws-cs-soil-texture.                       
010470     move     ws-eff-ph to ws-cs-soil-ph.                                 
010480     move     ws-eff-organic to ws-cs-soil-organic.                       
010490     move     ws-eff-drainage to ws-cs-soil-drainage.                     
010500     move     cr-ph-min (cr-idx) to ws-cs-crop-ph-min.                    
010510     move     cr-ph-max (cr-idx) to ws-cs-crop-ph-max.                    
010520     move     cr-waterlog-tol (cr-idx)                                    
010530              to ws-cs-crop-waterlog-tol.                                 
010540     move     zero to ws-cs-amend-count.                                  
010550     perform  4210-copy-one-texture thru 4210-exit                        
010560              varying ws-tx-sub from 1 by 1                               
010570              until ws-tx-sub > 4.                                        
010580     call     "crsoil0" using ws-cs-parm-area.                            
010590     move     ws-cs-amend-count to ws-amend-count.                        
010600     perform  6060-copy-one-amend thru 6060-exit                          
010610              varying ws-amend-idx from 1 by 1                            
010620              until ws-amend-idx > ws-amend-count.                        
010630*                                                                         
010640 6050-exit.                                                               
010650     exit.                                                                
010660*                                                                         
010670 6060-copy-one-amend.                                                     
010680*                                                                         
010690     move     ws-cs-amend-text (ws-amend-idx)                             
010700              to ws-amend-text (ws-amend-idx).                            
010710*                                                                         
010720 6060-exit.                                                               
010730     exit.                                                                
010740*                                                                         
010750 6070-write-one-amend.                                                    
010760*                                                                         
010770     move     spaces to pr-file-rec.                                      
010780     move     ws-amend-text (ws-amend-idx)                                
010790              to pr-file-rec (3:40).                                      
010800     write    pr-file-rec.                                                
010810*                                                                         
010820 6070-exit.                                                               
010830     exit.                                                                
010840*                                                                         
010850*****************************************************************         
010860*    6200 - One Detail Line Per Surviving Crop, Descending     *          
010870*        Score Order, Plus The Matching Recommd Output Rec     *          
010880*****************************************************************         
010890*                                                                         
010900 6200-write-detail.                                                       
010910*                                                                         
010920     move     spaces to ws-detail-line.                                   
010930     move     rc-sort-idx to ws-d-rank.                                   
010940     move     rc-s-crop-id (rc-sort-idx) to ws-d-crop-id.                 
010950     move     rc-s-crop-name (rc-sort-idx) to ws-d-crop-name.             
010960     move     rc-s-score (rc-sort-idx) to ws-d-score.                     
010970     move     rc-s-exp-rain (rc-sort-idx) to ws-d-exp-rain.               
010980     move     rc-s-water-req (rc-sort-idx) to ws-d-water-req.             
010990     move     rc-s-irrig-need (rc-sort-idx) to ws-d-irrig-need.           
011000     move     rc-s-duration (rc-sort-idx) to ws-d-duration.               
011010     move     rc-s-drought-tol (rc-sort-idx) to ws-d-drought-tol.         
011020     move     rc-s-risk-note (rc-sort-idx) to ws-d-risk-note.             
011030     write    pr-file-rec from ws-detail-line.                            
011040*                                                                         
011050     move     rc-sort-idx to rc-rank.                                     
011060     move     rc-s-crop-id (rc-sort-idx) to rc-crop-id.                   
011070     move     rc-s-crop-name (rc-sort-idx) to rc-crop-name.               
011080     move     rc-s-score (rc-sort-idx) to rc-score.                       
011090     move     rc-s-exp-rain (rc-sort-idx) to rc-exp-rain.                 
011100     move     rc-s-water-req (rc-sort-idx) to rc-water-req.               
011110     move     rc-s-irrig-need (rc-sort-idx) to rc-irrig-need.             
011120     move     rc-s-duration (rc-sort-idx) to rc-duration.                 
011130     move     rc-s-risk-note (rc-sort-idx) to rc-risk-note.               
011140     move     rc-s-drought-tol (rc-sort-idx) to rc-drought-tol.           
011150     move     rc-s-reg-suit (rc-sort-idx) to rc-reg-suit.                 
011160     write    rc-file-rec from rc-record.                                 
011170*                                                                         
011180 6200-exit.                                                               
011190     exit.                                                                
011200*                                                                         
011210 6300-write-trailer.                                                      
011220*                                                                         
011230     move     ws-crops-analysed to ws-t-analysed.                         
011240     move     ws-crops-surviving to ws-t-surviving.                       
011250     compute  ws-t-filtered =                                             
011260              ws-crops-analysed - ws-crops-surviving.                     
011270     write    pr-file-rec from ws-total-line.                             
011280*                                                                         
011290 6300-exit.                                                               
011300     exit.                                                                
011310*                                                                         
011320*****************************************************************         
011330*    9000 - Close Down The Run                                  *         
011340*****************************************************************         
011350*                                                                         
011360 9000-terminate.                                                          
011370*                                                                         
011380     close    request-file recommd-file print-file.                       
011390*                                                                         
011400 9000-exit.                                                               
011410     exit.                                                                
