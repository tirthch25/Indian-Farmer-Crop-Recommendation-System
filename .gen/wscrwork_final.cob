000010*******************************************                               
000020*                                          *                              
000030* Common Working Storage For Crop         *                               
000040*   Advisory Batch (Crrcmd0 And Called    *                               
000050*   Sub-Programs)                         *                               
000060*                                          *                              
000070*******************************************                               
000080*                                                                         
000090* Holds file switches, running accumulators, resolved season/             
000100*   soil working fields, scoring work areas, print image lines            
000110*   and the standard error message table.                                 
000120*                                                                         
000130* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000140* 18/02/26 srk - Added Ws-Trend-Work group, forecast calc was             
000150*             re-reading the weather table each time (CAD-016).           
000160* 04/03/26 apd - Added Ws-Err-Tab entry 5, region too far from            
000170*             any table entry was falling through unreported              
000180*             (CAD-023).                                                  
000190* 10/03/26 srk - Added Ws-T-Filtered to Ws-Total-Line, trailer            
000200*             was only printing analysed/recommended, no figure           
000210*             for crops the filters dropped (CAD-028).                    
000220*                                                                         
000230 01  WS-SWITCHES.                                                         
000240     03  WS-WEATHER-EOF-SW        PIC X       VALUE "N".                  
000250         88  WEATHER-EOF                 VALUE "Y".                       
000260     03  WS-REQUEST-EOF-SW        PIC X       VALUE "N".                  
000270         88  REQUEST-EOF                 VALUE "Y".                       
000280     03  WS-REGION-FOUND-SW       PIC X       VALUE "N".                  
000290         88  REGION-FOUND                 VALUE "Y".                      
000300     03  WS-SOIL-FROM-USER-SW     PIC X       VALUE "N".                  
000310         88  SOIL-FROM-USER               VALUE "Y".                      
000320     03  WS-TRANSITION-SW         PIC X       VALUE "N".                  
000330         88  SEASON-TRANSITION            VALUE "Y".                      
000340     03  WS-IRRIG-AVAIL-SW        PIC X       VALUE "N".                  
000350         88  IRRIGATION-AVAILABLE         VALUE "Y".                      
000360*                                                                         
000370 01  WS-COUNTERS.                                                         
000380     03  WS-WEATHER-RECS          PIC 9(3)  COMP  VALUE ZERO.             
000390     03  WS-REQUESTS-READ         PIC 9(5)  COMP  VALUE ZERO.             
000400     03  WS-CROPS-ANALYSED        PIC 9(2)  COMP  VALUE ZERO.             
000410     03  WS-CROPS-SURVIVING       PIC 9(2)  COMP  VALUE ZERO.             
000420     03  WS-LINE-COUNT            PIC 9(3)  COMP  VALUE ZERO.             
000430     03  WS-PAGE-COUNT            PIC 9(3)  COMP  VALUE ZERO.             
000440     03  WS-SUB1                  PIC 9(3)  COMP  VALUE ZERO.             
000450     03  WS-SUB2                  PIC 9(3)  COMP  VALUE ZERO.             
000460*                                                                         
000470*******************************************                               
000480*                                          *                              
000490* Weather Pass Accumulators - Built By    *                               
000500*   2100/2150, Consumed By 3100           *                               
000510*******************************************                               
000520*                                                                         
000530 01  WS-ACCUM-WORK.                                                       
000540     03  WS-TEMP-AVG-SUM          PIC S9(5)V99.                           
000550     03  WS-RAIN-SUM              PIC 9(6)V99.                            
000560     03  WS-MAX-DRY-SPELL         PIC 9(3).                               
000570     03  WS-FIRST-5-SUM           PIC S9(4)V99.                           
000580     03  WS-LAST-5-SUM            PIC S9(4)V99.                           
000590*                                                                         
000600 01  WS-TREND-WORK.                                                       
000610     03  WS-MEAN-TEMP-AVG         PIC S9(3)V99.                           
000620     03  WS-MEAN-RAINFALL         PIC 9(4)V99.                            
000630     03  WS-MEAN-FIRST-5          PIC S9(3)V99.                           
000640     03  WS-MEAN-LAST-5           PIC S9(3)V99.                           
000650     03  WS-TEMP-TREND            PIC S9(3)V99.                           
000660     03  WS-EXP-AVG-TEMP          PIC S9(3)V99.                           
000670     03  WS-EXP-RAINFALL          PIC 9(4)V9.                             
000680     03  WS-DRY-RISK              PIC X(8).                               
000690         88  DRY-RISK-LOW                 VALUE "LOW".                    
000700         88  DRY-RISK-MODERATE            VALUE "MODERATE".               
000710         88  DRY-RISK-HIGH                VALUE "HIGH".                   
000720*                                                                         
000730*******************************************                               
000740*                                          *                              
000750* Redefinition Of Ws-Trend-Work Used By   *                               
000760*   3200 To Move The Two Temp Fields In   *                               
000770*   One Statement To The Print Line       *                               
000780*******************************************                               
000790*                                                                         
000800 01  WS-TREND-PAIR REDEFINES WS-TREND-WORK.                               
000810     03  WS-TP-MEAN-TEMP          PIC S9(3)V99.                           
000820     03  FILLER                   PIC X(4).                               
000830     03  WS-TP-MEAN-RAIN          PIC S9(3)V99.                           
000840     03  FILLER                   PIC X(23).                              
000850*                                                                         
000860*******************************************                               
000870*                                          *                              
000880* Resolved Season And Soil Working Areas  *                               
000890*   Set By 3000 And 4100                  *                               
000900*******************************************                               
000910*                                                                         
000920 01  WS-SEASON-WORK.                                                      
000930     03  WS-EFFECTIVE-SEASON      PIC X(6).                               
000940     03  WS-NEXT-SEASON           PIC X(6).                               
000950     03  WS-DAYS-TO-TRANSITION    PIC 9(3)  COMP.                         
000960*                                                                         
000970 01  WS-SOIL-WORK.                                                        
000980     03  WS-EFF-TEXTURE           PIC X(10).                              
000990     03  WS-EFF-PH                PIC 9(2)V9.                             
001000     03  WS-EFF-ORGANIC           PIC X(6).                               
001010     03  WS-EFF-DRAINAGE          PIC X(6).                               
001020     03  WS-SOIL-SOURCE           PIC X(12).                              
001030*                                                                         
001040*******************************************                               
001050*                                          *                              
001060* Scoring Work Areas - Set And Reset Per  *                               
001070*   Crop Table Entry By 4200/4300/4400    *                               
001080*******************************************                               
001090*                                                                         
001100 01  WS-SCORE-WORK.                                                       
001110     03  WS-TEMP-SUIT-PCT         PIC 9(3)V99.                            
001120     03  WS-WATER-SUIT-PCT        PIC 9(3)V99.                            
001130     03  WS-SOIL-SUIT-PCT         PIC 9(3)V99.                            
001140     03  WS-REGION-SUIT-PCT       PIC 9(3)V99.                            
001150     03  WS-COMBINED-SCORE        PIC 9(3)V99.                            
001160     03  WS-WATER-BUDGET          PIC S9(4)V9.                            
001170     03  WS-IRRIG-NEED            PIC 9(4)V9.                             
001180*                                                                         
001190*******************************************                               
001200*                                          *                              
001210* Soil Amendment Work Table - Built By    *                               
001220*   Crsoil0, Held Here For 6000 To Print  *                               
001230*******************************************                               
001240*                                                                         
001250 01  WS-AMEND-WORK.                                                       
001260     03  WS-AMEND-ENTRY OCCURS 4 TIMES                                    
001270                        INDEXED BY WS-AMEND-IDX.                          
001280         05  WS-AMEND-TEXT        PIC X(40).                              
001290     03  WS-AMEND-COUNT           PIC 9  COMP  VALUE ZERO.                
001300*                                                                         
001310*******************************************                               
001320*                                          *                              
001330* Standard Error Message Table - 4300     *                               
001340*   And 1200 Move The Matching Entry To   *                               
001350*   Ws-Err-Line Before The Reject Write   *                               
001360*******************************************                               
001370*                                                                         
001380 01  WS-ERR-TAB-VALUES.                                                   
001390     03  FILLER  PIC X(60) VALUE                                          
001400     "01 REQUEST REJECTED - NO WEATHER RECORDS ON FILE".                  
001410     03  FILLER  PIC X(60) VALUE                                          
001420     "02 REQUEST REJECTED - REGION ID NOT FOUND IN REGION TABLE".         
001430     03  FILLER  PIC X(60) VALUE                                          
001440     "03 REQUEST REJECTED - PLAN DAYS OUTSIDE 070 TO 120 RANGE".          
001450     03  FILLER  PIC X(60) VALUE                                          
001460     "04 REQUEST REJECTED - INVALID REQUEST DATE FORMAT".                 
001470     03  FILLER  PIC X(60) VALUE                                          
001480     "05 REQUEST REJECTED - NO CROP MET THE MINIMUM SUITABILITY".         
001490*                                                                         
001500 01  WS-ERR-TAB REDEFINES WS-ERR-TAB-VALUES.                              
001510     03  WS-ERR-ENTRY OCCURS 5 TIMES INDEXED BY WS-ERR-IDX.               
001520         05  WS-ERR-TEXT          PIC X(60).                              
001530*                                                                         
001540 01  WS-ERR-LINE.                                                         
001550     03  WS-ERR-DATE              PIC X(10).                              
001560     03  FILLER                   PIC X(2)   VALUE SPACES.                
001570     03  WS-ERR-TEXT-OUT          PIC X(60).                              
001580     03  FILLER                   PIC X(60)  VALUE SPACES.                
001590*                                                                         
001600*******************************************                               
001610*                                          *                              
001620* Report Print Image Lines - 132 Columns  *                               
001630*   Written By 6100/6200/6300 With A      *                               
001640*   Plain Write, No Report Writer Rd      *                               
001650*******************************************                               
001660*                                                                         
001670 01  WS-HDG1-LINE.                                                        
001680     03  FILLER                   PIC X(60)  VALUE                        
001690         "MAHA STATE AGRI ADVISORY - CROP RECOMMENDATION REPORT".         
001700     03  FILLER                   PIC X(10)  VALUE "REQ DATE ".           
001710     03  WS-H1-REQ-DATE           PIC X(10).                              
001720     03  FILLER                   PIC X(6)   VALUE "PAGE  ".              
001730     03  WS-H1-PAGE               PIC ZZ9.                                
001740     03  FILLER                   PIC X(43)  VALUE SPACES.                
001750*                                                                         
001760 01  WS-HDG2-LINE.                                                        
001770     03  FILLER                   PIC X(8)   VALUE "REGION  ".            
001780     03  WS-H2-REGION-ID          PIC X(12).                              
001790     03  WS-H2-REGION-NAME        PIC X(30).                              
001800     03  FILLER                   PIC X(8)   VALUE "SEASON  ".            
001810     03  WS-H2-SEASON             PIC X(6).                               
001820     03  WS-H2-TRANSITION         PIC X(20).                              
001830     03  FILLER                   PIC X(48)  VALUE SPACES.                
001840*                                                                         
001850 01  WS-HDG3-LINE.                                                        
001860     03  FILLER                   PIC X(8)   VALUE "SOIL    ".            
001870     03  WS-H3-TEXTURE            PIC X(10).                              
001880     03  WS-H3-PH                 PIC Z9.9.                               
001890     03  FILLER                   PIC X(4)   VALUE " PH ".                
001900     03  WS-H3-ORGANIC            PIC X(6).                               
001910     03  WS-H3-DRAINAGE           PIC X(6).                               
001920     03  WS-H3-SOURCE             PIC X(12).                              
001930     03  FILLER                   PIC X(2)   VALUE "  ".                  
001940     03  WS-H3-IRRIG              PIC X(7).                               
001950     03  FILLER                   PIC X(74)  VALUE SPACES.                
001960*                                                                         
001970 01  WS-OUTLOOK-LINE.                                                     
001980     03  FILLER                   PIC X(20)  VALUE                        
001990         "MEDIUM-RANGE OUTLOOK".                                          
002000     03  FILLER                   PIC X(12)  VALUE " AVG TEMP  ".         
002010     03  WS-O-TEMP                PIC ZZ9.99.                             
002020     03  FILLER                   PIC X(12)  VALUE " RAIN MM   ".         
002030     03  WS-O-RAIN                PIC ZZZ9.9.                             
002040     03  FILLER                   PIC X(12)  VALUE " DRY RISK  ".         
002050     03  WS-O-RISK                PIC X(8).                               
002060     03  FILLER                   PIC X(56)  VALUE SPACES.                
002070*                                                                         
002080 01  WS-DETAIL-LINE.                                                      
002090     03  WS-D-RANK                PIC Z9.                                 
002100     03  FILLER                   PIC X(1)   VALUE SPACES.                
002110     03  WS-D-CROP-ID             PIC X(12).                              
002120     03  WS-D-CROP-NAME           PIC X(30).                              
002130     03  WS-D-SCORE               PIC ZZ9.99.                             
002140     03  FILLER                   PIC X(1)   VALUE SPACES.                
002150     03  WS-D-EXP-RAIN            PIC ZZZ9.9.                             
002160     03  FILLER                   PIC X(1)   VALUE SPACES.                
002170     03  WS-D-WATER-REQ           PIC ZZZ9.                               
002180     03  FILLER                   PIC X(1)   VALUE SPACES.                
002190     03  WS-D-IRRIG-NEED          PIC ZZZ9.9.                             
002200     03  FILLER                   PIC X(1)   VALUE SPACES.                
002210     03  WS-D-DURATION            PIC ZZ9.                                
002220     03  FILLER                   PIC X(1)   VALUE SPACES.                
002230     03  WS-D-DROUGHT-TOL         PIC X(8).                               
002240     03  FILLER                   PIC X(1)   VALUE SPACES.                
002250     03  WS-D-RISK-NOTE           PIC X(50).                              
002260     03  FILLER                   PIC X(1)   VALUE SPACES.                
002270*                                                                         
002280 01  WS-TOTAL-LINE.                                                       
002290     03  FILLER                   PIC X(20)  VALUE                        
002300         "TOTAL CROPS ANALYSED".                                          
002310     03  WS-T-ANALYSED            PIC ZZ9.                                
002320     03  FILLER                   PIC X(12)  VALUE " RECOMMENDED".        
002330     03  WS-T-SURVIVING           PIC ZZ9.                                
002340     03  FILLER                   PIC X(10)  VALUE " FILTERED ".          
002350     03  WS-T-FILTERED            PIC ZZ9.                                
002360     03  FILLER                   PIC X(81)  VALUE SPACES.                
