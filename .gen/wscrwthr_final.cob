000010*******************************************                               
000020*                                          *                              
000030* Record Definition For Weather Forecast  *                               
000040*    Working File (Wr-Record)             *                               
000050*                                          *                              
000060*******************************************                               
000070*                                                                         
000080* One record per forecast day, date ascending, up to 120 recs             
000090*   held in the working table below for the medium-range pass.            
000100* File size 26 bytes on disk, padded to 40 by filler.                     
000110*                                                                         
000120* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000130* 20/02/26 srk - Added Wr-Dry-Spell run counter, was previously           
000140*             only a Y/N flag, ADAO wanted spell length (CAD-018).        
000150* 10/03/26 apd - Removed Wr-Derived group, dead scaffolding, no           
000160*             paragraph ever moved or tested it - Crrcmd0 works           
000170*             entirely off the Wr-T-* table fields (CAD-029).             
000180*                                                                         
000190 01  WR-RECORD.                                                           
000200     03  WR-DATE                 PIC X(10).                               
000210     03  WR-TEMP-MAX              PIC S9(3)V99.                           
000220     03  WR-TEMP-MIN              PIC S9(3)V99.                           
000230     03  WR-RAINFALL              PIC 9(3)V99.                            
000240     03  FILLER                   PIC X(15).                              
000250*                                                                         
000260*******************************************                               
000270*                                          *                              
000280* Working Table Of Wr-Records - Held For  *                               
000290*   The Whole Run, Max 120 Days           *                               
000300*******************************************                               
000310*                                                                         
000320 01  WR-TABLE-AREA.                                                       
000330     03  WR-TABLE-ENTRY OCCURS 120 TIMES                                  
000340                        INDEXED BY WR-IDX.                                
000350         05  WR-T-DATE            PIC X(10).                              
000360         05  WR-T-TEMP-MAX        PIC S9(3)V99.                           
000370         05  WR-T-TEMP-MIN        PIC S9(3)V99.                           
000380         05  WR-T-RAINFALL        PIC 9(3)V99.                            
000390         05  WR-T-TEMP-AVG        PIC S9(3)V99.                           
000400         05  WR-T-GDD             PIC 9(3)V99.                            
000410         05  WR-T-RAIN-7D         PIC 9(4)V99.                            
000420         05  WR-T-DRY-DAY         PIC X.                                  
000430         05  WR-T-DRY-SPELL       PIC 9(3).                               
000440*                                                                         
000450 77  WR-TABLE-COUNT               PIC 9(3)  COMP  VALUE ZERO.             
000460*                                                                         
000470*******************************************                               
000480*                                          *                              
000490* Redefinition Used By 2150 To Pick Up    *                               
000500*   The Last 7 Rainfall Figures For The   *                               
000510*   Rolling Window Without A Sub-Loop     *                               
000520*******************************************                               
000530*                                                                         
000540 01  WR-RAIN-WINDOW REDEFINES WR-TABLE-AREA.                              
000550     03  WR-RW-ENTRY OCCURS 120 TIMES                                     
000560                     INDEXED BY WR-RW-IDX.                                
000570         05  FILLER               PIC X(10).                              
000580         05  FILLER               PIC S9(3)V99.                           
000590         05  FILLER               PIC S9(3)V99.                           
000600         05  WR-RW-RAINFALL       PIC 9(3)V99.                            
000610         05  FILLER               PIC X(20).                              
