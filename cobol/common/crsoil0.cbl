000010*****************************************************************         
000020*                                                                *        
000030*         Soil Compatibility Score And Amendment Advice          *        
000040*         One Call Per Surviving Crop Per Request, See           *        
000050*         Crrcmd0 Para 4200-Score-Soil                           *        
000060*                                                                *        
000070*****************************************************************         
000080*                                                                         
000090 identification   division.                                               
000100*========================                                                 
000110*                                                                         
000120*                                                                         
000130      program-id.        crsoil0.                                         
000140*                                                                         
000150      author.             A P Deshmukh, For Maharashtra State             
000160                           Agri Advisory Unit.                            
000170*                                                                         
000180      installation.       ADAO Batch Systems, Pune.                       
000190*                                                                         
000200      date-written.       14/02/1994.                                     
000210*                                                                         
000220      date-compiled.                                                      
000230*                                                                         
000240      security.           Restricted - State Agriculture Dept             
000250                           Internal Use Only.                             
000260*                                                                         
000270*    Remarks.            Scores requested soil (or region default         
000280*                         soil) against one crop table entry and          
000290*                         builds up to four amendment advice lines        
000300*                         where the soil falls short of the crop's        
000310*                         preferred range.                                
000320*                                                                         
000330*                         Score Is Ph Band Plus Texture Plus              
000340*                         Drainage, Capped At 100 - Band Rewards          
000350*                         The Middle 60 Pct Of A Crops Own Range          
000360*                                                                         
000370*                         Called by Crrcmd0 para 4200-Score-Soil,         
000380*                         once per surviving crop per request.            
000390*                                                                         
000400*    Called Modules.     None.                                            
000410*                                                                         
000420*    Functions Used.     None.                                            
000430*                                                                         
000440*    Files Used.         None - purely a scoring utility, all data        
000450*                         passed via Cs-Parm-Area.                        
000460*                                                                         
000470* changes:                                                                
000480* 12/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000490* 21/02/26 srk - Texture bonus now uses the family table below            
000500*             instead of an Unstring of the hyphen, matching              
000510*             CLAY to CLAY-LOAM correctly (CAD-018).                      
000520* 01/03/26 apd - Drainage bonus table corrected for Moderate              
000530*             waterlogging tolerance, Medium was scoring 5 not            
000540*             10 (CAD-021).                                               
000550* 06/03/26 apd - Score left unfloored per Adao ruling - a very            
000560*             poor texture match can still fail the >= 40 filter          
000570*             even with a perfect Ph (CAD-025).                           
000580* 10/03/26 srk - Author/Installation/Date-Written/Date-Compiled/          
000590*             Security put back as real Id-Division paragraphs,           
000600*             audit found them typed as comments only (CAD-027).          
000610* 12/03/26 mnj - Amend-Table widened, callers still saw truncated         
000620*             advice text on long organic-matter lines (CAD-030).         
000630* 15/03/26 srk - Texture family table comment corrected, Primary/         
000640*             Secondary column order was backwards in the banner          
000650*             box though data itself was always right (CAD-031).          
000660*    No File Section Below - This Module Reads And Writes Only            
000670*        Through Cs-Parm-Area, Never Its Own Sequential Files             
000680*                                                                         
000690 environment      division.                                               
000700*========================                                                 
000710*                                                                         
000720 configuration    section.                                                
000730*    Drain-Letter Class Below Is A Format Guard, Independent Of           
000740*        The Drainage Text/Code Table Further Down This Program           
000750 special-names.                                                           
000760     class    drain-letter  is  "P" "M" "G".                              
000770*    Class Test Not Currently Called From Procedure Division,             
000780*        Kept For The Report Program To Validate Cs-Soil-Drainage         
000790*        Before It Ever Reaches This Module                               
000800*                                                                         
000810 input-output     section.                                                
000820*    Empty - See Files Used Note In Remarks Above                         
000830*-----------------------                                                  
000840*    Working-Storage Below Holds Two Lookup Tables (Texture               
000850*        Family, Drainage Code) Plus The Scratch Fields 1000-             
000860*        3200 Use While Scoring One Soil Against One Crop                 
000870*                                                                         
000880 data             division.                                               
000890*========================                                                 
000900 working-storage  section.                                                
000910*    Ws-Work-Fields Below Is The Only Group Not Table-Related -           
000920*        Everything Else In This Section Is A Lookup Table                
000930*-----------------------                                                  
000940*                                                                         
000950 01  ws-work-fields.                                                      
000960     03  ws-ph-band-lo        pic s9(3)v99.                               
000970     03  ws-ph-band-hi        pic s9(3)v99.                               
000980     03  ws-ph-range          pic s9(3)v99.                               
000990     03  ws-ph-score          pic s9(3)v99.                               
001000     03  ws-texture-bonus     pic s9(3)v99.                               
001010     03  ws-drainage-bonus    pic s9(3)v99.                               
001020*                                                                         
001030*    The Three Component Scores Above Are Kept Signed So A Bad            
001040*        Texture Match (-50) Can Pull The Total Below Zero Before         
001050*        The Final Compute Sums And Rounds Them In 1000                   
001060*    My-Primary/Secondary Are Rebuilt Fresh For Each Crop Texture         
001070*        Compared In 3100, Unlike The Req Fields Set Once Above           
001080     03  ws-my-primary        pic x(6).                                   
001090     03  ws-my-secondary      pic x(6).                                   
001100*    Req-Primary/Secondary Hold The Soils Own Family Values,              
001110*        Set Once By 3000 And Read Repeatedly By 3100                     
001120     03  ws-req-primary       pic x(6).                                   
001130     03  ws-req-secondary     pic x(6).                                   
001140*    Defaults To 2 (Medium) Before The Search In 3200                     
001150     03  ws-drain-code        pic 9.                                      
001160     03  ws-tf-sub            pic 9      comp.                            
001170     03  ws-dc-sub            pic 9      comp.                            
001180*                                                                         
001190*    Ws-Tf-Sub/Ws-Dc-Sub Reserved For A Planned Indexed-By-               
001200*        Subscript Rewrite Of The Two Search Verbs Below, Not Yet         
001210*        Actioned - See Cad-018 Note Above On The Search Rework           
001220*    Scratch Copy Of The Crop Texture Being Tested In 3100                
001230     03  ws-look-texture      pic x(10).                                  
001240*    Set Y By 3100 Only When Req And My Families Overlap                  
001250     03  ws-share-sw          pic x       value "N".                      
001260*    Currently Set But Never Tested, See Cad-018 Note Above               
001270     03  ws-found-sw          pic x       value "N".                      
001280         88  ws-found                value "Y".                           
001290*                                                                         
001300*    Ws-Share-Sw/Ws-Found-Sw Are Scratch Switches Local To 3100/          
001310*        3000, Reset On Every Call Since Cs-Parm-Area Carries No          
001320*        History Between Crops                                            
001330*                                                                         
001340*****************************************************************         
001350*                                                                *        
001360*    Texture Family Table - Primary/Secondary Component Of      *         
001370*        Each Recognised Texture, For The Shares-A-Component     *        
001380*        Test In Rule Soil-Scoring/Texture Bonus                *         
001390*                                                                *        
001400*****************************************************************         
001410*                                                                         
001420*    A Blank Secondary Column Below Means The Texture Has No              
001430*        Second Family - Clay And Loam Stand Alone, Sandy-Loam            
001440*        And Clay-Loam Bridge Two Families Each                           
001450*                                                                         
001460 01  ws-texture-family-values.                                            
001470     03  filler  pic x(10)  value "CLAY".                                 
001480     03  filler  pic x(6)   value "CLAY".                                 
001490     03  filler  pic x(6)   value spaces.                                 
001500     03  filler  pic x(10)  value "CLAY-LOAM".                            
001510     03  filler  pic x(6)   value "CLAY".                                 
001520     03  filler  pic x(6)   value "LOAM".                                 
001530     03  filler  pic x(10)  value "LOAM".                                 
001540     03  filler  pic x(6)   value "LOAM".                                 
001550     03  filler  pic x(6)   value spaces.                                 
001560     03  filler  pic x(10)  value "SANDY-LOAM".                           
001570     03  filler  pic x(6)   value "SANDY".                                
001580     03  filler  pic x(6)   value "LOAM".                                 
001590     03  filler  pic x(10)  value "SANDY".                                
001600     03  filler  pic x(6)   value "SANDY".                                
001610     03  filler  pic x(6)   value spaces.                                 
001620*                                                                         
001630*    Occurs 5, Not 4 - There Are Five Recognised Textures Above,          
001640*        Sandy-Loam Counted Separately From Plain Sandy                   
001650 01  ws-texture-family-table redefines ws-texture-family-values.          
001660     03  ws-tf-entry occurs 5 times indexed by ws-tf-idx.                 
001670         05  ws-tf-texture    pic x(10).                                  
001680         05  ws-tf-primary    pic x(6).                                   
001690         05  ws-tf-secondary  pic x(6).                                   
001700*                                                                         
001710*    Primary/Secondary Columns Above Are The Two Family Groups A          
001720*        Texture Belongs To - Loam Sits In Both Sandy-Loam And            
001730*        Clay-Loam Families, So It Carries Two Non-Blank Entries          
001740*                                                                         
001750*****************************************************************         
001760*                                                                *        
001770*    Row View Of The Same Table - Used By 3100 For A Single     *         
001780*        Whole-Row Move When Copying A Match Aside              *         
001790*                                                                *        
001800*****************************************************************         
001810*                                                                         
001820 01  ws-texture-family-rows redefines ws-texture-family-values.           
001830     03  ws-tf-row  pic x(22)  occurs 5 times                             
001840                     indexed by ws-tfr-idx.                               
001850*                                                                         
001860*    Not Currently Moved By Any Paragraph Below - Kept From The           
001870*        Original Design For A Future Copy-Aside Of A Matched Row,        
001880*        See Remarks On Cad-018 Above                                     
001890*                                                                         
001900*****************************************************************         
001910*                                                                *        
001920*    Drainage Code Table - Poor/Medium/Good To 1/2/3, Unknown    *        
001930*        Drainage Text Defaults To Medium (2)                   *         
001940*                                                                *        
001950*****************************************************************         
001960*                                                                         
001970*    Numeric Codes Below (1/2/3) Are Not On Any File, Purely An           
001980*        Internal Ranking So 3200-Code-Known Can Evaluate By              
001990*        Number Instead Of Re-Testing The Text Three Times Over           
002000*                                                                         
002010 01  ws-drain-code-values.                                                
002020     03  filler  pic x(6)  value "POOR".                                  
002030     03  filler  pic 9     value 1.                                       
002040     03  filler  pic x(6)  value "MEDIUM".                                
002050     03  filler  pic 9     value 2.                                       
002060     03  filler  pic x(6)  value "GOOD".                                  
002070     03  filler  pic 9     value 3.                                       
002080*                                                                         
002090*    Same Six-Value/Two-Column Redefine Pattern As The Texture            
002100*        Family Table Above, Kept Deliberately Consistent                 
002110 01  ws-drain-code-table redefines ws-drain-code-values.                  
002120     03  ws-dc-entry occurs 3 times indexed by ws-dc-idx.                 
002130         05  ws-dc-name       pic x(6).                                   
002140         05  ws-dc-code       pic 9.                                      
002150*                                                                         
002160*    Unrecognised Drainage Text Leaves Ws-Drain-Code At Its 3200          
002170*        Default Of 2 (Medium), Search Falls Through Quietly              
002180*        Rather Than Halting The Run On A Bad Feed Value                  
002190*    All Fields Below Are Set By Crrcmd0 Before The Call Except           
002200*        Cs-Soil-Score And The Amend Table, Which This Module             
002210*        Alone Fills In And Crrcmd0 Only Reads Back                       
002220*                                                                         
002230 linkage          section.                                                
002240*-----------------------                                                  
002250*                                                                         
002260*********                                                                 
002270* crsoil0 *                                                               
002280*********                                                                 
002290*                                                                         
002300*    Single Group Passed By Reference - Crrcmd0 Moves The Soil            
002310*        And Crop Ph/Texture/Waterlog Fields In Before The Call           
002320*        And Reads Cs-Soil-Score Plus The Amend Table Back Out            
002330*                                                                         
002340 01  cs-parm-area.                                                        
002350*    Soil Texture Below Must Match One Of The Five Family Table           
002360*        Entries Exactly Or 3000 Leaves It Unclassified                   
002370     03  cs-soil-texture      pic x(10).                                  
002380*    One Decimal Only, Matches The Precision On The Soil Survey           
002390*        Feed - Ph Band Maths In 1000 Rounds To This Same Place           
002400     03  cs-soil-ph           pic 9(2)v9.                                 
002410*    Organic Reading Is Text (LOW/MEDIUM/HIGH), Not A Number -            
002420*        2000 Tests It Directly Against The Literal "LOW"                 
002430     03  cs-soil-organic      pic x(6).                                   
002440*    Soil Drainage Text Also Free-Form From The Survey Feed,              
002450*        Matched Against The Drain-Code Table In 3200                     
002460     03  cs-soil-drainage     pic x(6).                                   
002470*    Crop Ph Min/Max Come Straight From The Crop Master Record,           
002480*        Never Recomputed Or Adjusted By This Module                      
002490     03  cs-crop-ph-min       pic 9(2)v9.                                 
002500     03  cs-crop-ph-max       pic 9(2)v9.                                 
002510*    Four Slots Matches The Crop Masters Own Texture List Limit -         
002520*        Blank Slots From Cs-Tx-Idx Onward Are Skipped By 3100            
002530     03  cs-crop-textures occurs 4 times indexed by cs-tx-idx.            
002540         05  cs-crop-texture  pic x(10).                                  
002550*    Waterlog Tolerance Text Feeds 3200 Directly, One Of High/            
002560*        Moderate/Low - See The Evaluate In 3200-Code-Known               
002570     03  cs-crop-waterlog-tol pic x(8).                                   
002580*    Score Set By 1000 Alone - Crrcmd0 Reads It Back After The            
002590*        Call For Its Own >= 40 Survival Filter                           
002600     03  cs-soil-score        pic s9(3)v99.                               
002610*    Cs-Am-Idx Is Only Ever Set By 2900, Never Searched - Table           
002620*        Is Filled In Order, Not Looked Up By Content                     
002630     03  cs-amend-table occurs 4 times indexed by cs-am-idx.              
002640         05  cs-amend-text    pic x(40).                                  
002650*                                                                         
002660*    40 Bytes Is The Longest Amendment Message Below, Widened             
002670*        Once Already Under Cad-030 - Check Message Length First          
002680*        If A Future Amendment Text Will Not Fit                          
002690*    Amend Count Doubles As The Subscript 2900-Add-Line Uses              
002700*        To Find The Next Free Slot In The Table Above                    
002710     03  cs-amend-count       pic 9.                                      
002720*    Two Paragraphs Only Are Performed From Main-Line - Scoring           
002730*        Runs Fully Before Amendment Advice Ever Reads The Score          
002740*                                                                         
002750 procedure        division using cs-parm-area.                            
002760*=============================================                            
002770*                                                                         
002780*****************************************************************         
002790*    0100 - Main-Line - Score First, Then Build Amendments So   *         
002800*        The Advice Text Can Refer To The Just-Computed Score   *         
002810*****************************************************************         
002820 0100-main-line.                                                          
002830*                                                                         
002840     move     zero to cs-soil-score.                                      
002850     move     zero to cs-amend-count.                                     
002860     move     spaces to cs-amend-table (1) cs-amend-table (2)             
002870                        cs-amend-table (3) cs-amend-table (4).            
002880*                                                                         
002890     perform  1000-score-soil thru 1000-exit.                             
002900     perform  2000-build-amendments thru 2000-exit.                       
002910*                                                                         
002920     exit     program.                                                    
002930*                                                                         
002940*****************************************************************         
002950*    1000 - Ph Score, Texture Bonus, Drainage Bonus, Summed     *         
002960*        And Left Unfloored Per The 06/03/26 Ruling Above       *         
002970*****************************************************************         
002980*    Called Once Per Surviving Crop, Never Cached - The Same              
002990*        Soil May Score Differently Against Two Different Crops           
003000*        On The Same Request Because The Ph/Texture Targets Move          
003010*                                                                         
003020 1000-score-soil.                                                         
003030*                                                                         
003040     compute  ws-ph-range = cs-crop-ph-max - cs-crop-ph-min.              
003050     compute  ws-ph-band-lo =                                             
003060              cs-crop-ph-min + (0.2 * ws-ph-range).                       
003070     compute  ws-ph-band-hi =                                             
003080              cs-crop-ph-max - (0.2 * ws-ph-range).                       
003090*                                                                         
003100*    Band Is The Middle 60 Pct Of The Crops Own Ph Range - 0.2 Of         
003110*        The Range Is Trimmed Off Each End Before The 100-Point           
003120*        Evaluate Below Tests Where Cs-Soil-Ph Actually Falls             
003130*                                                                         
003140     evaluate true                                                        
003150         when cs-soil-ph >= ws-ph-band-lo and                             
003160              cs-soil-ph <= ws-ph-band-hi                                 
003170              move 100 to ws-ph-score                                     
003180*                                                                         
003190*    Full 100 Only Inside The Trimmed Band, 70 Anywhere Else              
003200*        Within The Crops Full Range, Zero Outside It Entirely            
003210         when cs-soil-ph >= cs-crop-ph-min and                            
003220              cs-soil-ph <= cs-crop-ph-max                                
003230              move 70 to ws-ph-score                                      
003240         when other                                                       
003250              move zero to ws-ph-score                                    
003260     end-evaluate.                                                        
003270*                                                                         
003280     perform  3000-classify-textures thru 3000-exit.                      
003290     perform  3100-texture-bonus thru 3100-exit.                          
003300     perform  3200-drainage-bonus thru 3200-exit.                         
003310*                                                                         
003320     compute  cs-soil-score rounded =                                     
003330              ws-ph-score + ws-texture-bonus + ws-drainage-bonus.         
003340     if       cs-soil-score > 100                                         
003350              move 100 to cs-soil-score.                                  
003360*                                                                         
003370 1000-exit.                                                               
003380     exit.                                                                
003390*                                                                         
003400*****************************************************************         
003410*    3000 - Family Lookup For The Requested Soil Texture        *         
003420*****************************************************************         
003430*    Family Lookup Runs Twice Per Crop-Texture Comparison In              
003440*        3100 - Once Here For The Soils Own Texture, Again There          
003450*        For Each Of The Crops Listed Textures In Turn                    
003460*                                                                         
003470 3000-classify-textures.                                                  
003480*                                                                         
003490     move     spaces to ws-req-primary ws-req-secondary.                  
003500     set      ws-found-sw to "N".                                         
003510     set      ws-tf-idx to 1.                                             
003520     search   ws-tf-entry                                                 
003530              at end go to 3000-exit                                      
003540              when ws-tf-texture (ws-tf-idx) = cs-soil-texture            
003550                   move ws-tf-primary (ws-tf-idx)                         
003560                        to ws-req-primary                                 
003570                   move ws-tf-secondary (ws-tf-idx)                       
003580                        to ws-req-secondary                               
003590     end-search.                                                          
003600*                                                                         
003610*    No When Matched Leaves Ws-Req-Primary/Secondary Blank, 3100          
003620*        Then Treats The Soil As Sharing No Family With Any Crop          
003630*        Texture - Correct, An Unlisted Texture Is Unclassified           
003640*                                                                         
003650 3000-exit.                                                               
003660     exit.                                                                
003670*                                                                         
003680*****************************************************************         
003690*    3100 - Texture Bonus - Exact List Match +20, Shared        *         
003700*        Family Component 0, No Match At All -50                *         
003710*****************************************************************         
003720*    Starts Pessimistic At -50 So Any Early Exit Below (Blank             
003730*        Slot Or Exact Match) Only Ever Has To Improve The Score,         
003740*        Never Has To Remember To Set A Worse One                         
003750*                                                                         
003760 3100-texture-bonus.                                                      
003770*                                                                         
003780     move     -50 to ws-texture-bonus.                                    
003790     set      cs-tx-idx to 1.                                             
003800     perform  3100-check-one thru 3100-check-one-exit                     
003810              varying cs-tx-idx from 1 by 1                               
003820              until cs-tx-idx > 4.                                        
003830*                                                                         
003840 3100-exit.                                                               
003850     exit.                                                                
003860*                                                                         
003870 3100-check-one.                                                          
003880*                                                                         
003890     if       cs-crop-texture (cs-tx-idx) = spaces                        
003900              move 4 to cs-tx-idx                                         
003910              go to 3100-check-one-exit.                                  
003920*                                                                         
003930*    Forcing Cs-Tx-Idx To 4 Above Ends The Varying Loop On The            
003940*        Next Test, Doubles As Both An Exact-Match Short-Circuit          
003950*        And The Blank-Slot End-Of-List Sentinel                          
003960*                                                                         
003970     if       cs-crop-texture (cs-tx-idx) = cs-soil-texture               
003980              move 20 to ws-texture-bonus                                 
003990              move 4 to cs-tx-idx                                         
004000              go to 3100-check-one-exit.                                  
004010*                                                                         
004020     move     spaces to ws-my-primary ws-my-secondary.                    
004030     move     cs-crop-texture (cs-tx-idx) to ws-look-texture.             
004040     set      ws-tf-idx to 1.                                             
004050     search   ws-tf-entry                                                 
004060              at end go to 3100-check-one-exit                            
004070              when ws-tf-texture (ws-tf-idx) = ws-look-texture            
004080                   move ws-tf-primary (ws-tf-idx)                         
004090                        to ws-my-primary                                  
004100                   move ws-tf-secondary (ws-tf-idx)                       
004110                        to ws-my-secondary                                
004120     end-search.                                                          
004130*                                                                         
004140*    Shared-Family Test Below Only Cancels A Negative Bonus, It           
004150*        Never Turns A Positive Bonus Into Something Higher - The         
004160*        Exact Match Test Above Already Owns The Top Score                
004170     move     "N" to ws-share-sw.                                         
004180     if       ws-req-primary not = spaces and                             
004190              (ws-req-primary = ws-my-primary or                          
004200               ws-req-primary = ws-my-secondary)                          
004210              move "Y" to ws-share-sw.                                    
004220     if       ws-req-secondary not = spaces and                           
004230              (ws-req-secondary = ws-my-primary or                        
004240               ws-req-secondary = ws-my-secondary)                        
004250              move "Y" to ws-share-sw.                                    
004260     if       ws-share-sw = "Y" and ws-texture-bonus < zero               
004270              move zero to ws-texture-bonus.                              
004280*                                                                         
004290 3100-check-one-exit.                                                     
004300     exit.                                                                
004310*                                                                         
004320*****************************************************************         
004330*    3200 - Drainage Bonus - Unspecified Drainage Scores 5,     *         
004340*        Else Table-Driven By Waterlogging Tolerance             *        
004350*****************************************************************         
004360*    Blank Cs-Soil-Drainage On The Feed Is Common Enough On Older         
004370*        Survey Records That It Gets Its Own Flat Score Rather            
004380*        Than Falling Through To The Table Search Below                   
004390*                                                                         
004400 3200-drainage-bonus.                                                     
004410*                                                                         
004420     if       cs-soil-drainage = spaces                                   
004430              move 5 to ws-drainage-bonus                                 
004440              go to 3200-exit.                                            
004450*                                                                         
004460     move     2 to ws-drain-code.                                         
004470     set      ws-dc-idx to 1.                                             
004480     search   ws-dc-entry                                                 
004490              at end go to 3200-code-known                                
004500              when ws-dc-name (ws-dc-idx) = cs-soil-drainage              
004510                   move ws-dc-code (ws-dc-idx) to ws-drain-code           
004520     end-search.                                                          
004530*                                                                         
004540 3200-code-known.                                                         
004550*                                                                         
004560*    Three Waterlog Tolerance Bands Below Come Straight From The          
004570*        Crop Master, High/Moderate/Low - A Crop With No Tolerance        
004580*        Value On File Never Reaches This Paragraph, See Crrcmd0          
004590*                                                                         
004600     evaluate true                                                        
004610         when cs-crop-waterlog-tol = "HIGH"                               
004620              evaluate ws-drain-code                                      
004630                  when 1  move 10 to ws-drainage-bonus                    
004640                  when 2  move  8 to ws-drainage-bonus                    
004650                  when 3  move  5 to ws-drainage-bonus                    
004660              end-evaluate                                                
004670         when cs-crop-waterlog-tol = "MODERATE"                           
004680              evaluate ws-drain-code                                      
004690                  when 2  move 10 to ws-drainage-bonus                    
004700*                                                                         
004710*    Moderate Tolerance Only Names Drain Code 2 As Best, Poor And         
004720*        Good Drainage Both Score The Same Middling 5 Below               
004730                  when other move 5 to ws-drainage-bonus                  
004740              end-evaluate                                                
004750         when cs-crop-waterlog-tol = "LOW"                                
004760              evaluate ws-drain-code                                      
004770                  when 3  move 10 to ws-drainage-bonus                    
004780                  when 2  move  5 to ws-drainage-bonus                    
004790                  when 1  move  0 to ws-drainage-bonus                    
004800              end-evaluate                                                
004810     end-evaluate.                                                        
004820*                                                                         
004830 3200-exit.                                                               
004840     exit.                                                                
004850*                                                                         
004860*****************************************************************         
004870*    2000 - Amendment Advice Lines - Up To Four, Built In The   *         
004880*        Order Ph Low, Ph High, Texture, Drainage/Organic       *         
004890*****************************************************************         
004900*    Every Check Below Is Independent Of The Others - A Soil Can          
004910*        Pick Up All Five Amendment Lines At Once Though Only             
004920*        Four Table Slots Exist To Hold Them, See 2900 Below              
004930*                                                                         
004940 2000-build-amendments.                                                   
004950*                                                                         
004960*    1.0 Ph Point Threshold Below Separates A Severe Deficiency           
004970*        (Lime/Sulfur) From A Marginal One (Organic Matter Only) -        
004980*        Same Cutoff The Ph Score Bands In 1000 Use Implicitly            
004990*                                                                         
005000     if cs-soil-ph < cs-crop-ph-min                                       
005010        if cs-crop-ph-min - cs-soil-ph > 1.0                              
005020           perform 2900-add-line thru 2900-exit                           
005030           move "ADD LIME (2-3 T/HA) - SOIL TOO ACID"                     
005040             to cs-amend-text (cs-amend-count)                            
005050        else                                                              
005060           perform 2900-add-line thru 2900-exit                           
005070           move "ADD LIME (1-2 T/HA) - SOIL SLIGHTLY ACID"                
005080             to cs-amend-text (cs-amend-count)                            
005090        end-if                                                            
005100     end-if.                                                              
005110*                                                                         
005120     if cs-soil-ph > cs-crop-ph-max                                       
005130        if cs-soil-ph - cs-crop-ph-max > 1.0                              
005140           perform 2900-add-line thru 2900-exit                           
005150           move "ADD SULFUR (200-300 KG/HA) - TOO ALKALINE"               
005160             to cs-amend-text (cs-amend-count)                            
005170        else                                                              
005180           perform 2900-add-line thru 2900-exit                           
005190           move "ADD ORGANIC MATTER TO LOWER PH GRADUALLY"                
005200             to cs-amend-text (cs-amend-count)                            
005210        end-if                                                            
005220     end-if.                                                              
005230*                                                                         
005240*                                                                         
005250*    Only Clay/Sandy Get A Named Amendment - Loam Family Textures         
005260*        Never Score Below Zero So They Never Reach This Branch           
005270     if ws-texture-bonus < zero                                           
005280        evaluate true                                                     
005290            when cs-soil-texture = "CLAY"                                 
005300                 perform 2900-add-line thru 2900-exit                     
005310                 move "ADD SAND/COMPOST TO CLAY STRUCTURE"                
005320                   to cs-amend-text (cs-amend-count)                      
005330            when cs-soil-texture = "SANDY"                                
005340                 perform 2900-add-line thru 2900-exit                     
005350                 move "ADD ORGANIC MATTER/CLAY TO SANDY SOIL"             
005360                   to cs-amend-text (cs-amend-count)                      
005370        end-evaluate                                                      
005380     end-if.                                                              
005390*                                                                         
005400*                                                                         
005410*    Raised-Bed Advice Fires Only For The Worst Combination -             
005420*        Poor Physical Drainage Paired With A Crop That Cannot            
005430*        Tolerate Any Waterlogging At All                                 
005440     if cs-soil-drainage = "POOR" and                                     
005450        cs-crop-waterlog-tol = "LOW"                                      
005460        perform 2900-add-line thru 2900-exit                              
005470        move "USE RAISED BEDS - POOR DRAINAGE/LOW TOL"                    
005480          to cs-amend-text (cs-amend-count)                               
005490     end-if.                                                              
005500*                                                                         
005510*                                                                         
005520*    Organic Check Is Independent Of Score - It Fires Off The             
005530*        Feed Value Alone, Whatever The Texture/Drainage/Ph               
005540*        Amendments Above Already Added To The Table                      
005550     if cs-soil-organic = "LOW"                                           
005560        perform 2900-add-line thru 2900-exit                              
005570        move "ADD COMPOST/FYM (10-15 T/HA) - LOW ORGANIC"                 
005580          to cs-amend-text (cs-amend-count)                               
005590     end-if.                                                              
005600*                                                                         
005610 2000-exit.                                                               
005620     exit.                                                                
005630*                                                                         
005640 2900-add-line.                                                           
005650*                                                                         
005660*    Cs-Amend-Table Only Holds Four Slots - A Fifth Trigger Is            
005670*        Silently Dropped Rather Than Overflowing The Table, Can          
005680*        Only Happen If Every One Of The Five Checks Above Fires          
005690*                                                                         
005700     if       cs-amend-count < 4                                          
005710              add 1 to cs-amend-count.                                    
005720*                                                                         
005730 2900-exit.                                                               
005740     exit.                                                                
