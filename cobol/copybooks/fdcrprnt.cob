000010*                                                                         
000020* Fd For Advisory Report File - 132 Column Print Image                    
000030*                                                                         
000040 fd  print-file                                                           
000050     label records are standard                                           
000060     record contains 132 characters.                                      
000070 01  pr-file-rec              pic x(132).                                 
