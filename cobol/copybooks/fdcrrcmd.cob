000010*                                                                         
000020* Fd For Recommendation Output File - One Rc-File-Rec Per                 
000030*    Surviving Crop - Built From Rc-Record (Wscrrcmd.Cob)                 
000040*                                                                         
000050 fd  recommd-file                                                         
000060     label records are standard                                           
000070     record contains 150 characters.                                      
000080 01  rc-file-rec              pic x(150).                                 
