000010*                                                                         
000020* Fd For Advisory Request File - One Rq-File-Rec Per Request              
000030*    Record Is Moved To Rq-Record (Wscrreq.Cob) On Read                   
000040*                                                                         
000050 fd  request-file                                                         
000060     label records are standard                                           
000070     record contains 100 characters.                                      
000080 01  rq-file-rec             pic x(100).                                  
