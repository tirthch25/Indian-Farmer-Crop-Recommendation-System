000010*                                                                         
000020* Fd For Weather Forecast File - One Wr-File-Rec Per Day                  
000030*    Record Is Moved To Wr-Record (Wscrwthr.Cob) On Read                  
000040*                                                                         
000050 fd  weather-file                                                         
000060     label records are standard                                           
000070     record contains 40 characters.                                       
000080 01  wr-file-rec.                                                         
000090     03  wr-f-date          pic x(10).                                    
000100     03  wr-f-temp-max      pic s9(3)v99.                                 
000110     03  wr-f-temp-min      pic s9(3)v99.                                 
000120     03  wr-f-rainfall      pic 9(3)v99.                                  
000130     03  filler             pic x(15).                                    
