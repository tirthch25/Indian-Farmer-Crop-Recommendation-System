000010*                                                                         
000020* Select For Advisory Report File - 132 Column Print Image                
000030*                                                                         
000040     select   print-file assign to "REPORT"                               
000050              organization is line sequential                             
000060              file status  is ws-print-status.                            
