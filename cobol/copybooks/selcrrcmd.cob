000010*                                                                         
000020* Select For Recommendation Output File - Sequential Output               
000030*                                                                         
000040     select   recommd-file assign to "RECOMMD"                            
000050              organization is line sequential                             
000060              file status  is ws-recommd-status.                          
