000010*                                                                         
000020* Select For Advisory Request File - Sequential Input                     
000030*                                                                         
000040     select   request-file assign to "REQUEST"                            
000050              organization is line sequential                             
000060              file status  is ws-request-status.                          
