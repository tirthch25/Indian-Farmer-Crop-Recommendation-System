000010*                                                                         
000020* Select For Weather Forecast File - Sequential Input                     
000030*                                                                         
000040     select   weather-file assign to "WEATHER"                            
000050              organization is line sequential                             
000060              file status  is ws-weather-status.                          
