000010*******************************************                               
000020*                                          *                              
000030* Record Definition For Crop Knowledge    *                               
000040*      Base Table (Cr-Table)              *                               
000050*    15 Entries, Fixed, Loaded By Value   *                               
000060*******************************************                               
000070* Entry size 207 bytes.                                                   
000080*                                                                         
000090* Suitability vector is in fixed region order -                           
000100*   Pune, Solapur, Nashik, Ahmednagar, Aurangabad,                        
000110*   Jalgaon, Sangli, Kolhapur, Satara, Latur.                             
000120*                                                                         
000130* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000140* 19/02/26 srk - Added Guar and Sesame after Extension Officer            
000150*                review, table now 15 crops (CAD-019).                    
000160* 03/03/26 apd - Yield figures corrected for Tomato/Brinjal/Okra          
000170*                after data entry query (CAD-022).                        
000180*                                                                         
000190 01  CR-TABLE-VALUES.                                                     
000200* Crop 01 -- BAJRA-01                                                     
000210     03  FILLER.                                                          
000220         05  FILLER PIC X(12) VALUE "BAJRA-01".                           
000230         05  FILLER PIC X(30) VALUE "Bajra (Pearl Millet)".               
000240         05  FILLER PIC 9(3) VALUE 075.                                   
000250         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
000260         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
000270         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
000280         05  FILLER PIC S9(2)V9 VALUE 42.0 .                              
000290         05  FILLER PIC 9(4) VALUE 0400.                                  
000300         05  FILLER PIC X(8) VALUE "HIGH".                                
000310         05  FILLER PIC X(8) VALUE "LOW".                                 
000320         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
000330         05  FILLER PIC 9(2)V9 VALUE 8.0 .                                
000340         05  FILLER PIC X(10) VALUE "SANDY".                              
000350         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
000360         05  FILLER PIC X(10) VALUE "LOAM".                               
000370         05  FILLER PIC X(10) VALUE SPACES.                               
000380         05  FILLER PIC X VALUE "Y".                                      
000390         05  FILLER PIC X VALUE "N".                                      
000400         05  FILLER PIC X VALUE "N".                                      
000410         05  FILLER PIC V99 VALUE 0.85 .                                  
000420         05  FILLER PIC V99 VALUE 0.90 .                                  
000430         05  FILLER PIC V99 VALUE 0.80 .                                  
000440         05  FILLER PIC V99 VALUE 0.85 .                                  
000450         05  FILLER PIC V99 VALUE 0.88 .                                  
000460         05  FILLER PIC V99 VALUE 0.75 .                                  
000470         05  FILLER PIC V99 VALUE 0.82 .                                  
000480         05  FILLER PIC V99 VALUE 0.70 .                                  
000490         05  FILLER PIC V99 VALUE 0.78 .                                  
000500         05  FILLER PIC V99 VALUE 0.90 .                                  
000510         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
000520         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
000530         05  FILLER PIC X(12) VALUE "LATUR".                              
000540         05  FILLER PIC X(12) VALUE "AHMEDNAGAR".                         
000550         05  FILLER PIC 9(5) VALUE 01400.                                 
000560         05  FILLER PIC X(8) VALUE "MODERATE".                            
000570* Crop 02 -- JOWAR-01                                                     
000580     03  FILLER.                                                          
000590         05  FILLER PIC X(12) VALUE "JOWAR-01".                           
000600         05  FILLER PIC X(30) VALUE "Jowar (Sorghum)".                    
000610         05  FILLER PIC 9(3) VALUE 085.                                   
000620         05  FILLER PIC S9(2)V9 VALUE 18.0 .                              
000630         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
000640         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
000650         05  FILLER PIC S9(2)V9 VALUE 40.0 .                              
000660         05  FILLER PIC 9(4) VALUE 0450.                                  
000670         05  FILLER PIC X(8) VALUE "HIGH".                                
000680         05  FILLER PIC X(8) VALUE "LOW".                                 
000690         05  FILLER PIC 9(2)V9 VALUE 5.5 .                                
000700         05  FILLER PIC 9(2)V9 VALUE 8.5 .                                
000710         05  FILLER PIC X(10) VALUE "CLAY".                               
000720         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
000730         05  FILLER PIC X(10) VALUE "LOAM".                               
000740         05  FILLER PIC X(10) VALUE SPACES.                               
000750         05  FILLER PIC X VALUE "Y".                                      
000760         05  FILLER PIC X VALUE "Y".                                      
000770         05  FILLER PIC X VALUE "N".                                      
000780         05  FILLER PIC V99 VALUE 0.88 .                                  
000790         05  FILLER PIC V99 VALUE 0.92 .                                  
000800         05  FILLER PIC V99 VALUE 0.85 .                                  
000810         05  FILLER PIC V99 VALUE 0.90 .                                  
000820         05  FILLER PIC V99 VALUE 0.90 .                                  
000830         05  FILLER PIC V99 VALUE 0.82 .                                  
000840         05  FILLER PIC V99 VALUE 0.88 .                                  
000850         05  FILLER PIC V99 VALUE 0.75 .                                  
000860         05  FILLER PIC V99 VALUE 0.85 .                                  
000870         05  FILLER PIC V99 VALUE 0.92 .                                  
000880         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
000890         05  FILLER PIC X(12) VALUE "AHMEDNAGAR".                         
000900         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
000910         05  FILLER PIC X(12) VALUE "LATUR".                              
000920         05  FILLER PIC 9(5) VALUE 01800.                                 
000930         05  FILLER PIC X(8) VALUE "MODERATE".                            
000940* Crop 03 -- RAGI-01                                                      
000950     03  FILLER.                                                          
000960         05  FILLER PIC X(12) VALUE "RAGI-01".                            
000970         05  FILLER PIC X(30) VALUE "Ragi (Finger Millet)".               
000980         05  FILLER PIC 9(3) VALUE 080.                                   
000990         05  FILLER PIC S9(2)V9 VALUE 18.0 .                              
001000         05  FILLER PIC S9(2)V9 VALUE 22.0 .                              
001010         05  FILLER PIC S9(2)V9 VALUE 30.0 .                              
001020         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
001030         05  FILLER PIC 9(4) VALUE 0500.                                  
001040         05  FILLER PIC X(8) VALUE "MODERATE".                            
001050         05  FILLER PIC X(8) VALUE "LOW".                                 
001060         05  FILLER PIC 9(2)V9 VALUE 5.0 .                                
001070         05  FILLER PIC 9(2)V9 VALUE 8.2 .                                
001080         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
001090         05  FILLER PIC X(10) VALUE "LOAM".                               
001100         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
001110         05  FILLER PIC X(10) VALUE SPACES.                               
001120         05  FILLER PIC X VALUE "Y".                                      
001130         05  FILLER PIC X VALUE "N".                                      
001140         05  FILLER PIC X VALUE "N".                                      
001150         05  FILLER PIC V99 VALUE 0.75 .                                  
001160         05  FILLER PIC V99 VALUE 0.70 .                                  
001170         05  FILLER PIC V99 VALUE 0.80 .                                  
001180         05  FILLER PIC V99 VALUE 0.72 .                                  
001190         05  FILLER PIC V99 VALUE 0.70 .                                  
001200         05  FILLER PIC V99 VALUE 0.78 .                                  
001210         05  FILLER PIC V99 VALUE 0.75 .                                  
001220         05  FILLER PIC V99 VALUE 0.85 .                                  
001230         05  FILLER PIC V99 VALUE 0.82 .                                  
001240         05  FILLER PIC V99 VALUE 0.68 .                                  
001250         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
001260         05  FILLER PIC X(12) VALUE "SATARA".                             
001270         05  FILLER PIC X(12) VALUE "NASHIK".                             
001280         05  FILLER PIC X(12) VALUE SPACES.                               
001290         05  FILLER PIC 9(5) VALUE 01600.                                 
001300         05  FILLER PIC X(8) VALUE "LOW".                                 
001310* Crop 04 -- FOXTAIL-01                                                   
001320     03  FILLER.                                                          
001330         05  FILLER PIC X(12) VALUE "FOXTAIL-01".                         
001340         05  FILLER PIC X(30) VALUE "Foxtail Millet".                     
001350         05  FILLER PIC 9(3) VALUE 070.                                   
001360         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
001370         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
001380         05  FILLER PIC S9(2)V9 VALUE 32.0 .                              
001390         05  FILLER PIC S9(2)V9 VALUE 38.0 .                              
001400         05  FILLER PIC 9(4) VALUE 0350.                                  
001410         05  FILLER PIC X(8) VALUE "HIGH".                                
001420         05  FILLER PIC X(8) VALUE "LOW".                                 
001430         05  FILLER PIC 9(2)V9 VALUE 5.5 .                                
001440         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
001450         05  FILLER PIC X(10) VALUE "SANDY".                              
001460         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
001470         05  FILLER PIC X(10) VALUE "LOAM".                               
001480         05  FILLER PIC X(10) VALUE SPACES.                               
001490         05  FILLER PIC X VALUE "Y".                                      
001500         05  FILLER PIC X VALUE "N".                                      
001510         05  FILLER PIC X VALUE "N".                                      
001520         05  FILLER PIC V99 VALUE 0.70 .                                  
001530         05  FILLER PIC V99 VALUE 0.75 .                                  
001540         05  FILLER PIC V99 VALUE 0.72 .                                  
001550         05  FILLER PIC V99 VALUE 0.73 .                                  
001560         05  FILLER PIC V99 VALUE 0.75 .                                  
001570         05  FILLER PIC V99 VALUE 0.70 .                                  
001580         05  FILLER PIC V99 VALUE 0.72 .                                  
001590         05  FILLER PIC V99 VALUE 0.68 .                                  
001600         05  FILLER PIC V99 VALUE 0.70 .                                  
001610         05  FILLER PIC V99 VALUE 0.75 .                                  
001620         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
001630         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
001640         05  FILLER PIC X(12) VALUE "LATUR".                              
001650         05  FILLER PIC X(12) VALUE SPACES.                               
001660         05  FILLER PIC 9(5) VALUE 01200.                                 
001670         05  FILLER PIC X(8) VALUE "LOW".                                 
001680* Crop 05 -- MOONG-01                                                     
001690     03  FILLER.                                                          
001700         05  FILLER PIC X(12) VALUE "MOONG-01".                           
001710         05  FILLER PIC X(30) VALUE "Green Gram (Moong)".                 
001720         05  FILLER PIC 9(3) VALUE 070.                                   
001730         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
001740         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
001750         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
001760         05  FILLER PIC S9(2)V9 VALUE 40.0 .                              
001770         05  FILLER PIC 9(4) VALUE 0350.                                  
001780         05  FILLER PIC X(8) VALUE "MODERATE".                            
001790         05  FILLER PIC X(8) VALUE "LOW".                                 
001800         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
001810         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
001820         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
001830         05  FILLER PIC X(10) VALUE "LOAM".                               
001840         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
001850         05  FILLER PIC X(10) VALUE SPACES.                               
001860         05  FILLER PIC X VALUE "Y".                                      
001870         05  FILLER PIC X VALUE "Y".                                      
001880         05  FILLER PIC X VALUE "N".                                      
001890         05  FILLER PIC V99 VALUE 0.82 .                                  
001900         05  FILLER PIC V99 VALUE 0.85 .                                  
001910         05  FILLER PIC V99 VALUE 0.80 .                                  
001920         05  FILLER PIC V99 VALUE 0.83 .                                  
001930         05  FILLER PIC V99 VALUE 0.85 .                                  
001940         05  FILLER PIC V99 VALUE 0.82 .                                  
001950         05  FILLER PIC V99 VALUE 0.80 .                                  
001960         05  FILLER PIC V99 VALUE 0.75 .                                  
001970         05  FILLER PIC V99 VALUE 0.78 .                                  
001980         05  FILLER PIC V99 VALUE 0.85 .                                  
001990         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
002000         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
002010         05  FILLER PIC X(12) VALUE "AHMEDNAGAR".                         
002020         05  FILLER PIC X(12) VALUE "LATUR".                              
002030         05  FILLER PIC 9(5) VALUE 00800.                                 
002040         05  FILLER PIC X(8) VALUE "HIGH".                                
002050* Crop 06 -- URAD-01                                                      
002060     03  FILLER.                                                          
002070         05  FILLER PIC X(12) VALUE "URAD-01".                            
002080         05  FILLER PIC X(30) VALUE "Black Gram (Urad)".                  
002090         05  FILLER PIC 9(3) VALUE 075.                                   
002100         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
002110         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
002120         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
002130         05  FILLER PIC S9(2)V9 VALUE 40.0 .                              
002140         05  FILLER PIC 9(4) VALUE 0400.                                  
002150         05  FILLER PIC X(8) VALUE "MODERATE".                            
002160         05  FILLER PIC X(8) VALUE "LOW".                                 
002170         05  FILLER PIC 9(2)V9 VALUE 6.5 .                                
002180         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
002190         05  FILLER PIC X(10) VALUE "LOAM".                               
002200         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
002210         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
002220         05  FILLER PIC X(10) VALUE SPACES.                               
002230         05  FILLER PIC X VALUE "Y".                                      
002240         05  FILLER PIC X VALUE "N".                                      
002250         05  FILLER PIC X VALUE "N".                                      
002260         05  FILLER PIC V99 VALUE 0.78 .                                  
002270         05  FILLER PIC V99 VALUE 0.80 .                                  
002280         05  FILLER PIC V99 VALUE 0.75 .                                  
002290         05  FILLER PIC V99 VALUE 0.78 .                                  
002300         05  FILLER PIC V99 VALUE 0.80 .                                  
002310         05  FILLER PIC V99 VALUE 0.77 .                                  
002320         05  FILLER PIC V99 VALUE 0.75 .                                  
002330         05  FILLER PIC V99 VALUE 0.72 .                                  
002340         05  FILLER PIC V99 VALUE 0.75 .                                  
002350         05  FILLER PIC V99 VALUE 0.80 .                                  
002360         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
002370         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
002380         05  FILLER PIC X(12) VALUE "AHMEDNAGAR".                         
002390         05  FILLER PIC X(12) VALUE SPACES.                               
002400         05  FILLER PIC 9(5) VALUE 00750.                                 
002410         05  FILLER PIC X(8) VALUE "HIGH".                                
002420* Crop 07 -- COWPEA-01                                                    
002430     03  FILLER.                                                          
002440         05  FILLER PIC X(12) VALUE "COWPEA-01".                          
002450         05  FILLER PIC X(30) VALUE "Cowpea".                             
002460         05  FILLER PIC 9(3) VALUE 075.                                   
002470         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
002480         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
002490         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
002500         05  FILLER PIC S9(2)V9 VALUE 40.0 .                              
002510         05  FILLER PIC 9(4) VALUE 0400.                                  
002520         05  FILLER PIC X(8) VALUE "HIGH".                                
002530         05  FILLER PIC X(8) VALUE "MODERATE".                            
002540         05  FILLER PIC 9(2)V9 VALUE 5.5 .                                
002550         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
002560         05  FILLER PIC X(10) VALUE "SANDY".                              
002570         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
002580         05  FILLER PIC X(10) VALUE "LOAM".                               
002590         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
002600         05  FILLER PIC X VALUE "Y".                                      
002610         05  FILLER PIC X VALUE "N".                                      
002620         05  FILLER PIC X VALUE "N".                                      
002630         05  FILLER PIC V99 VALUE 0.80 .                                  
002640         05  FILLER PIC V99 VALUE 0.82 .                                  
002650         05  FILLER PIC V99 VALUE 0.78 .                                  
002660         05  FILLER PIC V99 VALUE 0.80 .                                  
002670         05  FILLER PIC V99 VALUE 0.82 .                                  
002680         05  FILLER PIC V99 VALUE 0.80 .                                  
002690         05  FILLER PIC V99 VALUE 0.78 .                                  
002700         05  FILLER PIC V99 VALUE 0.75 .                                  
002710         05  FILLER PIC V99 VALUE 0.77 .                                  
002720         05  FILLER PIC V99 VALUE 0.82 .                                  
002730         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
002740         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
002750         05  FILLER PIC X(12) VALUE "JALGAON".                            
002760         05  FILLER PIC X(12) VALUE SPACES.                               
002770         05  FILLER PIC 9(5) VALUE 00900.                                 
002780         05  FILLER PIC X(8) VALUE "MODERATE".                            
002790* Crop 08 -- GUAR-01                                                      
002800     03  FILLER.                                                          
002810         05  FILLER PIC X(12) VALUE "GUAR-01".                            
002820         05  FILLER PIC X(30) VALUE "Cluster Bean (Guar)".                
002830         05  FILLER PIC 9(3) VALUE 085.                                   
002840         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
002850         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
002860         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
002870         05  FILLER PIC S9(2)V9 VALUE 42.0 .                              
002880         05  FILLER PIC 9(4) VALUE 0350.                                  
002890         05  FILLER PIC X(8) VALUE "HIGH".                                
002900         05  FILLER PIC X(8) VALUE "LOW".                                 
002910         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
002920         05  FILLER PIC 9(2)V9 VALUE 8.5 .                                
002930         05  FILLER PIC X(10) VALUE "SANDY".                              
002940         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
002950         05  FILLER PIC X(10) VALUE "LOAM".                               
002960         05  FILLER PIC X(10) VALUE SPACES.                               
002970         05  FILLER PIC X VALUE "Y".                                      
002980         05  FILLER PIC X VALUE "N".                                      
002990         05  FILLER PIC X VALUE "N".                                      
003000         05  FILLER PIC V99 VALUE 0.75 .                                  
003010         05  FILLER PIC V99 VALUE 0.85 .                                  
003020         05  FILLER PIC V99 VALUE 0.70 .                                  
003030         05  FILLER PIC V99 VALUE 0.78 .                                  
003040         05  FILLER PIC V99 VALUE 0.82 .                                  
003050         05  FILLER PIC V99 VALUE 0.72 .                                  
003060         05  FILLER PIC V99 VALUE 0.75 .                                  
003070         05  FILLER PIC V99 VALUE 0.65 .                                  
003080         05  FILLER PIC V99 VALUE 0.70 .                                  
003090         05  FILLER PIC V99 VALUE 0.85 .                                  
003100         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
003110         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
003120         05  FILLER PIC X(12) VALUE "LATUR".                              
003130         05  FILLER PIC X(12) VALUE SPACES.                               
003140         05  FILLER PIC 9(5) VALUE 00700.                                 
003150         05  FILLER PIC X(8) VALUE "MODERATE".                            
003160* Crop 09 -- SESAME-01                                                    
003170     03  FILLER.                                                          
003180         05  FILLER PIC X(12) VALUE "SESAME-01".                          
003190         05  FILLER PIC X(30) VALUE "Sesame (Til)".                       
003200         05  FILLER PIC 9(3) VALUE 085.                                   
003210         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
003220         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
003230         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
003240         05  FILLER PIC S9(2)V9 VALUE 40.0 .                              
003250         05  FILLER PIC 9(4) VALUE 0400.                                  
003260         05  FILLER PIC X(8) VALUE "MODERATE".                            
003270         05  FILLER PIC X(8) VALUE "LOW".                                 
003280         05  FILLER PIC 9(2)V9 VALUE 5.5 .                                
003290         05  FILLER PIC 9(2)V9 VALUE 8.0 .                                
003300         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
003310         05  FILLER PIC X(10) VALUE "LOAM".                               
003320         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
003330         05  FILLER PIC X(10) VALUE SPACES.                               
003340         05  FILLER PIC X VALUE "Y".                                      
003350         05  FILLER PIC X VALUE "Y".                                      
003360         05  FILLER PIC X VALUE "N".                                      
003370         05  FILLER PIC V99 VALUE 0.75 .                                  
003380         05  FILLER PIC V99 VALUE 0.78 .                                  
003390         05  FILLER PIC V99 VALUE 0.72 .                                  
003400         05  FILLER PIC V99 VALUE 0.75 .                                  
003410         05  FILLER PIC V99 VALUE 0.77 .                                  
003420         05  FILLER PIC V99 VALUE 0.73 .                                  
003430         05  FILLER PIC V99 VALUE 0.75 .                                  
003440         05  FILLER PIC V99 VALUE 0.70 .                                  
003450         05  FILLER PIC V99 VALUE 0.72 .                                  
003460         05  FILLER PIC V99 VALUE 0.78 .                                  
003470         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
003480         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
003490         05  FILLER PIC X(12) VALUE "AHMEDNAGAR".                         
003500         05  FILLER PIC X(12) VALUE SPACES.                               
003510         05  FILLER PIC 9(5) VALUE 00500.                                 
003520         05  FILLER PIC X(8) VALUE "HIGH".                                
003530* Crop 10 -- SUNFLWR-01                                                   
003540     03  FILLER.                                                          
003550         05  FILLER PIC X(12) VALUE "SUNFLWR-01".                         
003560         05  FILLER PIC X(30) VALUE "Sunflower (Short-duration)".         
003570         05  FILLER PIC 9(3) VALUE 085.                                   
003580         05  FILLER PIC S9(2)V9 VALUE 15.0 .                              
003590         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
003600         05  FILLER PIC S9(2)V9 VALUE 30.0 .                              
003610         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
003620         05  FILLER PIC 9(4) VALUE 0500.                                  
003630         05  FILLER PIC X(8) VALUE "MODERATE".                            
003640         05  FILLER PIC X(8) VALUE "LOW".                                 
003650         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
003660         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
003670         05  FILLER PIC X(10) VALUE "LOAM".                               
003680         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
003690         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
003700         05  FILLER PIC X(10) VALUE SPACES.                               
003710         05  FILLER PIC X VALUE "Y".                                      
003720         05  FILLER PIC X VALUE "Y".                                      
003730         05  FILLER PIC X VALUE "N".                                      
003740         05  FILLER PIC V99 VALUE 0.80 .                                  
003750         05  FILLER PIC V99 VALUE 0.75 .                                  
003760         05  FILLER PIC V99 VALUE 0.82 .                                  
003770         05  FILLER PIC V99 VALUE 0.80 .                                  
003780         05  FILLER PIC V99 VALUE 0.75 .                                  
003790         05  FILLER PIC V99 VALUE 0.80 .                                  
003800         05  FILLER PIC V99 VALUE 0.78 .                                  
003810         05  FILLER PIC V99 VALUE 0.82 .                                  
003820         05  FILLER PIC V99 VALUE 0.80 .                                  
003830         05  FILLER PIC V99 VALUE 0.73 .                                  
003840         05  FILLER PIC X(12) VALUE "PUNE".                               
003850         05  FILLER PIC X(12) VALUE "NASHIK".                             
003860         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
003870         05  FILLER PIC X(12) VALUE "SATARA".                             
003880         05  FILLER PIC 9(5) VALUE 01500.                                 
003890         05  FILLER PIC X(8) VALUE "MODERATE".                            
003900* Crop 11 -- SOYBEAN-01                                                   
003910     03  FILLER.                                                          
003920         05  FILLER PIC X(12) VALUE "SOYBEAN-01".                         
003930         05  FILLER PIC X(30) VALUE "Soybean (Early variety)".            
003940         05  FILLER PIC 9(3) VALUE 085.                                   
003950         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
003960         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
003970         05  FILLER PIC S9(2)V9 VALUE 30.0 .                              
003980         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
003990         05  FILLER PIC 9(4) VALUE 0500.                                  
004000         05  FILLER PIC X(8) VALUE "MODERATE".                            
004010         05  FILLER PIC X(8) VALUE "MODERATE".                            
004020         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
004030         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
004040         05  FILLER PIC X(10) VALUE "LOAM".                               
004050         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
004060         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
004070         05  FILLER PIC X(10) VALUE SPACES.                               
004080         05  FILLER PIC X VALUE "Y".                                      
004090         05  FILLER PIC X VALUE "N".                                      
004100         05  FILLER PIC X VALUE "N".                                      
004110         05  FILLER PIC V99 VALUE 0.78 .                                  
004120         05  FILLER PIC V99 VALUE 0.72 .                                  
004130         05  FILLER PIC V99 VALUE 0.80 .                                  
004140         05  FILLER PIC V99 VALUE 0.77 .                                  
004150         05  FILLER PIC V99 VALUE 0.73 .                                  
004160         05  FILLER PIC V99 VALUE 0.82 .                                  
004170         05  FILLER PIC V99 VALUE 0.75 .                                  
004180         05  FILLER PIC V99 VALUE 0.80 .                                  
004190         05  FILLER PIC V99 VALUE 0.78 .                                  
004200         05  FILLER PIC V99 VALUE 0.70 .                                  
004210         05  FILLER PIC X(12) VALUE "JALGAON".                            
004220         05  FILLER PIC X(12) VALUE "NASHIK".                             
004230         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
004240         05  FILLER PIC X(12) VALUE SPACES.                               
004250         05  FILLER PIC 9(5) VALUE 02000.                                 
004260         05  FILLER PIC X(8) VALUE "HIGH".                                
004270* Crop 12 -- TOMATO-01                                                    
004280     03  FILLER.                                                          
004290         05  FILLER PIC X(12) VALUE "TOMATO-01".                          
004300         05  FILLER PIC X(30) VALUE "Tomato (Short-duration)".            
004310         05  FILLER PIC 9(3) VALUE 075.                                   
004320         05  FILLER PIC S9(2)V9 VALUE 15.0 .                              
004330         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
004340         05  FILLER PIC S9(2)V9 VALUE 28.0 .                              
004350         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
004360         05  FILLER PIC 9(4) VALUE 0600.                                  
004370         05  FILLER PIC X(8) VALUE "LOW".                                 
004380         05  FILLER PIC X(8) VALUE "LOW".                                 
004390         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
004400         05  FILLER PIC 9(2)V9 VALUE 7.0 .                                
004410         05  FILLER PIC X(10) VALUE "LOAM".                               
004420         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
004430         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
004440         05  FILLER PIC X(10) VALUE SPACES.                               
004450         05  FILLER PIC X VALUE "Y".                                      
004460         05  FILLER PIC X VALUE "Y".                                      
004470         05  FILLER PIC X VALUE "N".                                      
004480         05  FILLER PIC V99 VALUE 0.85 .                                  
004490         05  FILLER PIC V99 VALUE 0.70 .                                  
004500         05  FILLER PIC V99 VALUE 0.88 .                                  
004510         05  FILLER PIC V99 VALUE 0.80 .                                  
004520         05  FILLER PIC V99 VALUE 0.72 .                                  
004530         05  FILLER PIC V99 VALUE 0.82 .                                  
004540         05  FILLER PIC V99 VALUE 0.78 .                                  
004550         05  FILLER PIC V99 VALUE 0.85 .                                  
004560         05  FILLER PIC V99 VALUE 0.83 .                                  
004570         05  FILLER PIC V99 VALUE 0.68 .                                  
004580         05  FILLER PIC X(12) VALUE "PUNE".                               
004590         05  FILLER PIC X(12) VALUE "NASHIK".                             
004600         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
004610         05  FILLER PIC X(12) VALUE "SATARA".                             
004620         05  FILLER PIC 9(5) VALUE 25000.                                 
004630         05  FILLER PIC X(8) VALUE "HIGH".                                
004640* Crop 13 -- BRINJAL-01                                                   
004650     03  FILLER.                                                          
004660         05  FILLER PIC X(12) VALUE "BRINJAL-01".                         
004670         05  FILLER PIC X(30) VALUE "Brinjal (Eggplant)".                 
004680         05  FILLER PIC 9(3) VALUE 080.                                   
004690         05  FILLER PIC S9(2)V9 VALUE 18.0 .                              
004700         05  FILLER PIC S9(2)V9 VALUE 22.0 .                              
004710         05  FILLER PIC S9(2)V9 VALUE 30.0 .                              
004720         05  FILLER PIC S9(2)V9 VALUE 38.0 .                              
004730         05  FILLER PIC 9(4) VALUE 0550.                                  
004740         05  FILLER PIC X(8) VALUE "MODERATE".                            
004750         05  FILLER PIC X(8) VALUE "LOW".                                 
004760         05  FILLER PIC 9(2)V9 VALUE 5.5 .                                
004770         05  FILLER PIC 9(2)V9 VALUE 7.0 .                                
004780         05  FILLER PIC X(10) VALUE "LOAM".                               
004790         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
004800         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
004810         05  FILLER PIC X(10) VALUE SPACES.                               
004820         05  FILLER PIC X VALUE "Y".                                      
004830         05  FILLER PIC X VALUE "Y".                                      
004840         05  FILLER PIC X VALUE "N".                                      
004850         05  FILLER PIC V99 VALUE 0.82 .                                  
004860         05  FILLER PIC V99 VALUE 0.75 .                                  
004870         05  FILLER PIC V99 VALUE 0.85 .                                  
004880         05  FILLER PIC V99 VALUE 0.80 .                                  
004890         05  FILLER PIC V99 VALUE 0.75 .                                  
004900         05  FILLER PIC V99 VALUE 0.82 .                                  
004910         05  FILLER PIC V99 VALUE 0.80 .                                  
004920         05  FILLER PIC V99 VALUE 0.85 .                                  
004930         05  FILLER PIC V99 VALUE 0.82 .                                  
004940         05  FILLER PIC V99 VALUE 0.72 .                                  
004950         05  FILLER PIC X(12) VALUE "PUNE".                               
004960         05  FILLER PIC X(12) VALUE "NASHIK".                             
004970         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
004980         05  FILLER PIC X(12) VALUE "SATARA".                             
004990         05  FILLER PIC 9(5) VALUE 20000.                                 
005000         05  FILLER PIC X(8) VALUE "MODERATE".                            
005010* Crop 14 -- OKRA-01                                                      
005020     03  FILLER.                                                          
005030         05  FILLER PIC X(12) VALUE "OKRA-01".                            
005040         05  FILLER PIC X(30) VALUE "Okra (Bhindi)".                      
005050         05  FILLER PIC 9(3) VALUE 070.                                   
005060         05  FILLER PIC S9(2)V9 VALUE 20.0 .                              
005070         05  FILLER PIC S9(2)V9 VALUE 25.0 .                              
005080         05  FILLER PIC S9(2)V9 VALUE 35.0 .                              
005090         05  FILLER PIC S9(2)V9 VALUE 40.0 .                              
005100         05  FILLER PIC 9(4) VALUE 0500.                                  
005110         05  FILLER PIC X(8) VALUE "MODERATE".                            
005120         05  FILLER PIC X(8) VALUE "LOW".                                 
005130         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
005140         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
005150         05  FILLER PIC X(10) VALUE "LOAM".                               
005160         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
005170         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
005180         05  FILLER PIC X(10) VALUE SPACES.                               
005190         05  FILLER PIC X VALUE "Y".                                      
005200         05  FILLER PIC X VALUE "Y".                                      
005210         05  FILLER PIC X VALUE "N".                                      
005220         05  FILLER PIC V99 VALUE 0.80 .                                  
005230         05  FILLER PIC V99 VALUE 0.78 .                                  
005240         05  FILLER PIC V99 VALUE 0.82 .                                  
005250         05  FILLER PIC V99 VALUE 0.80 .                                  
005260         05  FILLER PIC V99 VALUE 0.78 .                                  
005270         05  FILLER PIC V99 VALUE 0.82 .                                  
005280         05  FILLER PIC V99 VALUE 0.80 .                                  
005290         05  FILLER PIC V99 VALUE 0.82 .                                  
005300         05  FILLER PIC V99 VALUE 0.80 .                                  
005310         05  FILLER PIC V99 VALUE 0.75 .                                  
005320         05  FILLER PIC X(12) VALUE "PUNE".                               
005330         05  FILLER PIC X(12) VALUE "NASHIK".                             
005340         05  FILLER PIC X(12) VALUE "JALGAON".                            
005350         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
005360         05  FILLER PIC 9(5) VALUE 12000.                                 
005370         05  FILLER PIC X(8) VALUE "HIGH".                                
005380* Crop 15 -- GOURD-01                                                     
005390     03  FILLER.                                                          
005400         05  FILLER PIC X(12) VALUE "GOURD-01".                           
005410         05  FILLER PIC X(30) VALUE "Bottle Gourd (Lauki)".               
005420         05  FILLER PIC 9(3) VALUE 075.                                   
005430         05  FILLER PIC S9(2)V9 VALUE 18.0 .                              
005440         05  FILLER PIC S9(2)V9 VALUE 22.0 .                              
005450         05  FILLER PIC S9(2)V9 VALUE 32.0 .                              
005460         05  FILLER PIC S9(2)V9 VALUE 38.0 .                              
005470         05  FILLER PIC 9(4) VALUE 0550.                                  
005480         05  FILLER PIC X(8) VALUE "MODERATE".                            
005490         05  FILLER PIC X(8) VALUE "MODERATE".                            
005500         05  FILLER PIC 9(2)V9 VALUE 6.0 .                                
005510         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
005520         05  FILLER PIC X(10) VALUE "LOAM".                               
005530         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
005540         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
005550         05  FILLER PIC X(10) VALUE SPACES.                               
005560         05  FILLER PIC X VALUE "Y".                                      
005570         05  FILLER PIC X VALUE "Y".                                      
005580         05  FILLER PIC X VALUE "N".                                      
005590         05  FILLER PIC V99 VALUE 0.78 .                                  
005600         05  FILLER PIC V99 VALUE 0.72 .                                  
005610         05  FILLER PIC V99 VALUE 0.80 .                                  
005620         05  FILLER PIC V99 VALUE 0.77 .                                  
005630         05  FILLER PIC V99 VALUE 0.73 .                                  
005640         05  FILLER PIC V99 VALUE 0.80 .                                  
005650         05  FILLER PIC V99 VALUE 0.75 .                                  
005660         05  FILLER PIC V99 VALUE 0.80 .                                  
005670         05  FILLER PIC V99 VALUE 0.78 .                                  
005680         05  FILLER PIC V99 VALUE 0.70 .                                  
005690         05  FILLER PIC X(12) VALUE "PUNE".                               
005700         05  FILLER PIC X(12) VALUE "NASHIK".                             
005710         05  FILLER PIC X(12) VALUE "JALGAON".                            
005720         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
005730         05  FILLER PIC 9(5) VALUE 18000.                                 
005740         05  FILLER PIC X(8) VALUE "MODERATE".                            
005750*                                                                         
005760*******************************************                               
005770*                                          *                              
005780* Table Redefined For Programmatic Access *                               
005790*  Indexed Search Only - No Insert/Delete *                               
005800*******************************************                               
005810*                                                                         
005820 01  CR-TABLE REDEFINES CR-TABLE-VALUES.                                  
005830     03  CR-CROP-ENTRY OCCURS 15 TIMES                                    
005840                       INDEXED BY CR-IDX.                                 
005850         05  CR-CROP-ID          PIC X(12).                               
005860         05  CR-NAME             PIC X(30).                               
005870         05  CR-DURATION         PIC 9(3).                                
005880         05  CR-TEMP-MIN         PIC S9(2)V9.                             
005890         05  CR-TEMP-OPT-MIN     PIC S9(2)V9.                             
005900         05  CR-TEMP-OPT-MAX     PIC S9(2)V9.                             
005910         05  CR-TEMP-MAX         PIC S9(2)V9.                             
005920         05  CR-WATER-REQ        PIC 9(4).                                
005930         05  CR-DROUGHT-TOL      PIC X(8).                                
005940         05  CR-WATERLOG-TOL     PIC X(8).                                
005950         05  CR-PH-MIN           PIC 9(2)V9.                              
005960         05  CR-PH-MAX           PIC 9(2)V9.                              
005970         05  CR-TEXTURES         PIC X(10) OCCURS 4.                      
005980         05  CR-SEASON-KHARIF    PIC X.                                   
005990         05  CR-SEASON-RABI      PIC X.                                   
006000         05  CR-SEASON-ZAID      PIC X.                                   
006010         05  CR-REGIONAL-SUIT    PIC V99 OCCURS 10.                       
006020*                              index order = region table order           
006030         05  CR-SUCCESS-RGN      PIC X(12) OCCURS 4.                      
006040         05  CR-YIELD            PIC 9(5).                                
006050         05  CR-DEMAND           PIC X(8).                                
006060*                                                                         
006070 77  CR-TABLE-COUNT       PIC 99  COMP  VALUE 15.                         
