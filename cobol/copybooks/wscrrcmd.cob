000010*******************************************                               
000020*                                          *                              
000030* Record Definition For Recommendation    *                               
000040*   Output File (Rc-Record)               *                               
000050*                                          *                              
000060*******************************************                               
000070*                                                                         
000080* One record per surviving crop, written in descending score              
000090*   order by 6000-WRITE-RECOMMD, RECOMMD file.                            
000100* File size 126 bytes on disk, padded to 150 by filler.                   
000110*                                                                         
000120* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000130* 22/02/26 mnj - Added Rc-Risk-Note after ADAO asked for a plain          
000140*             English caution on each line, was numeric code              
000150*             only (CAD-017).                                             
000160*                                                                         
000170 01  RC-RECORD.                                                           
000180     03  RC-RANK                  PIC 9(2).                               
000190     03  RC-CROP-ID               PIC X(12).                              
000200     03  RC-CROP-NAME             PIC X(30).                              
000210     03  RC-SCORE                 PIC 9(3)V99.                            
000220     03  RC-EXP-RAIN              PIC 9(4)V9.                             
000230     03  RC-WATER-REQ             PIC 9(4).                               
000240     03  RC-IRRIG-NEED            PIC 9(4)V9.                             
000250     03  RC-DURATION              PIC 9(3).                               
000260     03  RC-RISK-NOTE             PIC X(50).                              
000270     03  RC-DROUGHT-TOL           PIC X(8).                               
000280     03  RC-REG-SUIT              PIC V99.                                
000290     03  FILLER                   PIC X(24).                              
000300*                                                                         
000310*******************************************                               
000320*                                          *                              
000330* Working Copy Held While The Sort Table  *                               
000340*   Is Built By 5000-Rank-Crops - Not     *                               
000350*   Written To Disk As Is                 *                               
000360*******************************************                               
000370*                                                                         
000380 01  RC-SORT-AREA.                                                        
000390     03  RC-SORT-ENTRY OCCURS 15 TIMES                                    
000400                       INDEXED BY RC-SORT-IDX.                            
000410         05  RC-S-SCORE           PIC 9(3)V99.                            
000420         05  RC-S-CROP-ID         PIC X(12).                              
000430         05  RC-S-CROP-NAME       PIC X(30).                              
000440         05  RC-S-EXP-RAIN        PIC 9(4)V9.                             
000450         05  RC-S-WATER-REQ       PIC 9(4).                               
000460         05  RC-S-IRRIG-NEED      PIC 9(4)V9.                             
000470         05  RC-S-DURATION        PIC 9(3).                               
000480         05  RC-S-RISK-NOTE       PIC X(50).                              
000490         05  RC-S-DROUGHT-TOL     PIC X(8).                               
000500         05  RC-S-REG-SUIT        PIC V99.                                
000510*                                                                         
000520 77  RC-SORT-COUNT                PIC 9(2)  COMP  VALUE ZERO.             
000530*                                                                         
000540*******************************************                               
000550*                                          *                              
000560* Redefinition Used By 5100 To Compare    *                               
000570*   Only The Leading Score Bytes When     *                               
000580*   Doing The Exchange Sort Swap Test     *                               
000590*******************************************                               
000600*                                                                         
000610 01  RC-SORT-COMPARE REDEFINES RC-SORT-AREA.                              
000620     03  RC-CMP-ENTRY OCCURS 15 TIMES                                     
000630                      INDEXED BY RC-CMP-IDX.                              
000640         05  RC-CMP-SCORE         PIC 9(5).                               
000650         05  FILLER               PIC X(119).                             
