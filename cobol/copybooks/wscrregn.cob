000010*******************************************                               
000020*                                          *                              
000030* Record Definition For Region Profile    *                               
000040*      Table (Rg-Table)                   *                               
000050*    10 Entries, Fixed, Loaded By Value   *                               
000060*******************************************                               
000070* Entry size 91 bytes.                                                    
000080*                                                                         
000090* Lat/Lon in decimal degrees, district centroid.                          
000100* Default soil used only when a request supplies                          
000110*   no soil texture (RQ-SOIL-TEXTURE = spaces).                           
000120*                                                                         
000130* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000140* 25/02/26 mnj - Corrected Jalgaon longitude, was transposed              
000150*                digit from survey sheet (CAD-020).                       
000160*                                                                         
000170 01  RG-TABLE-VALUES.                                                     
000180* Region 01 -- PUNE                                                       
000190     03  FILLER.                                                          
000200         05  FILLER PIC X(12) VALUE "PUNE".                               
000210         05  FILLER PIC X(30) VALUE "Pune District".                      
000220         05  FILLER PIC S9(3)V9(4) VALUE 18.5204 .                        
000230         05  FILLER PIC S9(3)V9(4) VALUE 73.8567 .                        
000240         05  FILLER PIC X(10) VALUE "SEMI-ARID".                          
000250         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
000260         05  FILLER PIC 9(2)V9 VALUE 7.2 .                                
000270         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000280         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000290* Region 02 -- SOLAPUR                                                    
000300     03  FILLER.                                                          
000310         05  FILLER PIC X(12) VALUE "SOLAPUR".                            
000320         05  FILLER PIC X(30) VALUE "Solapur District".                   
000330         05  FILLER PIC S9(3)V9(4) VALUE 17.6599 .                        
000340         05  FILLER PIC S9(3)V9(4) VALUE 75.9064 .                        
000350         05  FILLER PIC X(10) VALUE "SEMI-ARID".                          
000360         05  FILLER PIC X(10) VALUE "CLAY".                               
000370         05  FILLER PIC 9(2)V9 VALUE 7.8 .                                
000380         05  FILLER PIC X(6) VALUE "LOW".                                 
000390         05  FILLER PIC X(6) VALUE "POOR".                                
000400* Region 03 -- NASHIK                                                     
000410     03  FILLER.                                                          
000420         05  FILLER PIC X(12) VALUE "NASHIK".                             
000430         05  FILLER PIC X(30) VALUE "Nashik District".                    
000440         05  FILLER PIC S9(3)V9(4) VALUE 19.9975 .                        
000450         05  FILLER PIC S9(3)V9(4) VALUE 73.7898 .                        
000460         05  FILLER PIC X(10) VALUE "SUB-HUMID".                          
000470         05  FILLER PIC X(10) VALUE "LOAM".                               
000480         05  FILLER PIC 9(2)V9 VALUE 6.8 .                                
000490         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000500         05  FILLER PIC X(6) VALUE "GOOD".                                
000510* Region 04 -- AHMEDNAGAR                                                 
000520     03  FILLER.                                                          
000530         05  FILLER PIC X(12) VALUE "AHMEDNAGAR".                         
000540         05  FILLER PIC X(30) VALUE "Ahmednagar District".                
000550         05  FILLER PIC S9(3)V9(4) VALUE 19.0948 .                        
000560         05  FILLER PIC S9(3)V9(4) VALUE 74.7480 .                        
000570         05  FILLER PIC X(10) VALUE "SEMI-ARID".                          
000580         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
000590         05  FILLER PIC 9(2)V9 VALUE 7.5 .                                
000600         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000610         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000620* Region 05 -- AURANGABAD                                                 
000630     03  FILLER.                                                          
000640         05  FILLER PIC X(12) VALUE "AURANGABAD".                         
000650         05  FILLER PIC X(30) VALUE "Aurangabad District".                
000660         05  FILLER PIC S9(3)V9(4) VALUE 19.8762 .                        
000670         05  FILLER PIC S9(3)V9(4) VALUE 75.3433 .                        
000680         05  FILLER PIC X(10) VALUE "SEMI-ARID".                          
000690         05  FILLER PIC X(10) VALUE "CLAY".                               
000700         05  FILLER PIC 9(2)V9 VALUE 7.6 .                                
000710         05  FILLER PIC X(6) VALUE "LOW".                                 
000720         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000730* Region 06 -- JALGAON                                                    
000740     03  FILLER.                                                          
000750         05  FILLER PIC X(12) VALUE "JALGAON".                            
000760         05  FILLER PIC X(30) VALUE "Jalgaon District".                   
000770         05  FILLER PIC S9(3)V9(4) VALUE 21.0077 .                        
000780         05  FILLER PIC S9(3)V9(4) VALUE 75.5626 .                        
000790         05  FILLER PIC X(10) VALUE "SUB-HUMID".                          
000800         05  FILLER PIC X(10) VALUE "CLAY-LOAM".                          
000810         05  FILLER PIC 9(2)V9 VALUE 7.0 .                                
000820         05  FILLER PIC X(6) VALUE "MEDIUM".                              
000830         05  FILLER PIC X(6) VALUE "GOOD".                                
000840* Region 07 -- SANGLI                                                     
000850     03  FILLER.                                                          
000860         05  FILLER PIC X(12) VALUE "SANGLI".                             
000870         05  FILLER PIC X(30) VALUE "Sangli District".                    
000880         05  FILLER PIC S9(3)V9(4) VALUE 16.8524 .                        
000890         05  FILLER PIC S9(3)V9(4) VALUE 74.5815 .                        
000900         05  FILLER PIC X(10) VALUE "SEMI-ARID".                          
000910         05  FILLER PIC X(10) VALUE "SANDY".                              
000920         05  FILLER PIC 9(2)V9 VALUE 7.4 .                                
000930         05  FILLER PIC X(6) VALUE "LOW".                                 
000940         05  FILLER PIC X(6) VALUE "GOOD".                                
000950* Region 08 -- KOLHAPUR                                                   
000960     03  FILLER.                                                          
000970         05  FILLER PIC X(12) VALUE "KOLHAPUR".                           
000980         05  FILLER PIC X(30) VALUE "Kolhapur District".                  
000990         05  FILLER PIC S9(3)V9(4) VALUE 16.7050 .                        
001000         05  FILLER PIC S9(3)V9(4) VALUE 74.2433 .                        
001010         05  FILLER PIC X(10) VALUE "SUB-HUMID".                          
001020         05  FILLER PIC X(10) VALUE "LOAM".                               
001030         05  FILLER PIC 9(2)V9 VALUE 6.5 .                                
001040         05  FILLER PIC X(6) VALUE "HIGH".                                
001050         05  FILLER PIC X(6) VALUE "GOOD".                                
001060* Region 09 -- SATARA                                                     
001070     03  FILLER.                                                          
001080         05  FILLER PIC X(12) VALUE "SATARA".                             
001090         05  FILLER PIC X(30) VALUE "Satara District".                    
001100         05  FILLER PIC S9(3)V9(4) VALUE 17.6805 .                        
001110         05  FILLER PIC S9(3)V9(4) VALUE 74.0183 .                        
001120         05  FILLER PIC X(10) VALUE "SUB-HUMID".                          
001130         05  FILLER PIC X(10) VALUE "SANDY-LOAM".                         
001140         05  FILLER PIC 9(2)V9 VALUE 6.8 .                                
001150         05  FILLER PIC X(6) VALUE "MEDIUM".                              
001160         05  FILLER PIC X(6) VALUE "GOOD".                                
001170* Region 10 -- LATUR                                                      
001180     03  FILLER.                                                          
001190         05  FILLER PIC X(12) VALUE "LATUR".                              
001200         05  FILLER PIC X(30) VALUE "Latur District".                     
001210         05  FILLER PIC S9(3)V9(4) VALUE 18.3983 .                        
001220         05  FILLER PIC S9(3)V9(4) VALUE 76.5604 .                        
001230         05  FILLER PIC X(10) VALUE "SEMI-ARID".                          
001240         05  FILLER PIC X(10) VALUE "CLAY".                               
001250         05  FILLER PIC 9(2)V9 VALUE 7.9 .                                
001260         05  FILLER PIC X(6) VALUE "LOW".                                 
001270         05  FILLER PIC X(6) VALUE "POOR".                                
001280*                                                                         
001290*******************************************                               
001300*                                          *                              
001310* Table Redefined For Programmatic Access *                               
001320*  Indexed Search Only - No Insert/Delete *                               
001330*******************************************                               
001340*                                                                         
001350 01  RG-TABLE REDEFINES RG-TABLE-VALUES.                                  
001360     03  RG-REGION-ENTRY OCCURS 10 TIMES                                  
001370                         INDEXED BY RG-IDX.                               
001380         05  RG-REGION-ID        PIC X(12).                               
001390         05  RG-NAME             PIC X(30).                               
001400         05  RG-LAT              PIC S9(3)V9(4).                          
001410         05  RG-LON              PIC S9(3)V9(4).                          
001420         05  RG-CLIMATE          PIC X(10).                               
001430         05  RG-DEF-TEXTURE      PIC X(10).                               
001440         05  RG-DEF-PH           PIC 9(2)V9.                              
001450         05  RG-DEF-ORGANIC      PIC X(6).                                
001460         05  RG-DEF-DRAINAGE     PIC X(6).                                
001470*                                                                         
001480 77  RG-TABLE-COUNT       PIC 99  COMP  VALUE 10.                         
