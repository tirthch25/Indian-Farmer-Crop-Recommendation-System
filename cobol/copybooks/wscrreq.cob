000010*******************************************                               
000020*                                          *                              
000030* Record Definition For Recommendation    *                               
000040*   Request File (Rq-Record)              *                               
000050*                                          *                              
000060*******************************************                               
000070*                                                                         
000080* One request per run analysed, batch may hold several.                   
000090* File size 63 bytes on disk, padded to 100 by filler.                    
000100*                                                                         
000110* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000120* 27/02/26 apd - Widened Rq-Plan-Days validation to 70-120,               
000130*             was fixed 90 in first release (CAD-021).                    
000140*                                                                         
000150 01  RQ-RECORD.                                                           
000160     03  RQ-REGION-ID             PIC X(12).                              
000170     03  RQ-SEASON                PIC X(6).                               
000180         88  RQ-SEASON-KHARIF            VALUE "KHARIF".                  
000190         88  RQ-SEASON-RABI              VALUE "RABI".                    
000200         88  RQ-SEASON-ZAID              VALUE "ZAID".                    
000210         88  RQ-SEASON-NOT-GIVEN         VALUE SPACES.                    
000220     03  RQ-DATE                  PIC X(10).                              
000230     03  RQ-SOIL-TEXTURE          PIC X(10).                              
000240     03  RQ-SOIL-PH               PIC 9(2)V9.                             
000250     03  RQ-SOIL-ORGANIC          PIC X(6).                               
000260     03  RQ-SOIL-DRAINAGE         PIC X(6).                               
000270     03  RQ-IRRIGATION            PIC X(7).                               
000280         88  RQ-IRRIG-NOT-AVAIL          VALUE "NONE".                    
000290     03  RQ-PLAN-DAYS             PIC 9(3).                               
000300     03  FILLER                   PIC X(37).                              
000310*                                                                         
000320*******************************************                               
000330*                                          *                              
000340* Redefinition Used By 1200 To Split The  *                               
000350*   Yyyy-Mm-Dd Request Date For Season    *                               
000360*   Detection Without Substring Calls     *                               
000370*******************************************                               
000380*                                                                         
000390 01  RQ-DATE-BREAKDOWN REDEFINES RQ-RECORD.                               
000400     03  FILLER                   PIC X(18).                              
000410     03  RQ-DT-YYYY               PIC X(4).                               
000420     03  RQ-DT-FILL1              PIC X.                                  
000430     03  RQ-DT-MM                 PIC XX.                                 
000440     03  RQ-DT-FILL2              PIC X.                                  
000450     03  RQ-DT-DD                 PIC XX.                                 
000460     03  FILLER                   PIC X(72).                              
