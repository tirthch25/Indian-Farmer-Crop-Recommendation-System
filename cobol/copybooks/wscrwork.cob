000010*******************************************                               
000020*                                          *                              
000030* Common Working Storage For Crop         *                               
000040*   Advisory Batch (Crrcmd0 And Called    *                               
000050*   Sub-Programs)                         *                               
000060*                                          *                              
000070*******************************************                               
000080*                                                                         
000090* Holds file switches, running accumulators, resolved season/             
000100*   soil working fields, scoring work areas, print image lines            
000110*   and the standard error message table.                                 
000120*                                                                         
000130* 11/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000140* 18/02/26 srk - Added Ws-Trend-Work group, forecast calc was             
000150*             re-reading the weather table each time (CAD-016).           
000160* 04/03/26 apd - Added Ws-Err-Tab entry 5, region too far from            
000170*             any table entry was falling through unreported              
000180*             (CAD-023).                                                  
000190* 10/03/26 srk - Added Ws-T-Filtered to Ws-Total-Line, trailer            
000200*             was only printing analysed/recommended, no figure           
000210*             for crops the filters dropped (CAD-028).                    
000220* 03/08/26 mnj - Added Ws-D-Reg-Suit to Ws-Detail-Line, regional          
000230*             suitability was scored but never printed on the             
000240*             report (CAD-032).                                           
000250*                                                                         
000260 01  WS-SWITCHES.                                                         
000270     03  WS-WEATHER-EOF-SW        PIC X       VALUE "N".                  
000280         88  WEATHER-EOF                 VALUE "Y".                       
000290     03  WS-REQUEST-EOF-SW        PIC X       VALUE "N".                  
000300         88  REQUEST-EOF                 VALUE "Y".                       
000310     03  WS-REGION-FOUND-SW       PIC X       VALUE "N".                  
000320         88  REGION-FOUND                 VALUE "Y".                      
000330     03  WS-SOIL-FROM-USER-SW     PIC X       VALUE "N".                  
000340         88  SOIL-FROM-USER               VALUE "Y".                      
000350     03  WS-TRANSITION-SW         PIC X       VALUE "N".                  
000360         88  SEASON-TRANSITION            VALUE "Y".                      
000370     03  WS-IRRIG-AVAIL-SW        PIC X       VALUE "N".                  
000380         88  IRRIGATION-AVAILABLE         VALUE "Y".                      
000390*                                                                         
000400 01  WS-COUNTERS.                                                         
000410     03  WS-WEATHER-RECS          PIC 9(3)  COMP  VALUE ZERO.             
000420     03  WS-REQUESTS-READ         PIC 9(5)  COMP  VALUE ZERO.             
000430     03  WS-CROPS-ANALYSED        PIC 9(2)  COMP  VALUE ZERO.             
000440     03  WS-CROPS-SURVIVING       PIC 9(2)  COMP  VALUE ZERO.             
000450     03  WS-LINE-COUNT            PIC 9(3)  COMP  VALUE ZERO.             
000460     03  WS-PAGE-COUNT            PIC 9(3)  COMP  VALUE ZERO.             
000470     03  WS-SUB1                  PIC 9(3)  COMP  VALUE ZERO.             
000480     03  WS-SUB2                  PIC 9(3)  COMP  VALUE ZERO.             
000490*                                                                         
000500*******************************************                               
000510*                                          *                              
000520* Weather Pass Accumulators - Built By    *                               
000530*   2100/2150, Consumed By 3100           *                               
000540*******************************************                               
000550*                                                                         
000560 01  WS-ACCUM-WORK.                                                       
000570     03  WS-TEMP-AVG-SUM          PIC S9(5)V99.                           
000580     03  WS-RAIN-SUM              PIC 9(6)V99.                            
000590     03  WS-MAX-DRY-SPELL         PIC 9(3).                               
000600     03  WS-FIRST-5-SUM           PIC S9(4)V99.                           
000610     03  WS-LAST-5-SUM            PIC S9(4)V99.                           
000620*                                                                         
000630 01  WS-TREND-WORK.                                                       
000640     03  WS-MEAN-TEMP-AVG         PIC S9(3)V99.                           
000650     03  WS-MEAN-RAINFALL         PIC 9(4)V99.                            
000660     03  WS-MEAN-FIRST-5          PIC S9(3)V99.                           
000670     03  WS-MEAN-LAST-5           PIC S9(3)V99.                           
000680     03  WS-TEMP-TREND            PIC S9(3)V99.                           
000690     03  WS-EXP-AVG-TEMP          PIC S9(3)V99.                           
000700     03  WS-EXP-RAINFALL          PIC 9(4)V9.                             
000710     03  WS-DRY-RISK              PIC X(8).                               
000720         88  DRY-RISK-LOW                 VALUE "LOW".                    
000730         88  DRY-RISK-MODERATE            VALUE "MODERATE".               
000740         88  DRY-RISK-HIGH                VALUE "HIGH".                   
000750*                                                                         
000760*******************************************                               
000770*                                          *                              
000780* Redefinition Of Ws-Trend-Work Used By   *                               
000790*   3200 To Move The Two Temp Fields In   *                               
000800*   One Statement To The Print Line       *                               
000810*******************************************                               
000820*                                                                         
000830 01  WS-TREND-PAIR REDEFINES WS-TREND-WORK.                               
000840     03  WS-TP-MEAN-TEMP          PIC S9(3)V99.                           
000850     03  FILLER                   PIC X(4).                               
000860     03  WS-TP-MEAN-RAIN          PIC S9(3)V99.                           
000870     03  FILLER                   PIC X(23).                              
000880*                                                                         
000890*******************************************                               
000900*                                          *                              
000910* Resolved Season And Soil Working Areas  *                               
000920*   Set By 3000 And 4100                  *                               
000930*******************************************                               
000940*                                                                         
000950 01  WS-SEASON-WORK.                                                      
000960     03  WS-EFFECTIVE-SEASON      PIC X(6).                               
000970     03  WS-NEXT-SEASON           PIC X(6).                               
000980     03  WS-DAYS-TO-TRANSITION    PIC 9(3)  COMP.                         
000990*                                                                         
001000 01  WS-SOIL-WORK.                                                        
001010     03  WS-EFF-TEXTURE           PIC X(10).                              
001020     03  WS-EFF-PH                PIC 9(2)V9.                             
001030     03  WS-EFF-ORGANIC           PIC X(6).                               
001040     03  WS-EFF-DRAINAGE          PIC X(6).                               
001050     03  WS-SOIL-SOURCE           PIC X(12).                              
001060*                                                                         
001070*******************************************                               
001080*                                          *                              
001090* Scoring Work Areas - Set And Reset Per  *                               
001100*   Crop Table Entry By 4200/4300/4400    *                               
001110*******************************************                               
001120*                                                                         
001130 01  WS-SCORE-WORK.                                                       
001140     03  WS-TEMP-SUIT-PCT         PIC 9(3)V99.                            
001150     03  WS-WATER-SUIT-PCT        PIC 9(3)V99.                            
001160     03  WS-SOIL-SUIT-PCT         PIC 9(3)V99.                            
001170     03  WS-REGION-SUIT-PCT       PIC 9(3)V99.                            
001180     03  WS-COMBINED-SCORE        PIC 9(3)V99.                            
001190     03  WS-WATER-BUDGET          PIC S9(4)V9.                            
001200     03  WS-IRRIG-NEED            PIC 9(4)V9.                             
001210*                                                                         
001220*******************************************                               
001230*                                          *                              
001240* Soil Amendment Work Table - Built By    *                               
001250*   Crsoil0, Held Here For 6000 To Print  *                               
001260*******************************************                               
001270*                                                                         
001280 01  WS-AMEND-WORK.                                                       
001290     03  WS-AMEND-ENTRY OCCURS 4 TIMES                                    
001300                        INDEXED BY WS-AMEND-IDX.                          
001310         05  WS-AMEND-TEXT        PIC X(40).                              
001320     03  WS-AMEND-COUNT           PIC 9  COMP  VALUE ZERO.                
001330*                                                                         
001340*******************************************                               
001350*                                          *                              
001360* Standard Error Message Table - 4300     *                               
001370*   And 1200 Move The Matching Entry To   *                               
001380*   Ws-Err-Line Before The Reject Write   *                               
001390*******************************************                               
001400*                                                                         
001410 01  WS-ERR-TAB-VALUES.                                                   
001420     03  FILLER  PIC X(60) VALUE                                          
001430     "01 REQUEST REJECTED - NO WEATHER RECORDS ON FILE".                  
001440     03  FILLER  PIC X(60) VALUE                                          
001450     "02 REQUEST REJECTED - REGION ID NOT FOUND IN REGION TABLE".         
001460     03  FILLER  PIC X(60) VALUE                                          
001470     "03 REQUEST REJECTED - PLAN DAYS OUTSIDE 070 TO 120 RANGE".          
001480     03  FILLER  PIC X(60) VALUE                                          
001490     "04 REQUEST REJECTED - INVALID REQUEST DATE FORMAT".                 
001500     03  FILLER  PIC X(60) VALUE                                          
001510     "05 REQUEST REJECTED - NO CROP MET THE MINIMUM SUITABILITY".         
001520*                                                                         
001530 01  WS-ERR-TAB REDEFINES WS-ERR-TAB-VALUES.                              
001540     03  WS-ERR-ENTRY OCCURS 5 TIMES INDEXED BY WS-ERR-IDX.               
001550         05  WS-ERR-TEXT          PIC X(60).                              
001560*                                                                         
001570 01  WS-ERR-LINE.                                                         
001580     03  WS-ERR-DATE              PIC X(10).                              
001590     03  FILLER                   PIC X(2)   VALUE SPACES.                
001600     03  WS-ERR-TEXT-OUT          PIC X(60).                              
001610     03  FILLER                   PIC X(60)  VALUE SPACES.                
001620*                                                                         
001630*******************************************                               
001640*                                          *                              
001650* Report Print Image Lines - 132 Columns  *                               
001660*   Written By 6100/6200/6300 With A      *                               
001670*   Plain Write, No Report Writer Rd      *                               
001680*******************************************                               
001690*                                                                         
001700 01  WS-HDG1-LINE.                                                        
001710     03  FILLER                   PIC X(60)  VALUE                        
001720         "MAHA STATE AGRI ADVISORY - CROP RECOMMENDATION REPORT".         
001730     03  FILLER                   PIC X(10)  VALUE "REQ DATE ".           
001740     03  WS-H1-REQ-DATE           PIC X(10).                              
001750     03  FILLER                   PIC X(6)   VALUE "PAGE  ".              
001760     03  WS-H1-PAGE               PIC ZZ9.                                
001770     03  FILLER                   PIC X(43)  VALUE SPACES.                
001780*                                                                         
001790 01  WS-HDG2-LINE.                                                        
001800     03  FILLER                   PIC X(8)   VALUE "REGION  ".            
001810     03  WS-H2-REGION-ID          PIC X(12).                              
001820     03  WS-H2-REGION-NAME        PIC X(30).                              
001830     03  FILLER                   PIC X(8)   VALUE "SEASON  ".            
001840     03  WS-H2-SEASON             PIC X(6).                               
001850     03  WS-H2-TRANSITION         PIC X(20).                              
001860     03  FILLER                   PIC X(48)  VALUE SPACES.                
001870*                                                                         
001880 01  WS-HDG3-LINE.                                                        
001890     03  FILLER                   PIC X(8)   VALUE "SOIL    ".            
001900     03  WS-H3-TEXTURE            PIC X(10).                              
001910     03  WS-H3-PH                 PIC Z9.9.                               
001920     03  FILLER                   PIC X(4)   VALUE " PH ".                
001930     03  WS-H3-ORGANIC            PIC X(6).                               
001940     03  WS-H3-DRAINAGE           PIC X(6).                               
001950     03  WS-H3-SOURCE             PIC X(12).                              
001960     03  FILLER                   PIC X(2)   VALUE "  ".                  
001970     03  WS-H3-IRRIG              PIC X(7).                               
001980     03  FILLER                   PIC X(74)  VALUE SPACES.                
001990*                                                                         
002000 01  WS-OUTLOOK-LINE.                                                     
002010     03  FILLER                   PIC X(20)  VALUE                        
002020         "MEDIUM-RANGE OUTLOOK".                                          
002030     03  FILLER                   PIC X(12)  VALUE " AVG TEMP  ".         
002040     03  WS-O-TEMP                PIC ZZ9.99.                             
002050     03  FILLER                   PIC X(12)  VALUE " RAIN MM   ".         
002060     03  WS-O-RAIN                PIC ZZZ9.9.                             
002070     03  FILLER                   PIC X(12)  VALUE " DRY RISK  ".         
002080     03  WS-O-RISK                PIC X(8).                               
002090     03  FILLER                   PIC X(56)  VALUE SPACES.                
002100*                                                                         
002110 01  WS-DETAIL-LINE.                                                      
002120     03  WS-D-RANK                PIC Z9.                                 
002130     03  FILLER                   PIC X(1)   VALUE SPACES.                
002140     03  WS-D-CROP-ID             PIC X(12).                              
002150     03  WS-D-CROP-NAME           PIC X(30).                              
002160     03  WS-D-SCORE               PIC ZZ9.99.                             
002170     03  FILLER                   PIC X(1)   VALUE SPACES.                
002180     03  WS-D-EXP-RAIN            PIC ZZZ9.9.                             
002190     03  FILLER                   PIC X(1)   VALUE SPACES.                
002200     03  WS-D-WATER-REQ           PIC ZZZ9.                               
002210     03  FILLER                   PIC X(1)   VALUE SPACES.                
002220     03  WS-D-IRRIG-NEED          PIC ZZZ9.9.                             
002230     03  FILLER                   PIC X(1)   VALUE SPACES.                
002240     03  WS-D-DURATION            PIC ZZ9.                                
002250     03  FILLER                   PIC X(1)   VALUE SPACES.                
002260     03  WS-D-DROUGHT-TOL         PIC X(8).                               
002270     03  FILLER                   PIC X(1)   VALUE SPACES.                
002280     03  WS-D-REG-SUIT            PIC Z.99.                               
002290     03  FILLER                   PIC X(1)   VALUE SPACES.                
002300     03  WS-D-RISK-NOTE           PIC X(50).                              
002310     03  FILLER                   PIC X(1)   VALUE SPACES.                
002320*                                                                         
002330 01  WS-TOTAL-LINE.                                                       
002340     03  FILLER                   PIC X(20)  VALUE                        
002350         "TOTAL CROPS ANALYSED".                                          
002360     03  WS-T-ANALYSED            PIC ZZ9.                                
002370     03  FILLER                   PIC X(12)  VALUE " RECOMMENDED".        
002380     03  WS-T-SURVIVING           PIC ZZ9.                                
002390     03  FILLER                   PIC X(10)  VALUE " FILTERED ".          
002400     03  WS-T-FILTERED            PIC ZZ9.                                
002410     03  FILLER                   PIC X(81)  VALUE SPACES.                
