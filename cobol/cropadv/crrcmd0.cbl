000010*****************************************************************         
000020*                                                                *        
000030*         Crop Recommendation - Main Advisory Batch Run         *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification   division.                                               
000080*========================                                                 
000090*                                                                         
000100     program-id.        crrcmd0.                                          
000110*                                                                         
000120     author.             S R Kale, For Maharashtra State Agri             
000130                          Advisory Unit.                                  
000140*                                                                         
000150     installation.       ADAO Batch Systems, Pune.                        
000160*                                                                         
000170     date-written.       12/02/1994.                                      
000180*                                                                         
000190     date-compiled.                                                       
000200*                                                                         
000210     security.           Restricted - State Agriculture Dept              
000220                          Internal Use Only.                              
000230*                                                                         
000240*    Remarks.            Reads the Weather forecast file and one          
000250*                         or more Request records, builds the             
000260*                         medium-range outlook, filters the crop          
000270*                         knowledge base by season, region and            
000280*                         soil, scores every surviving crop and           
000290*                         writes the ranked Recommd file plus the         
000300*                         printed Advisory Report - one section           
000310*                         per request, page break per request.            
000320*                                                                         
000330*    Called Modules.     Crdate0  - season / date resolution.             
000340*                         Crsoil0  - soil score / amendments.             
000350*                                                                         
000360*    Files Used.         Weather  - Daily forecast, input.                
000370*                         Request  - Advisory requests, input.            
000380*                         Recommd  - Ranked output, output.               
000390*                         Report   - Print image, output.                 
000400*                                                                         
000410*    Error Messages Used. See Ws-Err-Tab, Wscrwork.Cob, 5 msgs.           
000420*                                                                         
000430* changes:                                                                
000440* 12/02/26 srk - Created for Crop Advisory batch (Ref CAD-014).           
000450* 19/02/26 srk - Weather table pass split into 2100/2150 so the           
000460*             forecast calc no longer re-reads the file (CAD-016).        
000470* 24/02/26 mnj - Amendment section added for the No 1 ranked              
000480*             crop, Extension Officers wanted the lime/sulfur             
000490*             advice on the printed copy, not just on request             
000500*             (CAD-019).                                                  
000510* 01/03/26 apd - Stable exchange sort replaced the original               
000520*             unstable one, tied scores were changing crop                
000530*             order between runs (CAD-022).                               
000540* 06/03/26 apd - Plan days now defaulted to 090 before the                
000550*             70-120 edit when the Request record left it at              
000560*             zero (CAD-025).                                             
000570* 09/03/26 mnj - Year 2000 note - all dates handled as text               
000580*             Yyyy-Mm-Dd throughout, no century arithmetic used.          
000590* 10/03/26 srk - Author/Installation/Date-Written/Date-Compiled/          
000600*             Security put back as real Id-Division paragraphs,           
000610*             audit found them typed as comments only (CAD-027).          
000620* 10/03/26 srk - Trailer line now also prints crops filtered out          
000630*             by season/region/soil, Extension Officers could not         
000640*             tell a clean run from one where the table dropped           
000650*             everything (CAD-028).                                       
000660* 03/08/26 mnj - Detail line now also prints regional                     
000670*             suitability, Extension Officers had the figure              
000680*             on Recommd but not on the printed copy (CAD-032).           
000690* 05/08/26 apd - Risk note water ratio now uses the same                  
000700*             irrigation buffer as the water-score component,             
000710*             a crop with irrigation was flagged short when it            
000720*             was not (CAD-033).                                          
000730*                                                                         
000740 environment      division.                                               
000750*========================                                                 
000760*                                                                         
000770 configuration    section.                                                
000780 special-names.                                                           
000790     C01  is  TOP-OF-FORM.                                                
000800*                                                                         
000810 input-output     section.                                                
000820 file-control.                                                            
000830     copy   "selcrwthr.cob".                                              
000840     copy   "selcrreq.cob".                                               
000850     copy   "selcrrcmd.cob".                                              
000860     copy   "selcrprnt.cob".                                              
000870*                                                                         
000880 data             division.                                               
000890*========================                                                 
000900*                                                                         
000910 file             section.                                                
000920*                                                                         
000930     copy   "fdcrwthr.cob".                                               
000940     copy   "fdcrreq.cob".                                                
000950     copy   "fdcrrcmd.cob".                                               
000960     copy   "fdcrprnt.cob".                                               
000970*                                                                         
000980 working-storage  section.                                                
000990*-----------------------                                                  
001000*                                                                         
001010     copy   "wscrwthr.cob".                                               
001020     copy   "wscrreq.cob".                                                
001030     copy   "wscrcrop.cob".                                               
001040     copy   "wscrregn.cob".                                               
001050     copy   "wscrrcmd.cob".                                               
001060     copy   "wscrwork.cob".                                               
001070*                                                                         
001080*****************************************************************         
001090*    Program-Own Working Storage - Not Shared With Crdate0 /    *         
001100*        Crsoil0, Which Carry Their Own Ws-Work-Fields          *         
001110*****************************************************************         
001120*                                                                         
001130 01  ws-file-status.                                                      
001140     03  ws-weather-status       pic xx     value "00".                   
001150     03  ws-request-status       pic xx     value "00".                   
001160     03  ws-recommd-status       pic xx     value "00".                   
001170     03  ws-print-status         pic xx     value "00".                   
001180*                                                                         
001190 01  ws-local-work.                                                       
001200     03  ws-region-idx           pic 9(2)   comp.                         
001210     03  ws-win-start            pic 9(3)   comp.                         
001220     03  ws-win-idx              pic 9(3)   comp.                         
001230     03  ws-roll-sum             pic 9(4)v99.                             
001240     03  ws-reg-ok-sw            pic x      value "N".                    
001250         88  ws-reg-ok                  value "Y".                        
001260     03  ws-soil-ok-sw           pic x      value "N".                    
001270         88  ws-soil-ok                 value "Y".                        
001280     03  ws-soil-score-raw       pic s9(3)v99.                            
001290     03  ws-drought-suit-pct     pic 9(3)v99.                             
001300     03  ws-sr-sub               pic 9      comp.                         
001310     03  ws-tx-sub               pic 9      comp.                         
001320     03  ws-season-mult          pic 9v99.                                
001330     03  ws-adj-water-req        pic 9(4)v9.                              
001340     03  ws-water-avail          pic 9(4)v9.                              
001350     03  ws-ratio                pic 9v9999.                              
001360     03  ws-range                pic s9(3)v9.                             
001370     03  ws-dist                 pic s9(3)v9.                             
001380     03  ws-risk-text-1          pic x(25)  value spaces.                 
001390     03  ws-risk-text-2          pic x(25)  value spaces.                 
001400     03  ws-risk-count           pic 9      comp  value zero.             
001410     03  ws-request-valid-sw     pic x      value "Y".                    
001420         88  ws-request-valid           value "Y".                        
001430     03  ws-swap-sw              pic x      value "N".                    
001440         88  ws-swap-made               value "Y".                        
001450     03  ws-sort-swap            pic x(124).                              
001460     03  ws-top-cr-found-sw      pic x      value "N".                    
001470         88  ws-top-cr-found            value "Y".                        
001480*                                                                         
001490*****************************************************************         
001500*    Call Parameter Areas - Layout Must Match The Linkage       *         
001510*        Section Of The Called Program Exactly                 *          
001520*****************************************************************         
001530*                                                                         
001540 01  ws-cd-parm-area.                                                     
001550     03  ws-cd-request-date      pic x(10).                               
001560     03  ws-cd-season-in         pic x(6).                                
001570     03  ws-cd-effective-season  pic x(6).                                
001580     03  ws-cd-next-season       pic x(6).                                
001590     03  ws-cd-transition-flag   pic x.                                   
001600         88  ws-cd-in-transition        value "Y".                        
001610     03  ws-cd-valid-date-flag   pic x.                                   
001620         88  ws-cd-date-is-valid        value "Y".                        
001630*                                                                         
001640 01  ws-cs-parm-area.                                                     
001650     03  ws-cs-soil-texture      pic x(10).                               
001660     03  ws-cs-soil-ph           pic 9(2)v9.                              
001670     03  ws-cs-soil-organic      pic x(6).                                
001680     03  ws-cs-soil-drainage     pic x(6).                                
001690     03  ws-cs-crop-ph-min       pic 9(2)v9.                              
001700     03  ws-cs-crop-ph-max       pic 9(2)v9.                              
001710     03  ws-cs-crop-textures  occurs 4 times                              
001720                              indexed by ws-cs-tx-idx.                    
001730         05  ws-cs-crop-texture  pic x(10).                               
001740     03  ws-cs-crop-waterlog-tol pic x(8).                                
001750     03  ws-cs-soil-score        pic s9(3)v99.                            
001760     03  ws-cs-amend-table  occurs 4 times                                
001770                            indexed by ws-cs-am-idx.                      
001780         05  ws-cs-amend-text    pic x(40).                               
001790     03  ws-cs-amend-count       pic 9.                                   
001800*                                                                         
001810 procedure        division.                                               
001820*========================                                                 
001830*                                                                         
001840 0000-main-line.                                                          
001850*                                                                         
001860     perform  1000-initialize thru 1000-exit.                             
001870     perform  2000-process-request thru 2000-exit                         
001880              until REQUEST-EOF.                                          
001890     perform  9000-terminate thru 9000-exit.                              
001900     stop     run.                                                        
001910*                                                                         
001920*****************************************************************         
001930*    1000 - Open Files, Load The Weather Table And Derive Its   *         
001940*        Features Once, Prime-Read The First Request Record    *          
001950*****************************************************************         
001960*                                                                         
001970 1000-initialize.                                                         
001980*                                                                         
001990     open     input weather-file.                                         
002000     perform  2100-load-weather-table thru 2100-exit.                     
002010     close    weather-file.                                               
002020     perform  2150-calc-weather-features thru 2150-exit.                  
002030     open     input request-file.                                         
002040     open     output recommd-file.                                        
002050     open     output print-file.                                          
002060     move     zero to ws-page-count.                                      
002070     read     request-file into rq-record                                 
002080              at end move "Y" to ws-request-eof-sw                        
002090     end-read.                                                            
002100*                                                                         
002110 1000-exit.                                                               
002120     exit.                                                                
002130*                                                                         
002140*****************************************************************         
002150*    2100 - Load Every Weather Day Into Wr-Table-Area, In The   *         
002160*        Date Order Presented On The File, Max 120 Days         *         
002170*****************************************************************         
002180*                                                                         
002190 2100-load-weather-table.                                                 
002200*                                                                         
002210     move     zero to wr-table-count.                                     
002220     perform  2110-read-weather thru 2110-exit                            
002230              until WEATHER-EOF.                                          
002240*                                                                         
002250 2100-exit.                                                               
002260     exit.                                                                
002270*                                                                         
002280 2110-read-weather.                                                       
002290*                                                                         
002300     read     weather-file                                                
002310              at end move "Y" to ws-weather-eof-sw                        
002320              go to 2110-exit                                             
002330     end-read.                                                            
002340     if       wr-table-count < 120                                        
002350              add 1 to wr-table-count                                     
002360              set wr-idx to wr-table-count                                
002370              move wr-f-date to wr-t-date (wr-idx)                        
002380              move wr-f-temp-max to wr-t-temp-max (wr-idx)                
002390              move wr-f-temp-min to wr-t-temp-min (wr-idx)                
002400              move wr-f-rainfall to wr-t-rainfall (wr-idx)                
002410     end-if.                                                              
002420*                                                                         
002430 2110-exit.                                                               
002440     exit.                                                                
002450*                                                                         
002460*****************************************************************         
002470*    2150 - Derive Temp-Avg, Gdd, The 7-Day Rolling Rainfall,   *         
002480*        Dry-Day Flag And Dry-Spell Run Length For Every Day,   *         
002490*        Accumulating The Sums The Forecast Pass Needs          *         
002500*****************************************************************         
002510*                                                                         
002520 2150-calc-weather-features.                                              
002530*                                                                         
002540     move     zero to ws-temp-avg-sum ws-rain-sum                         
002550                       ws-max-dry-spell ws-first-5-sum                    
002560                       ws-last-5-sum.                                     
002570     if       wr-table-count > 0                                          
002580              perform 2160-calc-one-day thru 2160-exit                    
002590                 varying wr-idx from 1 by 1                               
002600                 until wr-idx > wr-table-count                            
002610     end-if.                                                              
002620*                                                                         
002630 2150-exit.                                                               
002640     exit.                                                                
002650*                                                                         
002660 2160-calc-one-day.                                                       
002670*                                                                         
002680     compute  wr-t-temp-avg (wr-idx) rounded =                            
002690              (wr-t-temp-max (wr-idx) +                                   
002700               wr-t-temp-min (wr-idx)) / 2.                               
002710     if       wr-t-temp-avg (wr-idx) > 10                                 
002720              compute wr-t-gdd (wr-idx) rounded =                         
002730                      wr-t-temp-avg (wr-idx) - 10                         
002740     else                                                                 
002750              move zero to wr-t-gdd (wr-idx)                              
002760     end-if.                                                              
002770*                                                                         
002780     compute  ws-win-start = wr-idx - 6.                                  
002790     if       ws-win-start < 1                                            
002800              move 1 to ws-win-start                                      
002810     end-if.                                                              
002820     move     zero to ws-roll-sum.                                        
002830     perform  2165-sum-window thru 2165-exit                              
002840              varying ws-win-idx from ws-win-start by 1                   
002850              until ws-win-idx > wr-idx.                                  
002860     move     ws-roll-sum to wr-t-rain-7d (wr-idx).                       
002870*                                                                         
002880     if       wr-t-rainfall (wr-idx) < 2                                  
002890              move "Y" to wr-t-dry-day (wr-idx)                           
002900     else                                                                 
002910              move "N" to wr-t-dry-day (wr-idx)                           
002920     end-if.                                                              
002930*                                                                         
002940     if       wr-idx = 1                                                  
002950              move 1 to wr-t-dry-spell (wr-idx)                           
002960     else                                                                 
002970              if wr-t-dry-day (wr-idx) =                                  
002980                 wr-t-dry-day (wr-idx - 1)                                
002990                 compute wr-t-dry-spell (wr-idx) =                        
003000                         wr-t-dry-spell (wr-idx - 1) + 1                  
003010              else                                                        
003020                 move 1 to wr-t-dry-spell (wr-idx)                        
003030              end-if                                                      
003040     end-if.                                                              
003050*                                                                         
003060     add      wr-t-temp-avg (wr-idx) to ws-temp-avg-sum.                  
003070     add      wr-t-rainfall (wr-idx) to ws-rain-sum.                      
003080     if       wr-t-dry-spell (wr-idx) > ws-max-dry-spell                  
003090              move wr-t-dry-spell (wr-idx) to ws-max-dry-spell            
003100     end-if.                                                              
003110     if       wr-idx <= 5                                                 
003120              add wr-t-temp-avg (wr-idx) to ws-first-5-sum                
003130     end-if.                                                              
003140     compute  ws-sub1 = wr-table-count - wr-idx + 1.                      
003150     if       ws-sub1 <= 5                                                
003160              add wr-t-temp-avg (wr-idx) to ws-last-5-sum                 
003170     end-if.                                                              
003180*                                                                         
003190 2160-exit.                                                               
003200     exit.                                                                
003210*                                                                         
003220 2165-sum-window.                                                         
003230*                                                                         
003240     add      wr-rw-rainfall (ws-win-idx) to ws-roll-sum.                 
003250*                                                                         
003260 2165-exit.                                                               
003270     exit.                                                                
003280*                                                                         
003290*****************************************************************         
003300*    2000 - One Full Advisory Pass Per Request Record - Score  *          
003310*        The Crop Table, Rank The Survivors, Print The Report  *          
003320*****************************************************************         
003330*                                                                         
003340 2000-process-request.                                                    
003350*                                                                         
003360     add      1 to ws-requests-read.                                      
003370     move     "Y" to ws-request-valid-sw.                                 
003380     move     zero to ws-crops-analysed ws-crops-surviving                
003390                       rc-sort-count ws-amend-count.                      
003400     if       rq-plan-days = zero                                         
003410              move 90 to rq-plan-days                                     
003420     end-if.                                                              
003430*                                                                         
003440     perform  1200-validate-request thru 1200-exit.                       
003450     if       ws-request-valid                                            
003460              perform 2600-resolve-soil thru 2600-exit                    
003470              perform 3100-calc-forecast thru 3100-exit                   
003480              perform 4000-filter-crops thru 4000-exit                    
003490              if ws-crops-surviving = zero                                
003500                 set      ws-err-idx to 5                                 
003510                 perform 1290-write-reject thru 1290-exit                 
003520              else                                                        
003530                 perform 5000-rank-crops thru 5000-exit                   
003540                 perform 6000-write-report thru 6000-exit                 
003550              end-if                                                      
003560     end-if.                                                              
003570*                                                                         
003580     read     request-file into rq-record                                 
003590              at end move "Y" to ws-request-eof-sw                        
003600     end-read.                                                            
003610*                                                                         
003620 2000-exit.                                                               
003630     exit.                                                                
003640*                                                                         
003650*****************************************************************         
003660*    1200 - Reject A Request Up Front When Weather Is Missing, *          
003670*        The Region Id Is Unknown, Plan Days Are Out Of Range  *          
003680*        Or The Request Date Will Not Resolve A Season          *         
003690*****************************************************************         
003700*                                                                         
003710 1200-validate-request.                                                   
003720*                                                                         
003730     move     rq-date to ws-cd-request-date.                              
003740     move     rq-season to ws-cd-season-in.                               
003750     call     "crdate0" using ws-cd-parm-area.                            
003760     move     ws-cd-effective-season to ws-effective-season.              
003770     move     ws-cd-next-season to ws-next-season.                        
003780     move     ws-cd-transition-flag to ws-transition-sw.                  
003790*                                                                         
003800     if       wr-table-count = zero                                       
003810              set      ws-err-idx to 1                                    
003820              perform 1290-write-reject thru 1290-exit                    
003830              go to 1200-exit                                             
003840     end-if.                                                              
003850*                                                                         
003860     if       not ws-cd-date-is-valid                                     
003870              set      ws-err-idx to 4                                    
003880              perform 1290-write-reject thru 1290-exit                    
003890              go to 1200-exit                                             
003900     end-if.                                                              
003910*                                                                         
003920     perform  2500-lookup-region thru 2500-exit.                          
003930     if       rq-region-id not = spaces                                   
003940              and not REGION-FOUND                                        
003950              set      ws-err-idx to 2                                    
003960              perform 1290-write-reject thru 1290-exit                    
003970              go to 1200-exit                                             
003980     end-if.                                                              
003990*                                                                         
004000     if       rq-plan-days < 70 or rq-plan-days > 120                     
004010              set      ws-err-idx to 3                                    
004020              perform 1290-write-reject thru 1290-exit                    
004030              go to 1200-exit                                             
004040     end-if.                                                              
004050*                                                                         
004060 1200-exit.                                                               
004070     exit.                                                                
004080*                                                                         
004090 1290-write-reject.                                                       
004100*                                                                         
004110     move     "N" to ws-request-valid-sw.                                 
004120     move     rq-date to ws-err-date.                                     
004130     move     ws-err-text (ws-err-idx) to ws-err-text-out.                
004140     write    pr-file-rec from ws-err-line.                               
004150*                                                                         
004160 1290-exit.                                                               
004170     exit.                                                                
004180*                                                                         
004190*****************************************************************         
004200*    2500 - Direct Region Id Lookup Against Rg-Table - There Is *         
004210*        No Lat/Lon On The Request Record So The Nearest-       *         
004220*        Region Path Is Never Reached In This Release           *         
004230*****************************************************************         
004240*                                                                         
004250 2500-lookup-region.                                                      
004260*                                                                         
004270     move     "N" to ws-region-found-sw.                                  
004280     if       rq-region-id = spaces                                       
004290              go to 2500-exit                                             
004300     end-if.                                                              
004310     set      rg-idx to 1.                                                
004320     search    rg-region-entry                                            
004330              at end continue                                             
004340              when rg-region-id (rg-idx) = rq-region-id                   
004350                   move "Y" to ws-region-found-sw                         
004360                   move rg-idx to ws-region-idx                           
004370     end-search.                                                          
004380*                                                                         
004390 2500-exit.                                                               
004400     exit.                                                                
004410*                                                                         
004420*****************************************************************         
004430*    2600 - Effective Soil Is The Request Values When Given,    *         
004440*        Else The Home Region's Default Soil, Else None At All *          
004450*****************************************************************         
004460*                                                                         
004470 2600-resolve-soil.                                                       
004480*                                                                         
004490     if       rq-soil-texture not = spaces                                
004500              move rq-soil-texture to ws-eff-texture                      
004510              move rq-soil-ph to ws-eff-ph                                
004520              move rq-soil-organic to ws-eff-organic                      
004530              move rq-soil-drainage to ws-eff-drainage                    
004540              move "USER" to ws-soil-source                               
004550     else                                                                 
004560              if REGION-FOUND                                             
004570                 move rg-def-texture (ws-region-idx)                      
004580                      to ws-eff-texture                                   
004590                 move rg-def-ph (ws-region-idx) to ws-eff-ph              
004600                 move rg-def-organic (ws-region-idx)                      
004610                      to ws-eff-organic                                   
004620                 move rg-def-drainage (ws-region-idx)                     
004630                      to ws-eff-drainage                                  
004640                 move "REGION DFLT" to ws-soil-source                     
004650              else                                                        
004660                 move spaces to ws-eff-texture ws-eff-organic             
004670                                ws-eff-drainage                           
004680                 move zero to ws-eff-ph                                   
004690                 move "NONE GIVEN" to ws-soil-source                      
004700              end-if                                                      
004710     end-if.                                                              
004720     if       rq-irrigation = "NONE"                                      
004730              move "N" to ws-irrig-avail-sw                               
004740     else                                                                 
004750              move "Y" to ws-irrig-avail-sw                               
004760     end-if.                                                              
004770*                                                                         
004780 2600-exit.                                                               
004790     exit.                                                                
004800*                                                                         
004810*****************************************************************         
004820*    3100 - Medium-Range Outlook From The Accumulated Weather   *         
004830*        Statistics - Also Feeds The Recommender Water Score   *          
004840*****************************************************************         
004850*                                                                         
004860 3100-calc-forecast.                                                      
004870*                                                                         
004880     compute  ws-mean-temp-avg rounded =                                  
004890              ws-temp-avg-sum / wr-table-count.                           
004900     compute  ws-mean-rainfall rounded =                                  
004910              ws-rain-sum / wr-table-count.                               
004920     compute  ws-mean-first-5 rounded = ws-first-5-sum / 5.               
004930     compute  ws-mean-last-5 rounded = ws-last-5-sum / 5.                 
004940     compute  ws-temp-trend rounded =                                     
004950              ws-mean-last-5 - ws-mean-first-5.                           
004960*                                                                         
004970     evaluate true                                                        
004980         when ws-temp-trend > 0                                           
004990              compute ws-exp-avg-temp rounded =                           
005000                      ws-mean-temp-avg + 1                                
005010         when ws-temp-trend < 0                                           
005020              compute ws-exp-avg-temp rounded =                           
005030                      ws-mean-temp-avg - 1                                
005040         when other                                                       
005050              move ws-mean-temp-avg to ws-exp-avg-temp                    
005060     end-evaluate.                                                        
005070*                                                                         
005080     if       ws-mean-rainfall < 0.5                                      
005090              move 1.5 to ws-mean-rainfall                                
005100     end-if.                                                              
005110     compute  ws-exp-rainfall rounded =                                   
005120              ws-mean-rainfall * rq-plan-days.                            
005130*                                                                         
005140     evaluate true                                                        
005150         when ws-max-dry-spell > 7                                        
005160              move "HIGH" to ws-dry-risk                                  
005170         when ws-max-dry-spell > 4                                        
005180              move "MODERATE" to ws-dry-risk                              
005190         when other                                                       
005200              move "LOW" to ws-dry-risk                                   
005210     end-evaluate.                                                        
005220*                                                                         
005230 3100-exit.                                                               
005240     exit.                                                                
005250*                                                                         
005260*****************************************************************         
005270*    4000 - Walk The 15-Entry Crop Table, Applying The Season, *          
005280*        Region And Soil Filters In Turn Before Scoring         *         
005290*****************************************************************         
005300*                                                                         
005310 4000-filter-crops.                                                       
005320*                                                                         
005330     perform  4010-filter-one-crop thru 4010-exit                         
005340              varying cr-idx from 1 by 1                                  
005350              until cr-idx > cr-table-count.                              
005360*                                                                         
005370 4000-exit.                                                               
005380     exit.                                                                
005390*                                                                         
005400 4010-filter-one-crop.                                                    
005410*                                                                         
005420     add      1 to ws-crops-analysed.                                     
005430     if       ws-effective-season = "KHARIF"                              
005440              and cr-season-kharif (cr-idx) not = "Y"                     
005450              go to 4010-exit                                             
005460     end-if.                                                              
005470     if       ws-effective-season = "RABI"                                
005480              and cr-season-rabi (cr-idx) not = "Y"                       
005490              go to 4010-exit                                             
005500     end-if.                                                              
005510     if       ws-effective-season = "ZAID"                                
005520              and cr-season-zaid (cr-idx) not = "Y"                       
005530              go to 4010-exit                                             
005540     end-if.                                                              
005550*                                                                         
005560     perform  4100-check-region-filter thru 4100-exit.                    
005570     if       not ws-reg-ok                                               
005580              go to 4010-exit                                             
005590     end-if.                                                              
005600*                                                                         
005610     perform  4200-score-soil thru 4200-exit.                             
005620     if       not ws-soil-ok                                              
005630              go to 4010-exit                                             
005640     end-if.                                                              
005650*                                                                         
005660     perform  4300-score-crop thru 4300-exit.                             
005670     perform  4600-add-sort-entry thru 4600-exit.                         
005680     add      1 to ws-crops-surviving.                                    
005690*                                                                         
005700 4010-exit.                                                               
005710     exit.                                                                
005720*                                                                         
005730*****************************************************************         
005740*    4100 - Region Filter - Passes When No Region Was Given,   *          
005750*        Or The Crop Names This Region As A Success Region,    *          
005760*        Or Its Regional Suitability There Is 0.50 Or Better   *          
005770*****************************************************************         
005780*                                                                         
005790 4100-check-region-filter.                                                
005800*                                                                         
005810     move     "Y" to ws-reg-ok-sw.                                        
005820     if       not REGION-FOUND                                            
005830              go to 4100-exit                                             
005840     end-if.                                                              
005850     if       cr-regional-suit (cr-idx, ws-region-idx) >= .50             
005860              go to 4100-exit                                             
005870     end-if.                                                              
005880     move     "N" to ws-reg-ok-sw.                                        
005890     perform  4110-check-one-success-rgn thru 4110-exit                   
005900              varying ws-sr-sub from 1 by 1                               
005910              until ws-sr-sub > 4.                                        
005920*                                                                         
005930 4100-exit.                                                               
005940     exit.                                                                
005950*                                                                         
005960 4110-check-one-success-rgn.                                              
005970*                                                                         
005980     if       cr-success-rgn (cr-idx, ws-sr-sub) = rq-region-id           
005990              move "Y" to ws-reg-ok-sw                                    
006000     end-if.                                                              
006010*                                                                         
006020 4110-exit.                                                               
006030     exit.                                                                
006040*                                                                         
006050*****************************************************************         
006060*    4200 - Soil Score Via Crsoil0 - No Soil Resolved At All   *          
006070*        Scores A Neutral 70 Per The Suitability Formula Note  *          
006080*****************************************************************         
006090*                                                                         
006100 4200-score-soil.                                                         
006110*                                                                         
006120     move     "Y" to ws-soil-ok-sw.                                       
006130     if       ws-eff-texture = spaces                                     
006140              move 70 to ws-soil-suit-pct                                 
006150              go to 4200-exit                                             
006160     end-if.                                                              
006170*                                                                         
006180     move     ws-eff-texture to ws-cs-soil-texture.                       
006190     move     ws-eff-ph to ws-cs-soil-ph.                                 
006200     move     ws-eff-organic to ws-cs-soil-organic.                       
006210     move     ws-eff-drainage to ws-cs-soil-drainage.                     
006220     move     cr-ph-min (cr-idx) to ws-cs-crop-ph-min.                    
006230     move     cr-ph-max (cr-idx) to ws-cs-crop-ph-max.                    
006240     move     cr-waterlog-tol (cr-idx)                                    
006250              to ws-cs-crop-waterlog-tol.                                 
006260     move     zero to ws-cs-amend-count.                                  
006270     perform  4210-copy-one-texture thru 4210-exit                        
006280              varying ws-tx-sub from 1 by 1                               
006290              until ws-tx-sub > 4.                                        
006300*                                                                         
006310     call     "crsoil0" using ws-cs-parm-area.                            
006320     move     ws-cs-soil-score to ws-soil-score-raw.                      
006330     if       ws-soil-score-raw < 40                                      
006340              move "N" to ws-soil-ok-sw                                   
006350     else                                                                 
006360              move ws-soil-score-raw to ws-soil-suit-pct                  
006370     end-if.                                                              
006380*                                                                         
006390 4200-exit.                                                               
006400     exit.                                                                
006410*                                                                         
006420 4210-copy-one-texture.                                                   
006430*                                                                         
006440     move     cr-textures (cr-idx, ws-tx-sub)                             
006450              to ws-cs-crop-texture (ws-tx-sub).                          
006460*                                                                         
006470 4210-exit.                                                               
006480     exit.                                                                
006490*                                                                         
006500*****************************************************************         
006510*    4300 - Six-Part Weighted Suitability Score For The Crop    *         
006520*        Currently Pointed To By Cr-Idx, Capped At 100          *         
006530*****************************************************************         
006540*                                                                         
006550 4300-score-crop.                                                         
006560*                                                                         
006570     perform  4310-temp-score thru 4310-exit.                             
006580     perform  4320-water-score thru 4320-exit.                            
006590     perform  4330-regional-score thru 4330-exit.                         
006600     perform  4350-drought-score thru 4350-exit.                          
006610     compute  ws-combined-score rounded =                                 
006620              (.25 * ws-temp-suit-pct) +                                  
006630              (.25 * ws-water-suit-pct) +                                 
006640              (.15 * ws-soil-suit-pct) +                                  
006650              (.15 * ws-region-suit-pct) +                                
006660              (.10 * 100) +                                               
006670              (.10 * ws-drought-suit-pct).                                
006680     if       ws-combined-score > 100                                     
006690              move 100 to ws-combined-score                               
006700     end-if.                                                              
006710     perform  4400-water-budget thru 4400-exit.                           
006720     perform  4500-build-risk-note thru 4500-exit.                        
006730*                                                                         
006740 4300-exit.                                                               
006750     exit.                                                                
006760*                                                                         
006770*****************************************************************         
006780*    4310 - Temperature Score - 100 In The Optimal Band, Else  *          
006790*        A Straight-Line Decay Out To The Tolerated Extremes    *         
006800*****************************************************************         
006810*                                                                         
006820 4310-temp-score.                                                         
006830*                                                                         
006840     evaluate true                                                        
006850         when ws-mean-temp-avg >= cr-temp-opt-min (cr-idx)                
006860              and ws-mean-temp-avg <= cr-temp-opt-max (cr-idx)            
006870              move 100 to ws-temp-suit-pct                                
006880         when ws-mean-temp-avg >= cr-temp-min (cr-idx)                    
006890              and ws-mean-temp-avg < cr-temp-opt-min (cr-idx)             
006900              compute ws-range =                                          
006910                      cr-temp-opt-min (cr-idx) -                          
006920                      cr-temp-min (cr-idx)                                
006930              compute ws-dist =                                           
006940                      cr-temp-opt-min (cr-idx) -                          
006950                      ws-mean-temp-avg                                    
006960              perform 4315-decay-score thru 4315-exit                     
006970         when ws-mean-temp-avg > cr-temp-opt-max (cr-idx)                 
006980              and ws-mean-temp-avg <= cr-temp-max (cr-idx)                
006990              compute ws-range =                                          
007000                      cr-temp-max (cr-idx) -                              
007010                      cr-temp-opt-max (cr-idx)                            
007020              compute ws-dist =                                           
007030                      ws-mean-temp-avg -                                  
007040                      cr-temp-opt-max (cr-idx)                            
007050              perform 4315-decay-score thru 4315-exit                     
007060         when other                                                       
007070              move zero to ws-temp-suit-pct                               
007080     end-evaluate.                                                        
007090*                                                                         
007100 4310-exit.                                                               
007110     exit.                                                                
007120*                                                                         
007130 4315-decay-score.                                                        
007140*                                                                         
007150     if       ws-range > 0                                                
007160              compute ws-temp-suit-pct rounded =                          
007170                      100 - ((ws-dist / ws-range) * 40)                   
007180     else                                                                 
007190              move 60 to ws-temp-suit-pct                                 
007200     end-if.                                                              
007210*                                                                         
007220 4315-exit.                                                               
007230     exit.                                                                
007240*                                                                         
007250*****************************************************************         
007260*    4320 - Water Score - Compares Water Available (Expected   *          
007270*        Rain Plus Irrigation Buffer) To The Season-Adjusted    *         
007280*        Crop Requirement, Graded By Drought Tolerance          *         
007290*****************************************************************         
007300*                                                                         
007310 4320-water-score.                                                        
007320*                                                                         
007330     evaluate ws-effective-season                                         
007340         when "KHARIF"  move .85 to ws-season-mult                        
007350         when "RABI"    move .95 to ws-season-mult                        
007360         when "ZAID"    move 1.10 to ws-season-mult                       
007370         when other     move 1.00 to ws-season-mult                       
007380     end-evaluate.                                                        
007390     compute  ws-adj-water-req rounded =                                  
007400              cr-water-req (cr-idx) * ws-season-mult.                     
007410*                                                                         
007420     move     zero to ws-water-avail.                                     
007430     move     ws-exp-rainfall to ws-water-avail.                          
007440     if       IRRIGATION-AVAILABLE                                        
007450              add 50 to ws-water-avail                                    
007460     end-if.                                                              
007470*                                                                         
007480     if       ws-adj-water-req <= 0                                       
007490              move 1.0000 to ws-ratio                                     
007500     else                                                                 
007510              compute ws-ratio rounded =                                  
007520                      ws-water-avail / ws-adj-water-req                   
007530     end-if.                                                              
007540*                                                                         
007550     evaluate true                                                        
007560         when ws-ratio >= 1.0000                                          
007570              move 100 to ws-water-suit-pct                               
007580         when ws-ratio >= 0.8000                                          
007590              evaluate cr-drought-tol (cr-idx)                            
007600                  when "HIGH"     move 90 to ws-water-suit-pct            
007610                  when "MODERATE" move 75 to ws-water-suit-pct            
007620                  when other      move 60 to ws-water-suit-pct            
007630              end-evaluate                                                
007640         when ws-ratio >= 0.6000                                          
007650              evaluate cr-drought-tol (cr-idx)                            
007660                  when "HIGH"     move 75 to ws-water-suit-pct            
007670                  when "MODERATE" move 50 to ws-water-suit-pct            
007680                  when other      move 30 to ws-water-suit-pct            
007690              end-evaluate                                                
007700         when other                                                       
007710              if cr-drought-tol (cr-idx) = "HIGH"                         
007720                 move 50 to ws-water-suit-pct                             
007730              else                                                        
007740                 move zero to ws-water-suit-pct                           
007750              end-if                                                      
007760     end-evaluate.                                                        
007770*                                                                         
007780 4320-exit.                                                               
007790     exit.                                                                
007800*                                                                         
007810*****************************************************************         
007820*    4330 - Regional Score - The Table Percentage, Or 50 When  *          
007830*        No Region Was Given Or The Crop Carries No Entry       *         
007840*****************************************************************         
007850*                                                                         
007860 4330-regional-score.                                                     
007870*                                                                         
007880     if       REGION-FOUND                                                
007890              compute ws-region-suit-pct rounded =                        
007900                      cr-regional-suit (cr-idx, ws-region-idx)            
007910                      * 100                                               
007920              move cr-regional-suit (cr-idx, ws-region-idx)               
007930                   to rc-reg-suit                                         
007940     else                                                                 
007950              move 50 to ws-region-suit-pct                               
007960              move .50 to rc-reg-suit                                     
007970     end-if.                                                              
007980     if       ws-region-suit-pct = zero                                   
007990              move 50 to ws-region-suit-pct                               
008000     end-if.                                                              
008010*                                                                         
008020 4330-exit.                                                               
008030     exit.                                                                
008040*                                                                         
008050*****************************************************************         
008060*    4350 - Drought Score - Graded By The Run's Longest Dry    *          
008070*        Spell And The Crop's Own Drought Tolerance Rating      *         
008080*****************************************************************         
008090*                                                                         
008100 4350-drought-score.                                                      
008110*                                                                         
008120     evaluate true                                                        
008130         when ws-max-dry-spell <= 4                                       
008140              move 100 to ws-drought-suit-pct                             
008150         when ws-max-dry-spell <= 7                                       
008160              evaluate cr-drought-tol (cr-idx)                            
008170                  when "HIGH"     move 100 to ws-drought-suit-pct         
008180                  when "MODERATE" move 70 to ws-drought-suit-pct          
008190                  when other      move 40 to ws-drought-suit-pct          
008200              end-evaluate                                                
008210         when other                                                       
008220              evaluate cr-drought-tol (cr-idx)                            
008230                  when "HIGH"     move 80 to ws-drought-suit-pct          
008240                  when "MODERATE" move 40 to ws-drought-suit-pct          
008250                  when other      move zero to ws-drought-suit-pct        
008260              end-evaluate                                                
008270     end-evaluate.                                                        
008280*                                                                         
008290 4350-exit.                                                               
008300     exit.                                                                
008310*                                                                         
008320*****************************************************************         
008330*    4400 - Water Budget For The Report - Irrigation Need Is   *          
008340*        The Shortfall Of Expected Rain Against Raw Water Req  *          
008350*****************************************************************         
008360*                                                                         
008370 4400-water-budget.                                                       
008380*                                                                         
008390     if       cr-water-req (cr-idx) > ws-exp-rainfall                     
008400              compute ws-irrig-need rounded =                             
008410                      cr-water-req (cr-idx) - ws-exp-rainfall             
008420     else                                                                 
008430              move zero to ws-irrig-need                                  
008440     end-if.                                                              
008450*                                                                         
008460 4400-exit.                                                               
008470     exit.                                                                
008480*                                                                         
008490*****************************************************************         
008500*    4500 - Risk Note - Drought Risk From The Dry-Spell Run,   *          
008510*        Water Deficit Risk From The Raw Rain/Requirement       *         
008520*        Ratio, Combined When Both Conditions Are Present       *         
008530*****************************************************************         
008540*                                                                         
008550 4500-build-risk-note.                                                    
008560*                                                                         
008570     move     zero to ws-risk-count.                                      
008580     move     spaces to ws-risk-text-1 ws-risk-text-2.                    
008590*                                                                         
008600     if       ws-max-dry-spell > 7                                        
008610              evaluate cr-drought-tol (cr-idx)                            
008620                  when "LOW"                                              
008630                       move "High drought risk"                           
008640                            to ws-risk-text-1                             
008650                       add 1 to ws-risk-count                             
008660                  when "MODERATE"                                         
008670                       move "Moderate drought risk"                       
008680                            to ws-risk-text-1                             
008690                       add 1 to ws-risk-count                             
008700                  when other                                              
008710                       continue                                           
008720              end-evaluate                                                
008730     end-if.                                                              
008740*                                                                         
008750     if       cr-water-req (cr-idx) <= 0                                  
008760              move 1.0000 to ws-ratio                                     
008770     else                                                                 
008780              compute ws-ratio rounded =                                  
008790                      ws-water-avail / cr-water-req (cr-idx)              
008800     end-if.                                                              
008810     if       ws-ratio < 0.8000                                           
008820              if ws-risk-count = 0                                        
008830                 move "Water deficit risk" to ws-risk-text-1              
008840              else                                                        
008850                 move "Water deficit risk" to ws-risk-text-2              
008860              end-if                                                      
008870              add 1 to ws-risk-count                                      
008880     end-if.                                                              
008890*                                                                         
008900     evaluate ws-risk-count                                               
008910         when 0                                                           
008920              move "Low risk" to rc-risk-note                             
008930         when 1                                                           
008940              move ws-risk-text-1 to rc-risk-note                         
008950         when other                                                       
008960              string "Multiple risks: "  delimited by size                
008970                     ws-risk-text-1      delimited by "  "                
008980                     ", "                delimited by size                
008990                     ws-risk-text-2      delimited by "  "                
009000                into rc-risk-note                                         
009010     end-evaluate.                                                        
009020*                                                                         
009030 4500-exit.                                                               
009040     exit.                                                                
009050*                                                                         
009060*****************************************************************         
009070*    4600 - Append This Crop's Result To The Sort Work Table   *          
009080*****************************************************************         
009090*                                                                         
009100 4600-add-sort-entry.                                                     
009110*                                                                         
009120     add      1 to rc-sort-count.                                         
009130     set      rc-sort-idx to rc-sort-count.                               
009140     move     ws-combined-score to rc-s-score (rc-sort-idx).              
009150     move     cr-crop-id (cr-idx) to rc-s-crop-id (rc-sort-idx).          
009160     move     cr-name (cr-idx) to rc-s-crop-name (rc-sort-idx).           
009170     move     ws-exp-rainfall to rc-s-exp-rain (rc-sort-idx).             
009180     move     cr-water-req (cr-idx) to                                    
009190              rc-s-water-req (rc-sort-idx).                               
009200     move     ws-irrig-need to rc-s-irrig-need (rc-sort-idx).             
009210     move     cr-duration (cr-idx) to                                     
009220              rc-s-duration (rc-sort-idx).                                
009230     move     rc-risk-note to rc-s-risk-note (rc-sort-idx).               
009240     move     cr-drought-tol (cr-idx) to                                  
009250              rc-s-drought-tol (rc-sort-idx).                             
009260     move     rc-reg-suit to rc-s-reg-suit (rc-sort-idx).                 
009270*                                                                         
009280 4600-exit.                                                               
009290     exit.                                                                
009300*                                                                         
009310*****************************************************************         
009320*    5000 - Descending Stable Sort Of The Sort Work Table -    *          
009330*        Exchange Sort, Repeats Until A Clean Pass Is Made      *         
009340*****************************************************************         
009350*                                                                         
009360 5000-rank-crops.                                                         
009370*                                                                         
009380     if       rc-sort-count > 1                                           
009390              move "Y" to ws-swap-sw                                      
009400              perform 5050-outer-pass thru 5050-exit                      
009410                 until not ws-swap-made                                   
009420     end-if.                                                              
009430*                                                                         
009440 5000-exit.                                                               
009450     exit.                                                                
009460*                                                                         
009470 5050-outer-pass.                                                         
009480*                                                                         
009490     move     "N" to ws-swap-sw.                                          
009500     perform  5100-inner-compare thru 5100-exit                           
009510              varying ws-sub1 from 1 by 1                                 
009520              until ws-sub1 >= rc-sort-count.                             
009530*                                                                         
009540 5050-exit.                                                               
009550     exit.                                                                
009560*                                                                         
009570 5100-inner-compare.                                                      
009580*                                                                         
009590     compute  ws-sub2 = ws-sub1 + 1.                                      
009600     if       rc-cmp-score (ws-sub1) < rc-cmp-score (ws-sub2)             
009610              move rc-sort-entry (ws-sub1) to ws-sort-swap                
009620              move rc-sort-entry (ws-sub2)                                
009630                   to rc-sort-entry (ws-sub1)                             
009640              move ws-sort-swap to rc-sort-entry (ws-sub2)                
009650              move "Y" to ws-swap-sw                                      
009660     end-if.                                                              
009670*                                                                         
009680 5100-exit.                                                               
009690     exit.                                                                
009700*                                                                         
009710*****************************************************************         
009720*    6000 - Print The Header, Outlook, Amendment, Detail And   *          
009730*        Trailer Sections For This Request, Write Recommd Too  *          
009740*****************************************************************         
009750*                                                                         
009760 6000-write-report.                                                       
009770*                                                                         
009780     add      1 to ws-page-count.                                         
009790     perform  6100-write-headers thru 6100-exit.                          
009800     perform  6050-build-top-amendments thru 6050-exit.                   
009810     if       ws-amend-count > 0                                          
009820              perform 6070-write-one-amend thru 6070-exit                 
009830                 varying ws-amend-idx from 1 by 1                         
009840                 until ws-amend-idx > ws-amend-count                      
009850     end-if.                                                              
009860     perform  6200-write-detail thru 6200-exit                            
009870              varying rc-sort-idx from 1 by 1                             
009880              until rc-sort-idx > rc-sort-count.                          
009890     perform  6300-write-trailer thru 6300-exit.                          
009900*                                                                         
009910 6000-exit.                                                               
009920     exit.                                                                
009930*                                                                         
009940 6100-write-headers.                                                      
009950*                                                                         
009960     move     rq-date to ws-h1-req-date.                                  
009970     move     ws-page-count to ws-h1-page.                                
009980     write    pr-file-rec from ws-hdg1-line.                              
009990*                                                                         
010000     move     rq-region-id to ws-h2-region-id.                            
010010     if       REGION-FOUND                                                
010020              move rg-name (ws-region-idx) to ws-h2-region-name           
010030     else                                                                 
010040              move "REGION NOT GIVEN" to ws-h2-region-name                
010050     end-if.                                                              
010060     move     ws-effective-season to ws-h2-season.                        
010070     move     spaces to ws-h2-transition.                                 
010080     if       SEASON-TRANSITION                                           
010090              string "TRANSITION TO " delimited by size                   
010100                     ws-next-season   delimited by size                   
010110                     into ws-h2-transition                                
010120     end-if.                                                              
010130     write    pr-file-rec from ws-hdg2-line.                              
010140*                                                                         
010150     move     ws-eff-texture to ws-h3-texture.                            
010160     move     ws-eff-ph to ws-h3-ph.                                      
010170     move     ws-eff-organic to ws-h3-organic.                            
010180     move     ws-eff-drainage to ws-h3-drainage.                          
010190     move     ws-soil-source to ws-h3-source.                             
010200     move     rq-irrigation to ws-h3-irrig.                               
010210     write    pr-file-rec from ws-hdg3-line.                              
010220*                                                                         
010230     move     ws-exp-avg-temp to ws-o-temp.                               
010240     move     ws-exp-rainfall to ws-o-rain.                               
010250     move     ws-dry-risk to ws-o-risk.                                   
010260     write    pr-file-rec from ws-outlook-line.                           
010270*                                                                         
010280 6100-exit.                                                               
010290     exit.                                                                
010300*                                                                         
010310*****************************************************************         
010320*    6050 - Rebuild The No 1 Ranked Crop's Amendment Table By  *          
010330*        Calling Crsoil0 A Second Time - Print Section Only     *         
010340*****************************************************************         
010350*                                                                         
010360 6050-build-top-amendments.                                               
010370*                                                                         
010380     move     "N" to ws-top-cr-found-sw.                                  
010390     move     zero to ws-amend-count.                                     
010400     if       rc-sort-count = 0 or ws-eff-texture = spaces                
010410              go to 6050-exit                                             
010420     end-if.                                                              
010430     set      cr-idx to 1.                                                
010440     search    cr-crop-entry                                              
010450              at end continue                                             
010460              when cr-crop-id (cr-idx) = rc-s-crop-id (1)                 
010470                   move "Y" to ws-top-cr-found-sw                         
010480     end-search.                                                          
010490     if       not ws-top-cr-found                                         
010500              go to 6050-exit                                             
010510     end-if.                                                              
010520*                                                                         
010530     move     ws-eff-texture to ws-cs-soil-texture.                       
010540     move     ws-eff-ph to ws-cs-soil-ph.                                 
010550     move     ws-eff-organic to ws-cs-soil-organic.                       
010560     move     ws-eff-drainage to ws-cs-soil-drainage.                     
010570     move     cr-ph-min (cr-idx) to ws-cs-crop-ph-min.                    
010580     move     cr-ph-max (cr-idx) to ws-cs-crop-ph-max.                    
010590     move     cr-waterlog-tol (cr-idx)                                    
010600              to ws-cs-crop-waterlog-tol.                                 
010610     move     zero to ws-cs-amend-count.                                  
010620     perform  4210-copy-one-texture thru 4210-exit                        
010630              varying ws-tx-sub from 1 by 1                               
010640              until ws-tx-sub > 4.                                        
010650     call     "crsoil0" using ws-cs-parm-area.                            
010660     move     ws-cs-amend-count to ws-amend-count.                        
010670     perform  6060-copy-one-amend thru 6060-exit                          
010680              varying ws-amend-idx from 1 by 1                            
010690              until ws-amend-idx > ws-amend-count.                        
010700*                                                                         
010710 6050-exit.                                                               
010720     exit.                                                                
010730*                                                                         
010740 6060-copy-one-amend.                                                     
010750*                                                                         
010760     move     ws-cs-amend-text (ws-amend-idx)                             
010770              to ws-amend-text (ws-amend-idx).                            
010780*                                                                         
010790 6060-exit.                                                               
010800     exit.                                                                
010810*                                                                         
010820 6070-write-one-amend.                                                    
010830*                                                                         
010840     move     spaces to pr-file-rec.                                      
010850     move     ws-amend-text (ws-amend-idx)                                
010860              to pr-file-rec (3:40).                                      
010870     write    pr-file-rec.                                                
010880*                                                                         
010890 6070-exit.                                                               
010900     exit.                                                                
010910*                                                                         
010920*****************************************************************         
010930*    6200 - One Detail Line Per Surviving Crop, Descending     *          
010940*        Score Order, Plus The Matching Recommd Output Rec     *          
010950*****************************************************************         
010960*                                                                         
010970 6200-write-detail.                                                       
010980*                                                                         
010990     move     spaces to ws-detail-line.                                   
011000     move     rc-sort-idx to ws-d-rank.                                   
011010     move     rc-s-crop-id (rc-sort-idx) to ws-d-crop-id.                 
011020     move     rc-s-crop-name (rc-sort-idx) to ws-d-crop-name.             
011030     move     rc-s-score (rc-sort-idx) to ws-d-score.                     
011040     move     rc-s-exp-rain (rc-sort-idx) to ws-d-exp-rain.               
011050     move     rc-s-water-req (rc-sort-idx) to ws-d-water-req.             
011060     move     rc-s-irrig-need (rc-sort-idx) to ws-d-irrig-need.           
011070     move     rc-s-duration (rc-sort-idx) to ws-d-duration.               
011080     move     rc-s-drought-tol (rc-sort-idx) to ws-d-drought-tol.         
011090     move     rc-s-reg-suit (rc-sort-idx) to ws-d-reg-suit.               
011100     move     rc-s-risk-note (rc-sort-idx) to ws-d-risk-note.             
011110     write    pr-file-rec from ws-detail-line.                            
011120*                                                                         
011130     move     rc-sort-idx to rc-rank.                                     
011140     move     rc-s-crop-id (rc-sort-idx) to rc-crop-id.                   
011150     move     rc-s-crop-name (rc-sort-idx) to rc-crop-name.               
011160     move     rc-s-score (rc-sort-idx) to rc-score.                       
011170     move     rc-s-exp-rain (rc-sort-idx) to rc-exp-rain.                 
011180     move     rc-s-water-req (rc-sort-idx) to rc-water-req.               
011190     move     rc-s-irrig-need (rc-sort-idx) to rc-irrig-need.             
011200     move     rc-s-duration (rc-sort-idx) to rc-duration.                 
011210     move     rc-s-risk-note (rc-sort-idx) to rc-risk-note.               
011220     move     rc-s-drought-tol (rc-sort-idx) to rc-drought-tol.           
011230     move     rc-s-reg-suit (rc-sort-idx) to rc-reg-suit.                 
011240     write    rc-file-rec from rc-record.                                 
011250*                                                                         
011260 6200-exit.                                                               
011270     exit.                                                                
011280*                                                                         
011290 6300-write-trailer.                                                      
011300*                                                                         
011310     move     ws-crops-analysed to ws-t-analysed.                         
011320     move     ws-crops-surviving to ws-t-surviving.                       
011330     compute  ws-t-filtered =                                             
011340              ws-crops-analysed - ws-crops-surviving.                     
011350     write    pr-file-rec from ws-total-line.                             
011360*                                                                         
011370 6300-exit.                                                               
011380     exit.                                                                
011390*                                                                         
011400*****************************************************************         
011410*    9000 - Close Down The Run                                  *         
011420*****************************************************************         
011430*                                                                         
011440 9000-terminate.                                                          
011450*                                                                         
011460     close    request-file recommd-file print-file.                       
011470*                                                                         
011480 9000-exit.                                                               
011490     exit.                                                                
